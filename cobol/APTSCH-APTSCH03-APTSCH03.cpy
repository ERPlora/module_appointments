000100*================================================================*
000200*    COPY MEMBER...: APTSCH03                                    *
000300*    CONTENTS......: WEEKLY SCHEDULE HEADER (SCH-) AND TIME       *
000400*                    SLOT RECORD (SLT-)                          *
000500*    USED BY.......: APSC0003                                    *
000600*----------------------------------------------------------------*
000700*    TWO GROUPS IN ONE MEMBER - THE HEADER DESCRIBES THE WHOLE    *
000800*    WEEKLY TEMPLATE, THE SLOT DESCRIBES ONE OPEN WINDOW WITHIN   *
000900*    ONE DAY OF THAT TEMPLATE.  SLOTS ARE LOADED SORTED BY        *
001000*    SCHEDULE/DAY/START-TIME - SEE 1100-LOAD-SCHEDULE.            *
001100*----------------------------------------------------------------*
001200*    03-22-87  DWA  ORIGINAL MEMBER FOR APTSCH.                   *
001300*================================================================*
001400*---------------- SCHEDULE HEADER ----------------------------------*
001500    03  SCH-ID                        PIC 9(04).
001600    03  SCH-NAME                      PIC X(30).
001700    03  SCH-DEFAULT                   PIC X(01).
001800        88  SCH-IS-DEFAULT                VALUE 'Y'.
001900    03  SCH-ACTIVE                    PIC X(01).
002000        88  SCH-IS-ACTIVE                 VALUE 'Y'.
002100    03  FILLER                        PIC X(14).
002200*---------------- TIME SLOT ------------------------------------------*
002300*    SLT-DAY-OF-WEEK........: 0=MONDAY ... 6=SUNDAY                *
002400    03  SLT-SCHEDULE-ID               PIC 9(04).
002500    03  SLT-DAY-OF-WEEK               PIC 9(01).
002600    03  SLT-START-TIME                PIC 9(04).
002700    03  SLT-END-TIME                  PIC 9(04).
002800    03  SLT-ACTIVE                    PIC X(01).
002900        88  SLT-IS-ACTIVE                  VALUE 'Y'.
003000    03  FILLER                        PIC X(36).
