000100*================================================================*
000200*    COPY MEMBER...: APTSCH11                                    *
000300*    CONTENTS......: ACTION TRANSACTION RECORD (ACT-)            *
000400*    USED BY.......: APSC0002                                    *
000500*----------------------------------------------------------------*
000600*    ACT-NEW-START-DT / ACT-NEW-DURATION ARE ONLY PRESENT ON A    *
000700*    RESCHEDULE ACTION.  ACT-REASON IS ONLY PRESENT ON CANCEL.    *
000800*----------------------------------------------------------------*
000900*    03-22-87  DWA  ORIGINAL MEMBER FOR APTSCH.                   *
001000*================================================================*
001100    03  ACT-APT-NUMBER                PIC X(20).
001200    03  ACT-ACTION                    PIC X(12).
001300        88  ACT-IS-CONFIRM                 VALUE 'CONFIRM'.
001400        88  ACT-IS-START                   VALUE 'START'.
001500        88  ACT-IS-COMPLETE                VALUE 'COMPLETE'.
001600        88  ACT-IS-CANCEL                   VALUE 'CANCEL'.
001700        88  ACT-IS-NO-SHOW                  VALUE 'NO-SHOW'.
001800        88  ACT-IS-RESCHEDULE               VALUE 'RESCHEDULE'.
001900    03  ACT-NEW-START-DT              PIC 9(12).
002000    03  ACT-NEW-DURATION-MIN          PIC 9(04).
002100    03  ACT-REASON                    PIC X(50).
002200    03  ACT-PERFORMED-BY              PIC 9(09).
002300    03  FILLER                        PIC X(13).
