000100*================================================================*
000200*    COPY MEMBER...: APTSCH09                                    *
000300*    CONTENTS......: RUN CONTROL CARD (CTL-)                     *
000400*    USED BY.......: APSC0001 APSC0002 APSC0003 APSC0004         *
000500*                    APSC0005 APSC0006                          *
000600*----------------------------------------------------------------*
000700*    ONE RECORD, READ ONCE AT 1000-INITIALIZE.  THE SCHEDULER     *
000800*    STAMPS CTL-NOW-DT ON THE CARD BEFORE SUBMITTING THE RUN SO  *
000900*    EVERY PROGRAM IN THE SUITE AGREES ON "NOW" - NONE OF THEM   *
001000*    MAY ACCEPT THE CLOCK FOR BUSINESS DATES, ONLY FOR THE       *
001100*    EXECUTED-AT STAMP ON THE FINALIZE DISPLAY.                  *
001200*    NOT EVERY PROGRAM USES EVERY FIELD ON THE CARD - EACH ONE   *
001300*    TAKES THE FEW IT NEEDS, THE SAME WAY THE OLD CUSTOMER       *
001400*    REGISTRATION SUITE COPIED CSTMRG01 INTO FILES THAT ONLY     *
001500*    USED PART OF IT.                                            *
001600*----------------------------------------------------------------*
001700*    03-22-87  DWA  ORIGINAL MEMBER FOR APTSCH.                   *
001800*    07-30-94  TLV  ADDED THE SLOT-REQUEST FIELDS FOR APSC0003.   *
001900*================================================================*
002000    03  CTL-NOW-DT                    PIC 9(12).
002100    03  CTL-NOW-DT-PARTS  REDEFINES CTL-NOW-DT.
002200        05  CTL-NOW-DATE              PIC 9(08).
002300        05  CTL-NOW-TIME              PIC 9(04).
002400    03  CTL-HORIZON-DATE               PIC 9(08).
002500    03  CTL-RANGE-START                PIC 9(08).
002600    03  CTL-RANGE-END                  PIC 9(08).
002700    03  CTL-SLOT-DATE                  PIC 9(08).                 RQ1140  
002800    03  CTL-SLOT-DURATION-MIN          PIC 9(04).                 RQ1140  
002900    03  CTL-SLOT-STAFF-ID              PIC 9(09).                 RQ1140  
003000    03  CTL-SLOT-SCHEDULE-ID           PIC 9(04).                 RQ1140  
003100    03  FILLER                         PIC X(09).
