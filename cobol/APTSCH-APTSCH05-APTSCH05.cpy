000100*================================================================*
000200*    COPY MEMBER...: APTSCH05                                    *
000300*    CONTENTS......: RECURRING-APPOINTMENT TEMPLATE RECORD       *
000400*                    (RCR-)                                      *
000500*    USED BY.......: APSC0004                                    *
000600*----------------------------------------------------------------*
000700*    RCR-DAY-OF-WEEK = 9 MEANS "NOT SET" - ONLY WEEKLY/BIWEEKLY   *
000800*    TEMPLATES CARE ABOUT IT.  RCR-END-DATE = 0 MEANS OPEN-ENDED. *
000900*    RCR-MAX-OCCURS = 0 MEANS UNLIMITED.                          *
001000*----------------------------------------------------------------*
001100*    03-22-87  DWA  ORIGINAL MEMBER FOR APTSCH.                   *
001200*    07-30-94  TLV  ADDED RCR-MAX-OCCURS PER THE FRONT DESK       *
001300*                   REQUEST TO CAP STANDING APPOINTMENTS.         *
001400*================================================================*
001500    03  RCR-CUSTOMER-ID               PIC 9(09).
001600    03  RCR-CUSTOMER-NAME             PIC X(30).
001700    03  RCR-SERVICE-ID                PIC 9(09).
001800    03  RCR-SERVICE-NAME              PIC X(30).
001900    03  RCR-STAFF-ID                  PIC 9(09).
002000    03  RCR-STAFF-NAME                PIC X(30).
002100    03  RCR-FREQUENCY                 PIC X(10).
002200        88  RCR-IS-DAILY                   VALUE 'DAILY'.
002300        88  RCR-IS-WEEKLY                  VALUE 'WEEKLY'.
002400        88  RCR-IS-BIWEEKLY                VALUE 'BIWEEKLY'.
002500        88  RCR-IS-MONTHLY                 VALUE 'MONTHLY'.
002600    03  RCR-DAY-OF-WEEK               PIC 9(01).
002700    03  RCR-TIME                      PIC 9(04).
002800    03  RCR-DURATION-MIN              PIC 9(04).
002900    03  RCR-START-DATE                PIC 9(08).
003000    03  RCR-END-DATE                  PIC 9(08).
003100    03  RCR-MAX-OCCURS                PIC 9(04).                  RQ1390  
003200    03  RCR-ACTIVE                    PIC X(01).
003300        88  RCR-IS-ACTIVE                  VALUE 'Y'.
003400    03  FILLER                        PIC X(20).
