000100*================================================================*
000200*    COPY MEMBER...: APTSCH12                                    *
000300*    CONTENTS......: REMINDER OUTPUT RECORD (REM-)               *
000400*    USED BY.......: APSC0005                                    *
000500*----------------------------------------------------------------*
000600*    ONE RECORD IS WRITTEN FOR EVERY APPOINTMENT SELECTED FOR A   *
000700*    REMINDER.  THE MASTER ITSELF IS REWRITTEN SEPARATELY WITH    *
000800*    THE REMINDER-SENT FLAG AND TIMESTAMP SET.                    *
000900*----------------------------------------------------------------*
001000*    07-30-94  TLV  ORIGINAL MEMBER FOR APTSCH, REQUEST 1390 -    *
001100*                   FRONT DESK WANTED A CALL SHEET, NOT JUST A    *
001200*                   FLAG ON THE MASTER NOBODY EVER LOOKED AT.     *
001300*================================================================*
001400    03  REM-APT-NUMBER                 PIC X(20).
001500    03  REM-CUSTOMER-ID                PIC 9(09).
001600    03  REM-CUSTOMER-NAME              PIC X(30).
001700    03  REM-CUSTOMER-PHONE             PIC X(15).
001800    03  REM-STAFF-NAME                 PIC X(30).
001900    03  REM-SERVICE-NAME               PIC X(30).
002000    03  REM-START-DT                   PIC 9(12).
002100    03  REM-SENT-AT                    PIC 9(12).
002200    03  FILLER                         PIC X(12).
