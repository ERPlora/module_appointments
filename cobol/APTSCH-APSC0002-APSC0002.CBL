000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     APSC0002.
000600 AUTHOR.         D. ASHWORTH.
000700 INSTALLATION.   MERIDIAN DATA SERVICES.
000800 DATE-WRITTEN.   03/24/87.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.  NOT FOR
001100                 DISCLOSURE OUTSIDE MERIDIAN DATA SERVICES.
001200*----------------------------------------------------------------*
001300*                MERIDIAN DATA SERVICES - BATCH GROUP            *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: APSC0002.                                     *
001600*    ANALYST.....: D. ASHWORTH                                   *
001700*    PROGRAMMER..: D. ASHWORTH                                   *
001800*    DATE........: 03/24/87                                      *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: APPOINTMENT SCHEDULING BATCH SUITE - APTSCH   *
002100*----------------------------------------------------------------*
002200*    GOAL........: APPOINTMENT LIFECYCLE ENGINE.  READS THE       *
002300*                  ACTION-TRANSACTION FILE AND APPLIES THE        *
002400*                  GUARDED STATUS TRANSITION (CONFIRM, START,     *
002500*                  COMPLETE, CANCEL, NO-SHOW, RESCHEDULE) TO THE  *
002600*                  NAMED APPOINTMENT.  A RESCHEDULE RE-RUNS THE   *
002700*                  CONFLICT/BLOCKED-TIME CHECK BEFORE IT IS       *
002800*                  ALLOWED TO TOUCH THE CALENDAR.                 *
002900*----------------------------------------------------------------*
003000*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003100*                   CTLCARD          050         APTSCH09         *
003200*                   BLOCKED          135         APTSCH04         *
003300*                   APPTOLD          250         APTSCH02         *
003400*                   APPTNEW          250         APTSCH02         *
003500*                   ACTNTRN          150         APTSCH11         *
003600*                   HISTORY          100         APTSCH06         *
003700*                   REJECTS          060         (NONE - LOCAL)   *
003800*----------------------------------------------------------------*
003900*    TABLE DB2...:  NONE.                                        *
004000*----------------------------------------------------------------*
004100*    CHANGE LOG.................................................*
004200*    03-24-87  DWA  ORIGINAL PROGRAM, BUILT ON THE OLD CUSTOMER   *
004300*                   REGISTRATION UPDATE SKELETON (CSRG0003) -     *
004400*                   ONLY THE NON-SPACE-FIELD-MOVE HABIT CARRIES   *
004500*                   OVER; THE TRANSITION GUARDS ARE NEW.          *
004600*    11-04-91  KOY  ADDED THE RESCHEDULE ACTION.                  *
004700*    07-30-94  TLV  RESCHEDULE NOW CALLS THE SHARED APSCCHK       *
004800*                   SUBROUTINE INSTEAD OF ITS OWN COPY OF THE     *
004900*                   OVERLAP TEST.                                 *
005000*    06-14-99  PJN  Y2K REVIEW - ALL DATES ON THIS PROGRAM ARE    *
005100*                   ALREADY 4-DIGIT YEAR.  NO CHANGE REQUIRED.    *
005200*    09-09-03  RFQ  REQUEST 4472 - CTL-NOW-DT REPLACED THE LOCAL  *
005300*                   ACCEPT FROM TIME FOR THE START/NO-SHOW/       *
005400*                   CANCEL-NOTICE TESTS.                         *
005500*================================================================*
005600*           E N V I R O N M E N T      D I V I S I O N           *
005700*================================================================*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100      C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT  CTLCARD  ASSIGN TO UTS-S-CTLCARD
006600             FILE STATUS IS WRK-FS-CTLCARD.
006700     SELECT  BLOCKED  ASSIGN TO UTS-S-BLOCKED
006800             FILE STATUS IS WRK-FS-BLOCKED.
006900     SELECT  APPTOLD  ASSIGN TO UTS-S-APPTOLD
007000             FILE STATUS IS WRK-FS-APPTOLD.
007100     SELECT  APPTNEW  ASSIGN TO UTS-S-APPTNEW
007200             FILE STATUS IS WRK-FS-APPTNEW.
007300     SELECT  ACTNTRN  ASSIGN TO UTS-S-ACTNTRN
007400             FILE STATUS IS WRK-FS-ACTNTRN.
007500     SELECT  HISTORY  ASSIGN TO UTS-S-HISTORY
007600             FILE STATUS IS WRK-FS-HISTORY.
007700     SELECT  REJECTS  ASSIGN TO UTS-S-REJECTS
007800             FILE STATUS IS WRK-FS-REJECTS.
007900
008000*================================================================*
008100*                  D A T A      D I V I S I O N                  *
008200*================================================================*
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  CTLCARD.
008700 01  REC-CTLCARD.
008800     COPY 'APTSCH09'.
008900
009000 FD  BLOCKED.
009100 01  REC-BLOCKED.
009200     COPY 'APTSCH04'.
009300
009400 FD  APPTOLD.
009500 01  REC-APPTOLD.
009600     COPY 'APTSCH02'.
009700
009800 FD  APPTNEW.
009900 01  REC-APPTNEW.
010000     COPY 'APTSCH02'.
010100
010200 FD  ACTNTRN.
010300 01  REC-ACTNTRN.
010400     COPY 'APTSCH11'.
010500
010600 FD  HISTORY.
010700 01  REC-HISTORY.
010800     COPY 'APTSCH06'.
010900
011000 FD  REJECTS.
011100 01  REC-REJECTS.
011200     03  REJ-APT-NUMBER               PIC X(20).
011300     03  FILLER                       PIC X(01).
011400     03  REJ-REASON                   PIC X(39).
011500*-----------------------------------------------------------------*
011600*                  WORKING-STORAGE SECTION                        *
011700*-----------------------------------------------------------------*
011800 WORKING-STORAGE SECTION.
011900
012000 77  WRK-FS-CTLCARD                   PIC X(02) VALUE ZEROS.
012100 77  WRK-FS-BLOCKED                   PIC X(02) VALUE ZEROS.
012200 77  WRK-FS-APPTOLD                   PIC X(02) VALUE ZEROS.
012300 77  WRK-FS-APPTNEW                   PIC X(02) VALUE ZEROS.
012400 77  WRK-FS-ACTNTRN                   PIC X(02) VALUE ZEROS.
012500 77  WRK-FS-HISTORY                   PIC X(02) VALUE ZEROS.
012600 77  WRK-FS-REJECTS                   PIC X(02) VALUE ZEROS.
012700
012800 77  WRK-EOF-ACTNTRN                  PIC X(01) VALUE 'N'.
012900     88  WRK-NO-MORE-ACTNTRN                VALUE 'Y'.
013000 77  WRK-EOF-APPTOLD                  PIC X(01) VALUE 'N'.
013100     88  WRK-NO-MORE-APPTOLD                VALUE 'Y'.
013200 77  WRK-EOF-BLOCKED                  PIC X(01) VALUE 'N'.
013300     88  WRK-NO-MORE-BLOCKED                VALUE 'Y'.
013400
013500 01  WRK-CTL-CARD.
013600     COPY 'APTSCH09'.
013700
013800*APPOINTMENT TABLE - LOADED ASCENDING ON APT-NUMBER SO THE LOOKUP  *
013900*PARAGRAPH CAN SEARCH ALL RATHER THAN SCAN LINEARLY.               *
014000 77  WRK-APPT-COUNT                    PIC 9(06) COMP
014100                                            VALUE ZEROS.
014200 01  WRK-APPT-TABLE.
014300     05  WRK-APPT-ENTRY  OCCURS 3000 TIMES
014400                         ASCENDING KEY IS APT-NUMBER
014500                         INDEXED BY WRK-APPT-IX.
014600         COPY 'APTSCH02'.
014700
014800*BLOCKED-TIME TABLE - LOADED ONCE, READ ONLY.                      *
014900 77  WRK-BLOCKED-COUNT                 PIC 9(06) COMP
015000                                            VALUE ZEROS.
015100 01  WRK-BLOCKED-TABLE.
015200     05  WRK-BLOCKED-ENTRY OCCURS 500 TIMES
015300                         INDEXED BY WRK-BLK-IX.
015400         COPY 'APTSCH04'.
015500
015600*CONFLICT / BLOCKED-TIME PARAMETER BLOCK PASSED TO APSCCHK - SEE   *
015700*APSCCHK FOR THE MATCHING LINKAGE SECTION.                         *
015800 01  WRK-CHK-PARMS.
015900     03  CHK-CANDIDATE-STAFF-ID         PIC 9(09).
016000     03  CHK-CANDIDATE-START-DT         PIC 9(12).
016100     03  CHK-CANDIDATE-END-DT           PIC 9(12).
016200     03  CHK-EXCLUDE-APT-NUMBER         PIC X(20).
016300     03  CHK-OVERLAP-ALLOWED            PIC X(01).
016400     03  CHK-CONFLICT-FOUND             PIC X(01).
016500     03  CHK-CONFLICT-APT-NUMBER        PIC X(20).
016600     03  CHK-BLOCKED-FOUND              PIC X(01).
016700     03  CHK-BLOCKED-TITLE              PIC X(30).
016800     03  FILLER                         PIC X(10).
016900
017000*DUMMY CONFIG AREA - APSC0002 HAS NO CONFIG DD OF ITS OWN BUT THE  *
017100*OVERLAP-ALLOWED FLAG BELONGS TO THE CONFIGURATION RECORD, SO WE   *
017200*REDEFINE A COPY OF IT HERE RATHER THAN INVENT A NEW FLAG FIELD -  *
017300*LIFECYCLE TREATS "NOT ALLOWED" AS THE SAFE DEFAULT.               *
017400 77  WRK-OVERLAP-GATE                    PIC X(01) VALUE 'N'.
017500     88  WRK-OVERLAP-IS-ALLOWED              VALUE 'Y'.
017600
017700 77  WRK-FOUND-SW                        PIC X(01) VALUE 'N'.
017800     88  WRK-APPT-WAS-FOUND                    VALUE 'Y'.
017900
018000 77  WRK-REJECT-REASON                    PIC X(39) VALUE SPACES.
018100
018200*ALTERNATE DATE/TIME VIEW OF THE RESCHEDULE'S OLD START - USED      *
018300*ONLY TO WORD THE HISTORY NOTE, NEVER FOR ARITHMETIC.               *
018400 01  WRK-OLD-START-DT                     PIC 9(12) VALUE ZEROS.
018500 01  WRK-OLD-START-DT-PARTS  REDEFINES WRK-OLD-START-DT.
018600     03  WRK-OLD-START-DATE                PIC 9(08).
018700     03  WRK-OLD-START-TIME                PIC 9(04).
018800
018900 01  WRK-NEW-END-DT                       PIC 9(12) VALUE ZEROS.
019000 01  WRK-NEW-END-DT-PARTS  REDEFINES WRK-NEW-END-DT.
019100     03  WRK-NEW-END-DATE                  PIC 9(08).
019200     03  WRK-NEW-END-TIME                  PIC 9(04).
019300
019400 01  WRK-HIST-DESC                        PIC X(60) VALUE SPACES.
019500 01  WRK-HIST-DESC-HALVES  REDEFINES WRK-HIST-DESC.
019600     03  WRK-HIST-DESC-FIRST                PIC X(30).
019700     03  WRK-HIST-DESC-SECOND                PIC X(30).
019800
019900 77  WRK-CURRENT-DATE                     PIC X(10) VALUE SPACES.
020000 77  WRK-CURRENT-TIME                     PIC X(08) VALUE SPACES.
020100
020200 77  WRK-COUNT-READ                       PIC 9(06) COMP
020300                                              VALUE ZEROS.
020400 77  WRK-COUNT-APPLIED                    PIC 9(06) COMP
020500                                              VALUE ZEROS.
020600 77  WRK-COUNT-REFUSED                    PIC 9(06) COMP
020700                                              VALUE ZEROS.
020800
020900 01  WRK-ERROR-LOG.
021000     03  WRK-PROGRAM                   PIC X(08).
021100     03  WRK-ERROR-MSG                 PIC X(30).
021200     03  WRK-ERROR-CODE                PIC X(30).
021300     03  WRK-ERROR-DATE                PIC X(10).
021400     03  WRK-ERROR-TIME                PIC X(08).
021500     03  FILLER                        PIC X(05).
021600*================================================================*
021700 PROCEDURE                       DIVISION.
021800*================================================================*
021900*----------------------------------------------------------------*
022000 0000-MAIN-PROCESS               SECTION.
022100*----------------------------------------------------------------*
022200     PERFORM 1000-INITIALIZE.
022300
022400     PERFORM 2000-PROCESS-ACTION
022500             UNTIL WRK-NO-MORE-ACTNTRN.
022600
022700     PERFORM 3000-FINALIZE.
022800
022900     STOP RUN.
023000*----------------------------------------------------------------*
023100 0000-99-EXIT.                   EXIT.
023200*----------------------------------------------------------------*
023300*----------------------------------------------------------------*
023400 1000-INITIALIZE                 SECTION.
023500*----------------------------------------------------------------*
023600     OPEN INPUT  CTLCARD.
023700     PERFORM 8100-TEST-FS-CTLCARD.
023800     READ CTLCARD INTO WRK-CTL-CARD.
023900     PERFORM 8100-TEST-FS-CTLCARD.
024000     CLOSE CTLCARD.
024100
024200     OPEN INPUT  BLOCKED.
024300     PERFORM 8300-TEST-FS-BLOCKED.
024400     PERFORM 1100-LOAD-BLOCKED
024500             UNTIL WRK-NO-MORE-BLOCKED.
024600     CLOSE BLOCKED.
024700
024800     OPEN INPUT  APPTOLD.
024900     PERFORM 8400-TEST-FS-APPTOLD.
025000     PERFORM 1200-LOAD-APPTMST
025100             UNTIL WRK-NO-MORE-APPTOLD.
025200     CLOSE APPTOLD.
025300
025400     OPEN INPUT  ACTNTRN.
025500     PERFORM 8500-TEST-FS-ACTNTRN.
025600     OPEN EXTEND HISTORY.
025700     PERFORM 8600-TEST-FS-HISTORY.
025800     OPEN OUTPUT REJECTS.
025900     PERFORM 8700-TEST-FS-REJECTS.
026000
026100     PERFORM 2110-READ-ACTNTRN.
026200*----------------------------------------------------------------*
026300 1000-99-EXIT.                   EXIT.
026400*----------------------------------------------------------------*
026500*----------------------------------------------------------------*
026600 1100-LOAD-BLOCKED                SECTION.
026700*----------------------------------------------------------------*
026800     READ BLOCKED INTO
026900          WRK-BLOCKED-ENTRY (WRK-BLOCKED-COUNT + 1)
027000          AT END
027100          MOVE 'Y'             TO WRK-EOF-BLOCKED
027200     END-READ.
027300     PERFORM 8300-TEST-FS-BLOCKED.
027400     IF NOT WRK-NO-MORE-BLOCKED
027500        ADD 1                 TO WRK-BLOCKED-COUNT
027600     END-IF.
027700*----------------------------------------------------------------*
027800 1100-99-EXIT.                   EXIT.
027900*----------------------------------------------------------------*
028000*----------------------------------------------------------------*
028100 1200-LOAD-APPTMST                SECTION.
028200*----------------------------------------------------------------*
028300     READ APPTOLD INTO
028400          WRK-APPT-ENTRY (WRK-APPT-COUNT + 1)
028500          AT END
028600          MOVE 'Y'             TO WRK-EOF-APPTOLD
028700     END-READ.
028800     PERFORM 8400-TEST-FS-APPTOLD.
028900     IF NOT WRK-NO-MORE-APPTOLD
029000        ADD 1                 TO WRK-APPT-COUNT
029100     END-IF.
029200*----------------------------------------------------------------*
029300 1200-99-EXIT.                   EXIT.
029400*----------------------------------------------------------------*
029500*----------------------------------------------------------------*
029600 2000-PROCESS-ACTION              SECTION.
029700*----------------------------------------------------------------*
029800     ADD 1                       TO WRK-COUNT-READ.
029900     MOVE SPACES                 TO WRK-REJECT-REASON.
030000     MOVE 'N'                    TO WRK-FOUND-SW.
030100
030200     PERFORM 2100-FIND-APPT.
030300
030400     IF NOT WRK-APPT-WAS-FOUND
030500        MOVE 'APPOINTMENT NOT ON FILE' TO WRK-REJECT-REASON
030600     ELSE
030700        EVALUATE TRUE
030800           WHEN ACT-IS-CONFIRM OF REC-ACTNTRN
030900              PERFORM 2200-DO-CONFIRM
031000           WHEN ACT-IS-START OF REC-ACTNTRN
031100              PERFORM 2210-DO-START
031200           WHEN ACT-IS-COMPLETE OF REC-ACTNTRN
031300              PERFORM 2220-DO-COMPLETE
031400           WHEN ACT-IS-CANCEL OF REC-ACTNTRN
031500              PERFORM 2230-DO-CANCEL
031600           WHEN ACT-IS-NO-SHOW OF REC-ACTNTRN
031700              PERFORM 2240-DO-NO-SHOW
031800           WHEN ACT-IS-RESCHEDULE OF REC-ACTNTRN
031900              PERFORM 2250-DO-RESCHEDULE
032000           WHEN OTHER
032100              MOVE 'UNKNOWN ACTION CODE' TO WRK-REJECT-REASON
032200        END-EVALUATE
032300     END-IF.
032400
032410*    WRITE-HISTORY/REJECT-ACTION RUN AS ONE PERFORM-THRU RANGE -  RQ4472
032420*    THE GUARD AT THE TOP OF 2900 SENDS A FAILED ACTION STRAIGHT  RQ4472
032430*    ON TO THE REJECT PARAGRAPH.                                  RQ4472
032500     PERFORM 2900-WRITE-HISTORY THRU 2950-99-EXIT.
033100     PERFORM 2110-READ-ACTNTRN.
033200*----------------------------------------------------------------*
033300 2000-99-EXIT.                   EXIT.
033400*----------------------------------------------------------------*
033500*----------------------------------------------------------------*
033600 2100-FIND-APPT                   SECTION.
033700*----------------------------------------------------------------*
033800     SET WRK-APPT-IX               TO 1.
033900     SEARCH ALL WRK-APPT-ENTRY
034000        AT END
034100           MOVE 'N'             TO WRK-FOUND-SW
034200        WHEN APT-NUMBER OF WRK-APPT-ENTRY (WRK-APPT-IX)
034300                             EQUAL ACT-APT-NUMBER OF REC-ACTNTRN
034400           MOVE 'Y'             TO WRK-FOUND-SW
034500     END-SEARCH.
034600*----------------------------------------------------------------*
034700 2100-99-EXIT.                   EXIT.
034800*----------------------------------------------------------------*
034900*----------------------------------------------------------------*
035000 2110-READ-ACTNTRN                 SECTION.
035100*----------------------------------------------------------------*
035200     READ ACTNTRN INTO REC-ACTNTRN
035300          AT END
035400          MOVE 'Y'             TO WRK-EOF-ACTNTRN
035500     END-READ.
035600     PERFORM 8500-TEST-FS-ACTNTRN.
035700*----------------------------------------------------------------*
035800 2110-99-EXIT.                   EXIT.
035900*----------------------------------------------------------------*
036000*----------------------------------------------------------------*
036100 2200-DO-CONFIRM                   SECTION.
036200*----------------------------------------------------------------*
036300     IF APT-IS-PENDING OF WRK-APPT-ENTRY (WRK-APPT-IX)
036400        MOVE 'CONFIRMED'   TO
036500             APT-STATUS OF WRK-APPT-ENTRY (WRK-APPT-IX)
036600        MOVE 'APPOINTMENT CONFIRMED' TO WRK-HIST-DESC
036700     ELSE
036800        MOVE 'CONFIRM ONLY ALLOWED FROM PENDING'
036900                           TO WRK-REJECT-REASON
037000     END-IF.
037100*----------------------------------------------------------------*
037200 2200-99-EXIT.                   EXIT.
037300*----------------------------------------------------------------*
037400*----------------------------------------------------------------*
037500 2210-DO-START                     SECTION.
037600*----------------------------------------------------------------*
037700     IF APT-IS-CONFIRMED OF WRK-APPT-ENTRY (WRK-APPT-IX)
037800        AND APT-END-DT OF WRK-APPT-ENTRY (WRK-APPT-IX)
037900                  NOT LESS CTL-NOW-DT OF WRK-CTL-CARD             RQ4472  
038000        MOVE 'IN-PROGRESS' TO
038100             APT-STATUS OF WRK-APPT-ENTRY (WRK-APPT-IX)
038200        MOVE 'APPOINTMENT STARTED' TO WRK-HIST-DESC
038300     ELSE
038400        MOVE 'START ONLY ALLOWED FROM CONFIRMED, NOT PAST'
038500                           TO WRK-REJECT-REASON
038600     END-IF.
038700*----------------------------------------------------------------*
038800 2210-99-EXIT.                   EXIT.
038900*----------------------------------------------------------------*
039000*----------------------------------------------------------------*
039100 2220-DO-COMPLETE                  SECTION.
039200*----------------------------------------------------------------*
039300     IF APT-IS-CONFIRMED OF WRK-APPT-ENTRY (WRK-APPT-IX)
039400        OR APT-IS-IN-PROGRESS OF WRK-APPT-ENTRY (WRK-APPT-IX)
039500        MOVE 'COMPLETED'   TO
039600             APT-STATUS OF WRK-APPT-ENTRY (WRK-APPT-IX)
039700        MOVE 'APPOINTMENT COMPLETED' TO WRK-HIST-DESC
039800     ELSE
039900        MOVE 'COMPLETE ONLY ALLOWED FROM CONFIRMED/IN-PROGRESS'
040000                           TO WRK-REJECT-REASON
040100     END-IF.
040200*----------------------------------------------------------------*
040300 2220-99-EXIT.                   EXIT.
040400*----------------------------------------------------------------*
040500*----------------------------------------------------------------*
040600 2230-DO-CANCEL                    SECTION.
040700*----------------------------------------------------------------*
040800     IF APT-IS-CANCELLED OF WRK-APPT-ENTRY (WRK-APPT-IX)
040900        OR APT-IS-COMPLETED OF WRK-APPT-ENTRY (WRK-APPT-IX)
041000        MOVE 'CANCEL NOT ALLOWED FROM CANCELLED/COMPLETED'
041100                           TO WRK-REJECT-REASON
041200     ELSE
041300        MOVE 'CANCELLED'   TO
041400             APT-STATUS OF WRK-APPT-ENTRY (WRK-APPT-IX)
041500        MOVE CTL-NOW-DT OF WRK-CTL-CARD  TO                       RQ4472  
041600             APT-CANCELLED-AT OF WRK-APPT-ENTRY (WRK-APPT-IX)
041700        MOVE ACT-REASON OF REC-ACTNTRN  TO
041800             APT-CANCEL-REASON OF WRK-APPT-ENTRY (WRK-APPT-IX)
041900        MOVE 'APPOINTMENT CANCELLED' TO WRK-HIST-DESC
042000     END-IF.
042100*----------------------------------------------------------------*
042200 2230-99-EXIT.                   EXIT.
042300*----------------------------------------------------------------*
042400*----------------------------------------------------------------*
042500 2240-DO-NO-SHOW                   SECTION.
042600*----------------------------------------------------------------*
042700     IF (APT-IS-PENDING OF WRK-APPT-ENTRY (WRK-APPT-IX)
042800         OR APT-IS-CONFIRMED OF WRK-APPT-ENTRY (WRK-APPT-IX))
042900        AND APT-END-DT OF WRK-APPT-ENTRY (WRK-APPT-IX)
043000                  LESS CTL-NOW-DT OF WRK-CTL-CARD                 RQ4472  
043100        MOVE 'NO-SHOW'     TO
043200             APT-STATUS OF WRK-APPT-ENTRY (WRK-APPT-IX)
043300        MOVE 'APPOINTMENT MARKED NO-SHOW' TO WRK-HIST-DESC
043400     ELSE
043500        MOVE 'NO-SHOW ONLY ALLOWED FROM PENDING/CONFIRMED, PAST'
043600                           TO WRK-REJECT-REASON
043700     END-IF.
043800*----------------------------------------------------------------*
043900 2240-99-EXIT.                   EXIT.
044000*----------------------------------------------------------------*
044100*----------------------------------------------------------------*
044200 2250-DO-RESCHEDULE                SECTION.
044300*----------------------------------------------------------------*
044400     IF NOT APT-IS-PENDING OF WRK-APPT-ENTRY (WRK-APPT-IX)
044500        AND NOT APT-IS-CONFIRMED OF WRK-APPT-ENTRY (WRK-APPT-IX)
044600        MOVE 'RESCHEDULE ONLY ALLOWED FROM PENDING/CONFIRMED'
044700                           TO WRK-REJECT-REASON
044800     ELSE
044900        MOVE APT-START-DT OF WRK-APPT-ENTRY (WRK-APPT-IX)
045000                           TO WRK-OLD-START-DT
045100
045200        COMPUTE WRK-NEW-END-DT =
045300                ACT-NEW-START-DT OF REC-ACTNTRN
045400                + ACT-NEW-DURATION-MIN OF REC-ACTNTRN
045500
045600        MOVE APT-STAFF-ID OF WRK-APPT-ENTRY (WRK-APPT-IX)
045700                           TO CHK-CANDIDATE-STAFF-ID
045800        MOVE ACT-NEW-START-DT OF REC-ACTNTRN
045900                           TO CHK-CANDIDATE-START-DT
046000        MOVE WRK-NEW-END-DT
046100                           TO CHK-CANDIDATE-END-DT
046200        MOVE APT-NUMBER OF WRK-APPT-ENTRY (WRK-APPT-IX)
046300                           TO CHK-EXCLUDE-APT-NUMBER
046400        MOVE WRK-OVERLAP-GATE
046500                           TO CHK-OVERLAP-ALLOWED
046600
046700        CALL 'APSCCHK' USING WRK-CHK-PARMS
046800                              WRK-APPT-TABLE
046900                              WRK-APPT-COUNT
047000                              WRK-BLOCKED-TABLE
047100                              WRK-BLOCKED-COUNT
047200
047300        IF CHK-CONFLICT-FOUND EQUAL 'Y'
047400           STRING 'CONFLICTS WITH APPOINTMENT '
047500                   CHK-CONFLICT-APT-NUMBER
047600                   DELIMITED BY SIZE
047700                   INTO WRK-REJECT-REASON
047800           END-STRING
047900        ELSE
048000           IF CHK-BLOCKED-FOUND EQUAL 'Y'
048100              STRING 'BLOCKED - '
048200                      CHK-BLOCKED-TITLE
048300                      DELIMITED BY SIZE
048400                      INTO WRK-REJECT-REASON
048500              END-STRING
048600           ELSE
048700              MOVE ACT-NEW-START-DT OF REC-ACTNTRN  TO
048800                   APT-START-DT OF WRK-APPT-ENTRY (WRK-APPT-IX)
048900              MOVE WRK-NEW-END-DT                   TO
049000                   APT-END-DT OF WRK-APPT-ENTRY (WRK-APPT-IX)
049100              MOVE ACT-NEW-DURATION-MIN OF REC-ACTNTRN TO
049200                   APT-DURATION-MIN OF
049300                                 WRK-APPT-ENTRY (WRK-APPT-IX)
049400              STRING 'RESCHEDULED FROM '
049500                      WRK-OLD-START-DT
049600                      ' TO '
049700                      ACT-NEW-START-DT OF REC-ACTNTRN
049800                      DELIMITED BY SIZE
049900                      INTO WRK-HIST-DESC
050000              END-STRING
050100           END-IF
050200        END-IF
050300     END-IF.
050400*----------------------------------------------------------------*
050500 2250-99-EXIT.                   EXIT.
050600*----------------------------------------------------------------*
050700*----------------------------------------------------------------*
050800 2900-WRITE-HISTORY                SECTION.
050900*----------------------------------------------------------------*
050910     IF WRK-REJECT-REASON NOT EQUAL SPACES                        RQ4472
050920        GO TO 2950-REJECT-ACTION                                  RQ4472
050930     END-IF.
051000     MOVE ACT-APT-NUMBER OF REC-ACTNTRN  TO HST-APT-NUMBER.
051100     MOVE ACT-ACTION OF REC-ACTNTRN      TO HST-ACTION.
051200     MOVE WRK-HIST-DESC                  TO HST-DESCRIPTION.
051300     MOVE ACT-PERFORMED-BY OF REC-ACTNTRN TO HST-PERFORMED-BY.
051400     MOVE CTL-NOW-DT OF WRK-CTL-CARD      TO HST-TIMESTAMP.       RQ4472  
051500     WRITE REC-HISTORY.
051600     PERFORM 8600-TEST-FS-HISTORY.
051700
051800     ADD 1                     TO WRK-COUNT-APPLIED.
051850     GO TO 2950-99-EXIT.                                          RQ4472
051900*----------------------------------------------------------------*
052000 2900-99-EXIT.                   EXIT.
052100*----------------------------------------------------------------*
052200*----------------------------------------------------------------*
052300 2950-REJECT-ACTION                SECTION.
052400*----------------------------------------------------------------*
052500     MOVE ACT-APT-NUMBER OF REC-ACTNTRN  TO REJ-APT-NUMBER.
052600     MOVE WRK-REJECT-REASON              TO REJ-REASON.
052700     WRITE REC-REJECTS.
052800     PERFORM 8700-TEST-FS-REJECTS.
052900
053000     ADD 1                     TO WRK-COUNT-REFUSED.
053100*----------------------------------------------------------------*
053200 2950-99-EXIT.                   EXIT.
053300*----------------------------------------------------------------*
053400*----------------------------------------------------------------*
053500 3000-FINALIZE                     SECTION.
053600*----------------------------------------------------------------*
053700     CLOSE ACTNTRN.
053800     CLOSE HISTORY.
053900     CLOSE REJECTS.
054000
054100     OPEN OUTPUT APPTNEW.
054200     PERFORM 8900-TEST-FS-APPTNEW.
054300     SET WRK-APPT-IX                TO 1.
054400     PERFORM 3100-WRITE-APPTNEW
054500               UNTIL WRK-APPT-IX GREATER WRK-APPT-COUNT.
054600     CLOSE APPTNEW.
054700
054800     PERFORM 9000-GET-DATE-TIME.
054900
055000     DISPLAY '**********************************'.
055100     DISPLAY '*    APSC0002  LIFECYCLE RUN DONE  *'.
055200     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
055300     DISPLAY '*EXECUTED AT: 'WRK-CURRENT-DATE' 'WRK-CURRENT-TIME.
055400     DISPLAY '*ACTIONS READ.......: 'WRK-COUNT-READ.
055500     DISPLAY '*ACTIONS APPLIED.....: 'WRK-COUNT-APPLIED.
055600     DISPLAY '*ACTIONS REFUSED.....: 'WRK-COUNT-REFUSED.
055700     DISPLAY '**********************************'.
055800*----------------------------------------------------------------*
055900 3000-99-EXIT.                   EXIT.
056000*----------------------------------------------------------------*
056100*----------------------------------------------------------------*
056200 3100-WRITE-APPTNEW                SECTION.
056300*----------------------------------------------------------------*
056400     MOVE WRK-APPT-ENTRY (WRK-APPT-IX)  TO REC-APPTNEW.
056500     WRITE REC-APPTNEW.
056600     PERFORM 8900-TEST-FS-APPTNEW.
056700     SET WRK-APPT-IX                   UP BY 1.
056800*----------------------------------------------------------------*
056900 3100-99-EXIT.                   EXIT.
057000*----------------------------------------------------------------*
057100*----------------------------------------------------------------*
057200 8100-TEST-FS-CTLCARD             SECTION.
057300*----------------------------------------------------------------*
057400     IF WRK-FS-CTLCARD NOT EQUAL '00' AND NOT EQUAL '10'
057500        MOVE 'APSC0002'          TO WRK-PROGRAM
057600        MOVE 'CTLCARD FILE ERROR' TO WRK-ERROR-MSG
057700        MOVE WRK-FS-CTLCARD      TO WRK-ERROR-CODE
057800        PERFORM 9999-CALL-ABEND-PGM
057900     END-IF.
058000*----------------------------------------------------------------*
058100 8100-99-EXIT.                   EXIT.
058200*----------------------------------------------------------------*
058300*----------------------------------------------------------------*
058400 8300-TEST-FS-BLOCKED             SECTION.
058500*----------------------------------------------------------------*
058600     IF WRK-FS-BLOCKED NOT EQUAL '00' AND NOT EQUAL '10'
058700        MOVE 'APSC0002'          TO WRK-PROGRAM
058800        MOVE 'BLOCKED FILE ERROR' TO WRK-ERROR-MSG
058900        MOVE WRK-FS-BLOCKED      TO WRK-ERROR-CODE
059000        PERFORM 9999-CALL-ABEND-PGM
059100     END-IF.
059200*----------------------------------------------------------------*
059300 8300-99-EXIT.                   EXIT.
059400*----------------------------------------------------------------*
059500*----------------------------------------------------------------*
059600 8400-TEST-FS-APPTOLD              SECTION.
059700*----------------------------------------------------------------*
059800     IF WRK-FS-APPTOLD NOT EQUAL '00' AND NOT EQUAL '10'
059900        MOVE 'APSC0002'          TO WRK-PROGRAM
060000        MOVE 'APPTOLD FILE ERROR' TO WRK-ERROR-MSG
060100        MOVE WRK-FS-APPTOLD      TO WRK-ERROR-CODE
060200        PERFORM 9999-CALL-ABEND-PGM
060300     END-IF.
060400*----------------------------------------------------------------*
060500 8400-99-EXIT.                   EXIT.
060600*----------------------------------------------------------------*
060700*----------------------------------------------------------------*
060800 8500-TEST-FS-ACTNTRN              SECTION.
060900*----------------------------------------------------------------*
061000     IF WRK-FS-ACTNTRN NOT EQUAL '00' AND NOT EQUAL '10'
061100        MOVE 'APSC0002'          TO WRK-PROGRAM
061200        MOVE 'ACTNTRN FILE ERROR' TO WRK-ERROR-MSG
061300        MOVE WRK-FS-ACTNTRN      TO WRK-ERROR-CODE
061400        PERFORM 9999-CALL-ABEND-PGM
061500     END-IF.
061600*----------------------------------------------------------------*
061700 8500-99-EXIT.                   EXIT.
061800*----------------------------------------------------------------*
061900*----------------------------------------------------------------*
062000 8600-TEST-FS-HISTORY              SECTION.
062100*----------------------------------------------------------------*
062200     IF WRK-FS-HISTORY NOT EQUAL '00' AND NOT EQUAL '05'
062300        MOVE 'APSC0002'          TO WRK-PROGRAM
062400        MOVE 'HISTORY FILE ERROR' TO WRK-ERROR-MSG
062500        MOVE WRK-FS-HISTORY      TO WRK-ERROR-CODE
062600        PERFORM 9999-CALL-ABEND-PGM
062700     END-IF.
062800*----------------------------------------------------------------*
062900 8600-99-EXIT.                   EXIT.
063000*----------------------------------------------------------------*
063100*----------------------------------------------------------------*
063200 8700-TEST-FS-REJECTS              SECTION.
063300*----------------------------------------------------------------*
063400     IF WRK-FS-REJECTS NOT EQUAL '00'
063500        MOVE 'APSC0002'          TO WRK-PROGRAM
063600        MOVE 'REJECTS FILE ERROR' TO WRK-ERROR-MSG
063700        MOVE WRK-FS-REJECTS      TO WRK-ERROR-CODE
063800        PERFORM 9999-CALL-ABEND-PGM
063900     END-IF.
064000*----------------------------------------------------------------*
064100 8700-99-EXIT.                   EXIT.
064200*----------------------------------------------------------------*
064300*----------------------------------------------------------------*
064400 8900-TEST-FS-APPTNEW              SECTION.
064500*----------------------------------------------------------------*
064600     IF WRK-FS-APPTNEW NOT EQUAL '00'
064700        MOVE 'APSC0002'          TO WRK-PROGRAM
064800        MOVE 'APPTNEW FILE ERROR' TO WRK-ERROR-MSG
064900        MOVE WRK-FS-APPTNEW      TO WRK-ERROR-CODE
065000        PERFORM 9999-CALL-ABEND-PGM
065100     END-IF.
065200*----------------------------------------------------------------*
065300 8900-99-EXIT.                   EXIT.
065400*----------------------------------------------------------------*
065500*----------------------------------------------------------------*
065600 9000-GET-DATE-TIME                SECTION.
065700*----------------------------------------------------------------*
065800*    COSMETIC TIMESTAMP ONLY - NEVER USED FOR BUSINESS DATES.      *
065900     ACCEPT WRK-CURRENT-DATE         FROM DATE.
066000     ACCEPT WRK-CURRENT-TIME         FROM TIME.
066100*----------------------------------------------------------------*
066200 9000-99-EXIT.                   EXIT.
066300*----------------------------------------------------------------*
066400*----------------------------------------------------------------*
066500 9999-CALL-ABEND-PGM               SECTION.
066600*----------------------------------------------------------------*
066700     PERFORM 9000-GET-DATE-TIME.
066800     MOVE WRK-CURRENT-DATE           TO WRK-ERROR-DATE.
066900     MOVE WRK-CURRENT-TIME           TO WRK-ERROR-TIME.
067000     CALL 'ABENDPGM' USING WRK-ERROR-LOG.
067100*----------------------------------------------------------------*
067200 9999-99-EXIT.                   EXIT.
067300*----------------------------------------------------------------*
