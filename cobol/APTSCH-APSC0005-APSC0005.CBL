000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     APSC0005.
000600 AUTHOR.         D. W. ANDERLE.
000700 INSTALLATION.   MERIDIAN DATA SERVICES.
000800 DATE-WRITTEN.   03-22-87.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.  NOT FOR
001100                 DISCLOSURE OUTSIDE MERIDIAN DATA SERVICES.
001200*----------------------------------------------------------------*
001300*                MERIDIAN DATA SERVICES - BATCH GROUP            *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: APSC0005.                                     *
001600*    ANALYST.....: D. W. ANDERLE                                *
001700*    PROGRAMMER..: D. W. ANDERLE                                *
001800*    DATE........: 03-22-87                                      *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: APPOINTMENT SCHEDULING BATCH SUITE - APTSCH   *
002100*----------------------------------------------------------------*
002200*    GOAL........: REMINDER SELECTOR.  FINDS EVERY PENDING OR    *
002300*                  CONFIRMED APPOINTMENT STARTING WITHIN THE      *
002400*                  CONFIGURED REMINDER WINDOW THAT HASN'T HAD     *
002500*                  ONE SENT, WRITES A CALL-SHEET RECORD AND       *
002600*                  MARKS THE MASTER REMINDED.                     *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   CTLCARD          050         APTSCH09         *
003000*                   CONFIG           050         APTSCH01         *
003100*                   APPTOLD          250         APTSCH02         *
003200*                   APPTNEW          250         APTSCH02         *
003300*                   REMINDR          150         APTSCH12         *
003400*----------------------------------------------------------------*
003500*    TABLE DB2...:  NONE.                                        *
003600*----------------------------------------------------------------*
003700*    CHANGE LOG.................................................*
003800*    03-22-87  DWA  ORIGINAL PROGRAM - THE FRONT DESK WAS CALLING *
003900*                   CUSTOMERS FROM A HANDWRITTEN TICKLER LIST.    *
004000*    07-30-94  TLV  ADDED A SEPARATE CALL-SHEET FILE (REQUEST     *
004100*                   1390) SO THE FRONT DESK GETS PHONE NUMBERS    *
004200*                   INSTEAD OF JUST A FLAG ON THE MASTER.         *
004300*    06-14-99  PJN  Y2K REVIEW - WINDOW COMPARISONS USE THE       *
004400*                   12-DIGIT DATETIME THROUGHOUT.  NO CHANGE      *
004500*                   NEEDED.                                      *
004600*    03-09-03  RGH  HONORS CFG-SEND-REMINDERS - AUDIT 2003-114    *
004700*                   FOUND THE SWITCH WAS NEVER WIRED UP.          *
004800*================================================================*
004900*           E N V I R O N M E N T      D I V I S I O N           *
005000*================================================================*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400      C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT  CTLCARD  ASSIGN TO UTS-S-CTLCARD
005900             FILE STATUS IS WRK-FS-CTLCARD.
006000     SELECT  CONFIG   ASSIGN TO UTS-S-CONFIG
006100             FILE STATUS IS WRK-FS-CONFIG.
006200     SELECT  APPTOLD  ASSIGN TO UTS-S-APPTOLD
006300             FILE STATUS IS WRK-FS-APPTOLD.
006400     SELECT  APPTNEW  ASSIGN TO UTS-S-APPTNEW
006500             FILE STATUS IS WRK-FS-APPTNEW.
006600     SELECT  REMINDR  ASSIGN TO UTS-S-REMINDR
006700             FILE STATUS IS WRK-FS-REMINDR.
006800
006900*================================================================*
007000*                  D A T A      D I V I S I O N                  *
007100*================================================================*
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  CTLCARD.
007600 01  REC-CTLCARD.
007700     COPY 'APTSCH09'.
007800
007900 FD  CONFIG.
008000 01  REC-CONFIG.
008100     COPY 'APTSCH01'.
008200
008300 FD  APPTOLD.
008400 01  REC-APPTOLD.
008500     COPY 'APTSCH02'.
008600
008700 FD  APPTNEW.
008800 01  REC-APPTNEW.
008900     COPY 'APTSCH02'.
009000
009100 FD  REMINDR.
009200 01  REC-REMINDR.
009300     COPY 'APTSCH12'.
009400*-----------------------------------------------------------------*
009500*                  WORKING-STORAGE SECTION                        *
009600*-----------------------------------------------------------------*
009700 WORKING-STORAGE SECTION.
009800
009900 77  WRK-FS-CTLCARD                   PIC X(02) VALUE ZEROS.
010000 77  WRK-FS-CONFIG                    PIC X(02) VALUE ZEROS.
010100 77  WRK-FS-APPTOLD                   PIC X(02) VALUE ZEROS.
010200 77  WRK-FS-APPTNEW                   PIC X(02) VALUE ZEROS.
010300 77  WRK-FS-REMINDR                   PIC X(02) VALUE ZEROS.
010400
010500 77  WRK-EOF-APPTOLD                   PIC X(01) VALUE 'N'.
010600     88  WRK-NO-MORE-APPTOLD                VALUE 'Y'.
010700
010800 01  WRK-CTL-CARD.
010900     COPY 'APTSCH09'.
011000
011100 01  WRK-CONFIG.
011200     COPY 'APTSCH01'.
011300
011400 77  WRK-APPT-COUNT                    PIC 9(06) COMP
011500                                            VALUE ZEROS.
011600 01  WRK-APPT-TABLE.
011700     05  WRK-APPT-ENTRY  OCCURS 3000 TIMES
011800                         INDEXED BY WRK-APPT-IX.
011900         COPY 'APTSCH02'.
012000
012100*ALTERNATE DATE/TIME VIEW OF THE WINDOW CUTOFF - READABILITY ONLY,  *
012200*NEVER USED FOR THE COMPARE ITSELF (THAT STAYS A STRAIGHT 12-DIGIT *
012300*COMPARE SO A MIDNIGHT ROLLOVER NEVER SPLITS THE TEST).            *
012400 01  WRK-WINDOW-END-DT                  PIC 9(12) VALUE ZEROS.
012500 01  WRK-WINDOW-END-DT-PARTS  REDEFINES WRK-WINDOW-END-DT.
012600     03  WRK-WINDOW-END-DATE              PIC 9(08).
012700     03  WRK-WINDOW-END-TIME              PIC 9(04).
012710*CURRENT-RUN DATETIME, SAME DATE/TIME VIEW FOR THE STARTUP         RQ4472
012720*DIAGNOSTIC LINE - READABILITY ONLY, SAME AS THE WINDOW ABOVE.     RQ4472
012730 01  WRK-NOW-DT                         PIC 9(12) VALUE ZEROS.
012740 01  WRK-NOW-DT-PARTS REDEFINES WRK-NOW-DT.                        RQ4472
012750     03  WRK-NOW-DATE                     PIC 9(08).               RQ4472
012760     03  WRK-NOW-TIME                     PIC 9(04).               RQ4472
012770*CANDIDATE APPOINTMENT'S START DATETIME, PULLED OUT OF THE TABLE   RQ4472
012780*ENTRY SO THE WINDOW TEST IN 2100 READS AGAINST A SCRATCH FIELD    RQ4472
012790*RATHER THAN THE SUBSCRIPTED MASTER ITSELF.                       RQ4472
012800 01  WRK-CAND-START-DT                  PIC 9(12) VALUE ZEROS.
012810 01  WRK-CAND-START-DT-PARTS REDEFINES WRK-CAND-START-DT.          RQ4472
012820     03  WRK-CAND-START-DATE             PIC 9(08).                RQ4472
012830     03  WRK-CAND-START-TIME             PIC 9(04).                RQ4472
012900 77  WRK-COUNT-REMINDED                 PIC 9(06) COMP
013000                                             VALUE ZEROS.
013100
013200 77  WRK-CURRENT-DATE                    PIC X(10) VALUE SPACES.
013300 77  WRK-CURRENT-TIME                    PIC X(08) VALUE SPACES.
013400
013500 01  WRK-ERROR-LOG.
013600     03  WRK-PROGRAM                   PIC X(08).
013700     03  WRK-ERROR-MSG                 PIC X(30).
013800     03  WRK-ERROR-CODE                PIC X(30).
013900     03  WRK-ERROR-DATE                PIC X(10).
014000     03  WRK-ERROR-TIME                PIC X(08).
014100     03  FILLER                        PIC X(05).
014200*================================================================*
014300 PROCEDURE                       DIVISION.
014400*================================================================*
014500*----------------------------------------------------------------*
014600 0000-MAIN-PROCESS               SECTION.
014700*----------------------------------------------------------------*
014800     PERFORM 1000-INITIALIZE.
014900
015000     IF CFG-REMINDERS-ON OF WRK-CONFIG                            AU03114 
015100        SET WRK-APPT-IX             TO 1
015200        PERFORM 2000-CHECK-ONE-APPT
015300                UNTIL WRK-APPT-IX GREATER WRK-APPT-COUNT
015400     END-IF.
015500
015600     PERFORM 3000-FINALIZE.
015700
015800     STOP RUN.
015900*----------------------------------------------------------------*
016000 0000-99-EXIT.                   EXIT.
016100*----------------------------------------------------------------*
016200*----------------------------------------------------------------*
016300 1000-INITIALIZE                 SECTION.
016400*----------------------------------------------------------------*
016500     OPEN INPUT  CTLCARD.
016600     PERFORM 8100-TEST-FS-CTLCARD.
016700     READ CTLCARD INTO WRK-CTL-CARD.
016800     PERFORM 8100-TEST-FS-CTLCARD.
016900     CLOSE CTLCARD.
017000
017100     MOVE 'Y'                   TO CFG-SEND-REMINDERS.
017200     MOVE 024                   TO CFG-REMIND-HOURS.
017300
017400     OPEN INPUT  CONFIG.
017500     PERFORM 8200-TEST-FS-CONFIG.
017600     IF WRK-FS-CONFIG EQUAL '00'
017700        READ CONFIG INTO WRK-CONFIG
017800        PERFORM 8200-TEST-FS-CONFIG
017900     END-IF.
018000     CLOSE CONFIG.
018100
018200     OPEN INPUT  APPTOLD.
018300     PERFORM 8300-TEST-FS-APPTOLD.
018400     PERFORM 1200-LOAD-APPTMST
018500             UNTIL WRK-NO-MORE-APPTOLD.
018600     CLOSE APPTOLD.
018700
018800     OPEN OUTPUT REMINDR.
018900     PERFORM 8500-TEST-FS-REMINDR.
019000
019100     COMPUTE WRK-WINDOW-END-DT =
019200             CTL-NOW-DT OF WRK-CTL-CARD
019300             + (CFG-REMIND-HOURS * 60).
019310     MOVE CTL-NOW-DT OF WRK-CTL-CARD     TO WRK-NOW-DT.            RQ4472
019320     DISPLAY 'REMINDER WINDOW RUNS FROM ' WRK-NOW-DATE             RQ4472
019330             ' ' WRK-NOW-TIME ' THROUGH ' WRK-WINDOW-END-DATE      RQ4472
019340             ' ' WRK-WINDOW-END-TIME.                              RQ4472
019400*----------------------------------------------------------------*
019500 1000-99-EXIT.                   EXIT.
019600*----------------------------------------------------------------*
019700*----------------------------------------------------------------*
019800 1200-LOAD-APPTMST                SECTION.
019900*----------------------------------------------------------------*
020000     READ APPTOLD INTO
020100          WRK-APPT-ENTRY (WRK-APPT-COUNT + 1)
020200          AT END
020300          MOVE 'Y'             TO WRK-EOF-APPTOLD
020400     END-READ.
020500     PERFORM 8300-TEST-FS-APPTOLD.
020600     IF NOT WRK-NO-MORE-APPTOLD
020700        ADD 1                 TO WRK-APPT-COUNT
020800     END-IF.
020900*----------------------------------------------------------------*
021000 1200-99-EXIT.                   EXIT.
021100*----------------------------------------------------------------*
021200*----------------------------------------------------------------*
021300 2000-CHECK-ONE-APPT               SECTION.
021400*----------------------------------------------------------------*
021410*    RGH 03-09-03 - ELIGIBILITY TEST MOVED INTO 2100 ITSELF SO     RQ4472
021420*    THE WRITE/MARK PAIR RUNS AS ONE STRAIGHT PERFORM-THRU.        RQ4472
021430     PERFORM 2100-WRITE-REMINDER THRU 2200-99-EXIT.                RQ4472
022600     SET WRK-APPT-IX                  UP BY 1.
022700*----------------------------------------------------------------*
022800 2000-99-EXIT.                   EXIT.
022900*----------------------------------------------------------------*
023000*----------------------------------------------------------------*
023100 2100-WRITE-REMINDER                SECTION.
023200*----------------------------------------------------------------*
023210     MOVE APT-START-DT OF WRK-APPT-ENTRY (WRK-APPT-IX)             RQ4472
023220                          TO WRK-CAND-START-DT.                    RQ4472
023230     IF NOT ((APT-IS-PENDING OF WRK-APPT-ENTRY (WRK-APPT-IX)       RQ4472
023240          OR APT-IS-CONFIRMED OF WRK-APPT-ENTRY (WRK-APPT-IX))     RQ4472
023250        AND APT-REMINDER-NOT-SENT OF WRK-APPT-ENTRY (WRK-APPT-IX)  RQ4472
023260        AND WRK-CAND-START-DT                                     RQ4472
023270                    GREATER CTL-NOW-DT OF WRK-CTL-CARD             RQ4472
023280        AND WRK-CAND-START-DT                                     RQ4472
023290                    NOT GREATER WRK-WINDOW-END-DT)                 RQ4472
023295        GO TO 2200-99-EXIT                                        RQ4472
023298     END-IF.
023300     MOVE APT-NUMBER OF WRK-APPT-ENTRY (WRK-APPT-IX)
023400                          TO REM-APT-NUMBER.
023500     MOVE APT-CUSTOMER-ID OF WRK-APPT-ENTRY (WRK-APPT-IX)
023600                          TO REM-CUSTOMER-ID.
023700     MOVE APT-CUSTOMER-NAME OF WRK-APPT-ENTRY (WRK-APPT-IX)
023800                          TO REM-CUSTOMER-NAME.
023900     MOVE APT-CUSTOMER-PHONE OF WRK-APPT-ENTRY (WRK-APPT-IX)
024000                          TO REM-CUSTOMER-PHONE.
024100     MOVE APT-STAFF-NAME OF WRK-APPT-ENTRY (WRK-APPT-IX)
024200                          TO REM-STAFF-NAME.
024300     MOVE APT-SERVICE-NAME OF WRK-APPT-ENTRY (WRK-APPT-IX)
024400                          TO REM-SERVICE-NAME.
024500     MOVE APT-START-DT OF WRK-APPT-ENTRY (WRK-APPT-IX)
024600                          TO REM-START-DT.
024700     MOVE CTL-NOW-DT OF WRK-CTL-CARD
024800                          TO REM-SENT-AT.
024900
025000     WRITE REC-REMINDR.
025100     PERFORM 8500-TEST-FS-REMINDR.
025200
025300     ADD 1                        TO WRK-COUNT-REMINDED.
025400*----------------------------------------------------------------*
025500 2100-99-EXIT.                   EXIT.
025600*----------------------------------------------------------------*
025700*----------------------------------------------------------------*
025800 2200-MARK-REMINDED                   SECTION.
025900*----------------------------------------------------------------*
026000     MOVE 'Y'                  TO APT-REMINDER-SENT OF
026100                                      WRK-APPT-ENTRY (WRK-APPT-IX).
026200     MOVE CTL-NOW-DT OF WRK-CTL-CARD
026300                       TO APT-REMINDER-AT OF
026400                                      WRK-APPT-ENTRY (WRK-APPT-IX).
026500*----------------------------------------------------------------*
026600 2200-99-EXIT.                   EXIT.
026700*----------------------------------------------------------------*
026800*----------------------------------------------------------------*
026900 3000-FINALIZE                       SECTION.
027000*----------------------------------------------------------------*
027100     CLOSE REMINDR.
027200
027300     OPEN OUTPUT APPTNEW.
027400     PERFORM 8400-TEST-FS-APPTNEW.
027500     SET WRK-APPT-IX                 TO 1.
027600     PERFORM 3100-WRITE-APPTNEW
027700               UNTIL WRK-APPT-IX GREATER WRK-APPT-COUNT.
027800     CLOSE APPTNEW.
027900
028000     PERFORM 9000-GET-DATE-TIME.
028100
028200     DISPLAY '**********************************'.
028300     DISPLAY '*   APSC0005  REMINDER RUN DONE  *'.
028400     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
028500     DISPLAY '*EXECUTED AT: 'WRK-CURRENT-DATE' 'WRK-CURRENT-TIME.
028600     DISPLAY '*REMINDERS SENT.......: 'WRK-COUNT-REMINDED.
028700     DISPLAY '**********************************'.
028800*----------------------------------------------------------------*
028900 3000-99-EXIT.                   EXIT.
029000*----------------------------------------------------------------*
029100*----------------------------------------------------------------*
029200 3100-WRITE-APPTNEW                SECTION.
029300*----------------------------------------------------------------*
029400     MOVE WRK-APPT-ENTRY (WRK-APPT-IX)  TO REC-APPTNEW.
029500     WRITE REC-APPTNEW.
029600     PERFORM 8400-TEST-FS-APPTNEW.
029700     SET WRK-APPT-IX                   UP BY 1.
029800*----------------------------------------------------------------*
029900 3100-99-EXIT.                   EXIT.
030000*----------------------------------------------------------------*
030100*----------------------------------------------------------------*
030200 8100-TEST-FS-CTLCARD             SECTION.
030300*----------------------------------------------------------------*
030400     IF WRK-FS-CTLCARD NOT EQUAL '00' AND NOT EQUAL '10'
030500        MOVE 'APSC0005'          TO WRK-PROGRAM
030600        MOVE 'CTLCARD FILE ERROR' TO WRK-ERROR-MSG
030700        MOVE WRK-FS-CTLCARD      TO WRK-ERROR-CODE
030800        PERFORM 9999-CALL-ABEND-PGM
030900     END-IF.
031000*----------------------------------------------------------------*
031100 8100-99-EXIT.                   EXIT.
031200*----------------------------------------------------------------*
031300*----------------------------------------------------------------*
031400 8200-TEST-FS-CONFIG              SECTION.
031500*----------------------------------------------------------------*
031600     IF WRK-FS-CONFIG NOT EQUAL '00' AND NOT EQUAL '10'
031700        MOVE 'APSC0005'          TO WRK-PROGRAM
031800        MOVE 'CONFIG FILE ERROR'  TO WRK-ERROR-MSG
031900        MOVE WRK-FS-CONFIG       TO WRK-ERROR-CODE
032000        PERFORM 9999-CALL-ABEND-PGM
032100     END-IF.
032200*----------------------------------------------------------------*
032300 8200-99-EXIT.                   EXIT.
032400*----------------------------------------------------------------*
032500*----------------------------------------------------------------*
032600 8300-TEST-FS-APPTOLD              SECTION.
032700*----------------------------------------------------------------*
032800     IF WRK-FS-APPTOLD NOT EQUAL '00' AND NOT EQUAL '10'
032900        MOVE 'APSC0005'          TO WRK-PROGRAM
033000        MOVE 'APPTOLD FILE ERROR' TO WRK-ERROR-MSG
033100        MOVE WRK-FS-APPTOLD      TO WRK-ERROR-CODE
033200        PERFORM 9999-CALL-ABEND-PGM
033300     END-IF.
033400*----------------------------------------------------------------*
033500 8300-99-EXIT.                   EXIT.
033600*----------------------------------------------------------------*
033700*----------------------------------------------------------------*
033800 8400-TEST-FS-APPTNEW              SECTION.
033900*----------------------------------------------------------------*
034000     IF WRK-FS-APPTNEW NOT EQUAL '00'
034100        MOVE 'APSC0005'          TO WRK-PROGRAM
034200        MOVE 'APPTNEW FILE ERROR' TO WRK-ERROR-MSG
034300        MOVE WRK-FS-APPTNEW      TO WRK-ERROR-CODE
034400        PERFORM 9999-CALL-ABEND-PGM
034500     END-IF.
034600*----------------------------------------------------------------*
034700 8400-99-EXIT.                   EXIT.
034800*----------------------------------------------------------------*
034900*----------------------------------------------------------------*
035000 8500-TEST-FS-REMINDR              SECTION.
035100*----------------------------------------------------------------*
035200     IF WRK-FS-REMINDR NOT EQUAL '00'
035300        MOVE 'APSC0005'          TO WRK-PROGRAM
035400        MOVE 'REMINDR FILE ERROR' TO WRK-ERROR-MSG
035500        MOVE WRK-FS-REMINDR      TO WRK-ERROR-CODE
035600        PERFORM 9999-CALL-ABEND-PGM
035700     END-IF.
035800*----------------------------------------------------------------*
035900 8500-99-EXIT.                   EXIT.
036000*----------------------------------------------------------------*
036100*----------------------------------------------------------------*
036200 9000-GET-DATE-TIME                SECTION.
036300*----------------------------------------------------------------*
036400*    COSMETIC TIMESTAMP ONLY - NEVER USED FOR BUSINESS DATES.      *
036500     ACCEPT WRK-CURRENT-DATE         FROM DATE.
036600     ACCEPT WRK-CURRENT-TIME         FROM TIME.
036700*----------------------------------------------------------------*
036800 9000-99-EXIT.                   EXIT.
036900*----------------------------------------------------------------*
037000*----------------------------------------------------------------*
037100 9999-CALL-ABEND-PGM               SECTION.
037200*----------------------------------------------------------------*
037300     PERFORM 9000-GET-DATE-TIME.
037400     MOVE WRK-CURRENT-DATE           TO WRK-ERROR-DATE.
037500     MOVE WRK-CURRENT-TIME           TO WRK-ERROR-TIME.
037600     CALL 'ABENDPGM' USING WRK-ERROR-LOG.
037700*----------------------------------------------------------------*
037800 9999-99-EXIT.                   EXIT.
037900*----------------------------------------------------------------*
