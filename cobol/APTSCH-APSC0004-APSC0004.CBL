000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     APSC0004.
000600 AUTHOR.         D. W. ANDERLE.
000700 INSTALLATION.   MERIDIAN DATA SERVICES.
000800 DATE-WRITTEN.   05/02/88.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.  NOT FOR
001100                 DISCLOSURE OUTSIDE MERIDIAN DATA SERVICES.
001200*----------------------------------------------------------------*
001300*                MERIDIAN DATA SERVICES - BATCH GROUP            *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: APSC0004.                                     *
001600*    ANALYST.....: D. W. ANDERLE                                *
001700*    PROGRAMMER..: D. W. ANDERLE                                *
001800*    DATE........: 05/02/88                                      *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: APPOINTMENT SCHEDULING BATCH SUITE - APTSCH   *
002100*----------------------------------------------------------------*
002200*    GOAL........: RECURRING-APPOINTMENT EXPANDER.  WALKS EVERY   *
002300*                  ACTIVE STANDING-APPOINTMENT TEMPLATE OUT TO     *
002400*                  THE RUN HORIZON AND MANUFACTURES A PENDING      *
002500*                  APPOINTMENT FOR EACH OCCURRENCE THAT DOESN'T    *
002600*                  ALREADY EXIST ON THE MASTER.                   *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   CTLCARD          050         APTSCH09         *
003000*                   RECURTP          120         APTSCH05         *
003100*                   APPTOLD          250         APTSCH02         *
003200*                   APPTNEW          250         APTSCH02         *
003300*                   HISTORY          100         APTSCH06         *
003400*----------------------------------------------------------------*
003500*    TABLE DB2...:  NONE.                                        *
003600*----------------------------------------------------------------*
003700*    CHANGE LOG.................................................*
003800*    05-02-88  DWA  ORIGINAL PROGRAM, REQUEST 0870 - STANDING      *
003900*                   WEEKLY CLIENTS WERE BEING KEYED BY HAND EVERY  *
004000*                   MONDAY MORNING.  THIS RUN DOES IT OVERNIGHT.   *
004100*    09-11-92  DWA  ADDED BIWEEKLY AND MONTHLY FREQUENCIES PER     *
004200*                   REQUEST 1288.                                 *
004300*    07-30-94  TLV  HONOR RCR-MAX-OCCURS (REQUEST 1390) SO A       *
004400*                   STANDING APPOINTMENT CAN BE CAPPED.            *
004500*    06-14-99  PJN  Y2K REVIEW - DATE STEPPING NOW CARRIES A       *
004600*                   4-DIGIT YEAR THROUGH THE CENTURY ROLLOVER.     *
004700*    03-09-03  RGH  DUPLICATE CHECK NOW COMPARES THE FULL START    *
004800*                   DATE-TIME, NOT JUST THE DATE, PER AUDIT 2003-  *
004900*                   114 (TWO SLOTS SAME DAY WERE COLLAPSING).      *
004910*    08-14-07  MTK  REQUEST 6611 - 9100-CALC-DAY-OF-WEEK WAS ONE   *
004920*                   WEEKDAY OFF.  SAME STRAY +5 BUG AS APSC0003,   *
004930*                   DROPPED HERE TOO EVEN THOUGH THE ONLY CALLER   *
004940*                   (9200) IS THE DIAGNOSTIC-ONLY NEXT-DATE LINE.  *
005000*================================================================*
005100*           E N V I R O N M E N T      D I V I S I O N           *
005200*================================================================*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600      C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT  CTLCARD  ASSIGN TO UTS-S-CTLCARD
006100             FILE STATUS IS WRK-FS-CTLCARD.
006200     SELECT  RECURTP  ASSIGN TO UTS-S-RECURTP
006300             FILE STATUS IS WRK-FS-RECURTP.
006400     SELECT  APPTOLD  ASSIGN TO UTS-S-APPTOLD
006500             FILE STATUS IS WRK-FS-APPTOLD.
006600     SELECT  APPTNEW  ASSIGN TO UTS-S-APPTNEW
006700             FILE STATUS IS WRK-FS-APPTNEW.
006800     SELECT  HISTORY  ASSIGN TO UTS-S-HISTORY
006900             FILE STATUS IS WRK-FS-HISTORY.
007000
007100*================================================================*
007200*                  D A T A      D I V I S I O N                  *
007300*================================================================*
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  CTLCARD.
007800 01  REC-CTLCARD.
007900     COPY 'APTSCH09'.
008000
008100 FD  RECURTP.
008200 01  REC-RECURTP.
008300     COPY 'APTSCH05'.
008400
008500 FD  APPTOLD.
008600 01  REC-APPTOLD.
008700     COPY 'APTSCH02'.
008800
008900 FD  APPTNEW.
009000 01  REC-APPTNEW.
009100     COPY 'APTSCH02'.
009200
009300 FD  HISTORY.
009400 01  REC-HISTORY.
009500     COPY 'APTSCH06'.
009600*-----------------------------------------------------------------*
009700*                  WORKING-STORAGE SECTION                        *
009800*-----------------------------------------------------------------*
009900 WORKING-STORAGE SECTION.
010000
010100 77  WRK-FS-CTLCARD                   PIC X(02) VALUE ZEROS.
010200 77  WRK-FS-RECURTP                   PIC X(02) VALUE ZEROS.
010300 77  WRK-FS-APPTOLD                   PIC X(02) VALUE ZEROS.
010400 77  WRK-FS-APPTNEW                   PIC X(02) VALUE ZEROS.
010500 77  WRK-FS-HISTORY                   PIC X(02) VALUE ZEROS.
010600
010700 77  WRK-EOF-RECURTP                  PIC X(01) VALUE 'N'.
010800     88  WRK-NO-MORE-RECURTP                VALUE 'Y'.
010900 77  WRK-EOF-APPTOLD                   PIC X(01) VALUE 'N'.
011000     88  WRK-NO-MORE-APPTOLD                VALUE 'Y'.
011100
011200 01  WRK-CTL-CARD.
011300     COPY 'APTSCH09'.
011400
011500 01  WRK-RCR-TEMPLATE.
011600     COPY 'APTSCH05'.
011700
011800 77  WRK-APPT-COUNT                    PIC 9(06) COMP
011900                                            VALUE ZEROS.
012000 01  WRK-APPT-TABLE.
012100     05  WRK-APPT-ENTRY  OCCURS 3000 TIMES
012200                         INDEXED BY WRK-APPT-IX.
012300         COPY 'APTSCH02'.
012400
012500 77  WRK-SUFFIX-SEQ                     PIC 9(06) COMP
012600                                             VALUE ZEROS.
012700
012800*THE GENERATED APPOINTMENT NUMBER IS BUILT FROM DOTTED PARTS THE   *
012900*SAME WAY APSC0001 BUILDS ONE FOR A NEW BOOKING.                   *
013000 01  WRK-NEW-APT-NUMBER                 PIC X(20) VALUE SPACES.
013100 01  WRK-NEW-APT-NUM-PARTS REDEFINES WRK-NEW-APT-NUMBER.
013200     05  WRK-NUM-LIT                     PIC X(04).
013300     05  WRK-NUM-RUNDATE                 PIC 9(08).
013400     05  WRK-NUM-DASH                    PIC X(01).
013500     05  WRK-NUM-SUFFIX                  PIC X(06).
013600     05  FILLER                          PIC X(01).
013700
013800 01  WRK-STEP-DATE                      PIC 9(08) VALUE ZEROS.
013900 01  WRK-STEP-DATE-PARTS REDEFINES WRK-STEP-DATE.
014000     05  WRK-STEP-YEAR                   PIC 9(04).
014100     05  WRK-STEP-MONTH                  PIC 9(02).
014200     05  WRK-STEP-DAY                    PIC 9(02).
014300
014400 77  WRK-OCCURS-COUNT                    PIC 9(04) COMP
014500                                              VALUE ZEROS.
014600 77  WRK-CREATED-COUNT                    PIC 9(06) COMP
014700                                              VALUE ZEROS.
014800 77  WRK-SKIPPED-COUNT                     PIC 9(06) COMP
014900                                              VALUE ZEROS.
015000
015100 77  WRK-CAND-START-DT                    PIC 9(12) VALUE ZEROS.
015200 77  WRK-CAND-END-TIME                    PIC 9(04) VALUE ZEROS.
015300 77  WRK-CAND-END-DT                      PIC 9(12) VALUE ZEROS.
015400 77  WRK-CAND-TOTAL-MIN                   PIC 9(06) COMP
015500                                              VALUE ZEROS.
015600 77  WRK-CAND-HOUR                        PIC 9(02) COMP
015700                                              VALUE ZEROS.
015800 77  WRK-CAND-MINUTE                      PIC 9(02) COMP
015900                                              VALUE ZEROS.
016000
016100 77  WRK-DUP-FOUND-SW                     PIC X(01) VALUE 'N'.
016200     88  WRK-DUPLICATE-FOUND                  VALUE 'Y'.
016300
016400*DAY-IN-MONTH TABLE FOR THE CALENDAR STEP - FEBRUARY IS            *
016500*CORRECTED FOR LEAP YEARS IN 9400 BELOW.                           *
016600 01  WRK-DAYS-IN-MONTH-TABLE.
016700     05  FILLER                          PIC 9(02) VALUE 31.
016800     05  FILLER                          PIC 9(02) VALUE 28.
016900     05  FILLER                          PIC 9(02) VALUE 31.
017000     05  FILLER                          PIC 9(02) VALUE 30.
017100     05  FILLER                          PIC 9(02) VALUE 31.
017200     05  FILLER                          PIC 9(02) VALUE 30.
017300     05  FILLER                          PIC 9(02) VALUE 31.
017400     05  FILLER                          PIC 9(02) VALUE 31.
017500     05  FILLER                          PIC 9(02) VALUE 30.
017600     05  FILLER                          PIC 9(02) VALUE 31.
017700     05  FILLER                          PIC 9(02) VALUE 30.
017800     05  FILLER                          PIC 9(02) VALUE 31.
017900 01  WRK-DAYS-IN-MONTH-R REDEFINES
018000                   WRK-DAYS-IN-MONTH-TABLE.
018100     05  WRK-DAYS-IN-MONTH               PIC 9(02)
018200                         OCCURS 12 TIMES.
018300 77  WRK-LEAP-TEST-SW                    PIC X(01) VALUE 'N'.
018400     88  WRK-YEAR-IS-LEAP                     VALUE 'Y'.
018500 77  WRK-LEAP-R4                          PIC 9(04) COMP
018600                                               VALUE ZEROS.
018700 77  WRK-LEAP-R100                        PIC 9(04) COMP
018800                                               VALUE ZEROS.
018900 77  WRK-LEAP-R400                        PIC 9(04) COMP
019000                                               VALUE ZEROS.
019100 77  WRK-LEAP-Q4                          PIC 9(04) COMP
019200                                               VALUE ZEROS.
019300 77  WRK-LEAP-Q100                        PIC 9(04) COMP
019400                                               VALUE ZEROS.
019500 77  WRK-LEAP-Q400                        PIC 9(04) COMP
019600                                               VALUE ZEROS.
019700
019800*JULIAN-DAY WORK AREA FOR THE NEXT-OCCURRENCE DIAGNOSTIC - SAME     *
019900*FLIEGEL / VAN FLANDERN FORMULA APSC0003 USES, HAND-DUPLICATED      *
020000*HERE PER SHOP HABIT RATHER THAN SHARED.                            *
020100 77  WRK-DOW-Y                           PIC S9(9) COMP
020200                                              VALUE ZEROS.
020300 77  WRK-DOW-M                           PIC S9(9) COMP
020400                                              VALUE ZEROS.
020500 77  WRK-DOW-D                           PIC S9(9) COMP
020600                                              VALUE ZEROS.
020700 77  WRK-DOW-A                           PIC S9(9) COMP
020800                                              VALUE ZEROS.
020900 77  WRK-DOW-T1                          PIC S9(9) COMP
021000                                              VALUE ZEROS.
021100 77  WRK-DOW-T2                          PIC S9(9) COMP
021200                                              VALUE ZEROS.
021300 77  WRK-DOW-T3A                         PIC S9(9) COMP
021400                                              VALUE ZEROS.
021500 77  WRK-DOW-T3                          PIC S9(9) COMP
021600                                              VALUE ZEROS.
021700 77  WRK-DOW-T4                          PIC S9(9) COMP
021800                                              VALUE ZEROS.
021900 77  WRK-DOW-JDN                         PIC S9(9) COMP
022000                                              VALUE ZEROS.
022100 77  WRK-NEXT-AFTER-DATE                 PIC 9(08) VALUE ZEROS.
022200 77  WRK-NEXT-BASE-DATE                  PIC 9(08) VALUE ZEROS.
022300 77  WRK-NEXT-OCCURS-DATE                PIC 9(08) VALUE ZEROS.
022400 77  WRK-NEXT-BASE-DOW                   PIC 9(01) VALUE ZEROS.
022500 77  WRK-NEXT-ADVANCE-DAYS               PIC S9(04) VALUE ZEROS.
022600 77  WRK-NEXT-DIVIDE-Q                   PIC 9(06) COMP
022700                                              VALUE ZEROS.
022800 77  WRK-NEXT-TEMPLATE-DOM                PIC 9(02) VALUE ZEROS.
022900
023000 77  WRK-CURRENT-DATE                    PIC X(10) VALUE SPACES.
023100 77  WRK-CURRENT-TIME                    PIC X(08) VALUE SPACES.
023200
023300 77  WRK-HIST-DESC                       PIC X(60) VALUE SPACES.
023400
023500 01  WRK-ERROR-LOG.
023600     03  WRK-PROGRAM                   PIC X(08).
023700     03  WRK-ERROR-MSG                 PIC X(30).
023800     03  WRK-ERROR-CODE                PIC X(30).
023900     03  WRK-ERROR-DATE                PIC X(10).
024000     03  WRK-ERROR-TIME                PIC X(08).
024100     03  FILLER                        PIC X(05).
024200*================================================================*
024300 PROCEDURE                       DIVISION.
024400*================================================================*
024500*----------------------------------------------------------------*
024600 0000-MAIN-PROCESS               SECTION.
024700*----------------------------------------------------------------*
024800     PERFORM 1000-INITIALIZE.
024900
025000     PERFORM 2000-EXPAND-TEMPLATE
025100             UNTIL WRK-NO-MORE-RECURTP.
025200
025300     PERFORM 3000-FINALIZE.
025400
025500     STOP RUN.
025600*----------------------------------------------------------------*
025700 0000-99-EXIT.                   EXIT.
025800*----------------------------------------------------------------*
025900*----------------------------------------------------------------*
026000 1000-INITIALIZE                 SECTION.
026100*----------------------------------------------------------------*
026200     OPEN INPUT  CTLCARD.
026300     PERFORM 8100-TEST-FS-CTLCARD.
026400     READ CTLCARD INTO WRK-CTL-CARD.
026500     PERFORM 8100-TEST-FS-CTLCARD.
026600     CLOSE CTLCARD.
026700
026800     OPEN INPUT  APPTOLD.
026900     PERFORM 8300-TEST-FS-APPTOLD.
027000     PERFORM 1200-LOAD-APPTMST
027100             UNTIL WRK-NO-MORE-APPTOLD.
027200     CLOSE APPTOLD.
027300
027400     OPEN INPUT  RECURTP.
027500     PERFORM 8200-TEST-FS-RECURTP.
027600     READ RECURTP INTO WRK-RCR-TEMPLATE
027700          AT END
027800          MOVE 'Y'                TO WRK-EOF-RECURTP
027900     END-READ.
028000     PERFORM 8200-TEST-FS-RECURTP.
028100
028200     OPEN OUTPUT APPTNEW.
028300     PERFORM 8400-TEST-FS-APPTNEW.
028400
028500     OPEN EXTEND HISTORY.
028600     PERFORM 8600-TEST-FS-HISTORY.
028700
028800     MOVE CTL-NOW-DATE OF WRK-CTL-CARD TO WRK-NUM-RUNDATE.
028900     MOVE 'APT-'                        TO WRK-NUM-LIT.
029000     MOVE '-'                           TO WRK-NUM-DASH.
029100*----------------------------------------------------------------*
029200 1000-99-EXIT.                   EXIT.
029300*----------------------------------------------------------------*
029400*----------------------------------------------------------------*
029500 1200-LOAD-APPTMST                SECTION.
029600*----------------------------------------------------------------*
029700     READ APPTOLD INTO
029800          WRK-APPT-ENTRY (WRK-APPT-COUNT + 1)
029900          AT END
030000          MOVE 'Y'             TO WRK-EOF-APPTOLD
030100     END-READ.
030200     PERFORM 8300-TEST-FS-APPTOLD.
030300     IF NOT WRK-NO-MORE-APPTOLD
030400        ADD 1                 TO WRK-APPT-COUNT
030500     END-IF.
030600*----------------------------------------------------------------*
030700 1200-99-EXIT.                   EXIT.
030800*----------------------------------------------------------------*
030900*----------------------------------------------------------------*
031000 2000-EXPAND-TEMPLATE               SECTION.
031100*----------------------------------------------------------------*
031200     IF RCR-IS-ACTIVE OF WRK-RCR-TEMPLATE
031300        MOVE ZEROS               TO WRK-OCCURS-COUNT
031400
031500        MOVE CTL-NOW-DATE OF WRK-CTL-CARD
031600                                 TO WRK-NEXT-AFTER-DATE
031700        PERFORM 9200-NEXT-OCCURRENCE
031800        DISPLAY 'NEXT OCCURRENCE AFTER TODAY FOR CUSTOMER '
031900                RCR-CUSTOMER-ID OF WRK-RCR-TEMPLATE ' IS '
032000                WRK-NEXT-OCCURS-DATE
032100
032200*       9200 ABOVE USES WRK-STEP-DATE AS ITS OWN SCRATCH - RESET   *
032300*       IT HERE TO THE TEMPLATE'S TRUE START DATE BEFORE WALKING. *
032400        MOVE RCR-START-DATE OF WRK-RCR-TEMPLATE
032500                                 TO WRK-STEP-DATE
032600
032700        PERFORM 2050-GENERATE-ONE-OCCURS
032800              UNTIL WRK-STEP-DATE GREATER
032900                           CTL-HORIZON-DATE OF WRK-CTL-CARD
033000                   OR (RCR-END-DATE OF WRK-RCR-TEMPLATE
033100                            NOT EQUAL ZEROS
033200                       AND WRK-STEP-DATE GREATER
033300                           RCR-END-DATE OF WRK-RCR-TEMPLATE)
033400                   OR (RCR-MAX-OCCURS OF WRK-RCR-TEMPLATE
033500                            NOT EQUAL ZEROS
033600                       AND WRK-OCCURS-COUNT NOT LESS
033700                           RCR-MAX-OCCURS OF WRK-RCR-TEMPLATE)
033800     END-IF.
033900
034000     READ RECURTP INTO WRK-RCR-TEMPLATE
034100          AT END
034200          MOVE 'Y'                TO WRK-EOF-RECURTP
034300     END-READ.
034400     PERFORM 8200-TEST-FS-RECURTP.
034500*----------------------------------------------------------------*
034600 2000-99-EXIT.                   EXIT.
034700*----------------------------------------------------------------*
034800*----------------------------------------------------------------*
034900 2050-GENERATE-ONE-OCCURS             SECTION.
035000*----------------------------------------------------------------*
035010*    RGH 03-09-03 - ONE STRAIGHT RUN FROM BUILD THROUGH STEP,      AU03114
035020*    WITH THE DUP-CHECK BRANCHING AROUND CREATE-INSTANCE RATHER    AU03114
035030*    THAN THIS SECTION TESTING THE SWITCH ITSELF.                  AU03114
035100     PERFORM 2100-BUILD-CANDIDATE THRU 2400-99-EXIT.               AU03114
036000*----------------------------------------------------------------*
036100 2050-99-EXIT.                   EXIT.
036200*----------------------------------------------------------------*
036300*----------------------------------------------------------------*
036400 2100-BUILD-CANDIDATE                 SECTION.
036500*----------------------------------------------------------------*
036600     COMPUTE WRK-CAND-START-DT =
036700             (WRK-STEP-DATE * 10000) + RCR-TIME OF WRK-RCR-TEMPLATE.
036800
036900     COMPUTE WRK-CAND-HOUR =
037000             RCR-TIME OF WRK-RCR-TEMPLATE / 100.
037100     COMPUTE WRK-CAND-MINUTE =
037200             RCR-TIME OF WRK-RCR-TEMPLATE
037300                  - (WRK-CAND-HOUR * 100).
037400     COMPUTE WRK-CAND-TOTAL-MIN =
037500             (WRK-CAND-HOUR * 60) + WRK-CAND-MINUTE
037600             + RCR-DURATION-MIN OF WRK-RCR-TEMPLATE.
037700     COMPUTE WRK-CAND-HOUR = WRK-CAND-TOTAL-MIN / 60.
037800     COMPUTE WRK-CAND-MINUTE =
037900             WRK-CAND-TOTAL-MIN - (WRK-CAND-HOUR * 60).
038000     COMPUTE WRK-CAND-END-TIME =
038100             (WRK-CAND-HOUR * 100) + WRK-CAND-MINUTE.
038200     COMPUTE WRK-CAND-END-DT =
038300             (WRK-STEP-DATE * 10000) + WRK-CAND-END-TIME.
038400*----------------------------------------------------------------*
038500 2100-99-EXIT.                   EXIT.
038600*----------------------------------------------------------------*
038700*----------------------------------------------------------------*
038800 2200-DUP-CHECK                        SECTION.
038900*----------------------------------------------------------------*
039000     MOVE 'N'                         TO WRK-DUP-FOUND-SW.
039100     SET WRK-APPT-IX                  TO 1.
039200
039300     PERFORM 2250-TEST-ONE-APPT
039400             UNTIL WRK-APPT-IX GREATER WRK-APPT-COUNT
039500                OR WRK-DUPLICATE-FOUND.
039510
039520     IF WRK-DUPLICATE-FOUND                                        AU03114
039530        ADD 1              TO WRK-SKIPPED-COUNT                    AU03114
039540        ADD 1              TO WRK-OCCURS-COUNT                     AU03114
039550        GO TO 2400-STEP-DATE                                       AU03114
039560     END-IF.
039600*----------------------------------------------------------------*
039700 2200-99-EXIT.                   EXIT.
039800*----------------------------------------------------------------*
039900*----------------------------------------------------------------*
040000 2250-TEST-ONE-APPT                     SECTION.
040100*----------------------------------------------------------------*
040200     IF APT-CUSTOMER-ID OF WRK-APPT-ENTRY (WRK-APPT-IX)
040300               EQUAL RCR-CUSTOMER-ID OF WRK-RCR-TEMPLATE
040400        AND APT-SERVICE-ID OF WRK-APPT-ENTRY (WRK-APPT-IX)
040500               EQUAL RCR-SERVICE-ID OF WRK-RCR-TEMPLATE
040600        AND APT-START-DT OF WRK-APPT-ENTRY (WRK-APPT-IX)          AU03114 
040700               EQUAL WRK-CAND-START-DT
040800        MOVE 'Y'                  TO WRK-DUP-FOUND-SW
040900     END-IF.
041000     SET WRK-APPT-IX                   UP BY 1.
041100*----------------------------------------------------------------*
041200 2250-99-EXIT.                   EXIT.
041300*----------------------------------------------------------------*
041400*----------------------------------------------------------------*
041500 2300-CREATE-INSTANCE                  SECTION.
041600*----------------------------------------------------------------*
041700     ADD 1                          TO WRK-SUFFIX-SEQ
041800                                        WRK-APPT-COUNT
041900                                        WRK-CREATED-COUNT.
042000     MOVE WRK-SUFFIX-SEQ            TO WRK-NUM-SUFFIX.
042100
042200     INITIALIZE WRK-APPT-ENTRY (WRK-APPT-COUNT).
042300     MOVE WRK-NEW-APT-NUMBER
042400                      TO APT-NUMBER OF WRK-APPT-ENTRY
042500                                       (WRK-APPT-COUNT).
042600     MOVE RCR-CUSTOMER-ID OF WRK-RCR-TEMPLATE
042700                      TO APT-CUSTOMER-ID OF WRK-APPT-ENTRY
042800                                       (WRK-APPT-COUNT).
042900     MOVE RCR-CUSTOMER-NAME OF WRK-RCR-TEMPLATE
043000                      TO APT-CUSTOMER-NAME OF WRK-APPT-ENTRY
043100                                       (WRK-APPT-COUNT).
043200     MOVE RCR-STAFF-ID OF WRK-RCR-TEMPLATE
043300                      TO APT-STAFF-ID OF WRK-APPT-ENTRY
043400                                       (WRK-APPT-COUNT).
043500     MOVE RCR-STAFF-NAME OF WRK-RCR-TEMPLATE
043600                      TO APT-STAFF-NAME OF WRK-APPT-ENTRY
043700                                       (WRK-APPT-COUNT).
043800     MOVE RCR-SERVICE-ID OF WRK-RCR-TEMPLATE
043900                      TO APT-SERVICE-ID OF WRK-APPT-ENTRY
044000                                       (WRK-APPT-COUNT).
044100     MOVE RCR-SERVICE-NAME OF WRK-RCR-TEMPLATE
044200                      TO APT-SERVICE-NAME OF WRK-APPT-ENTRY
044300                                       (WRK-APPT-COUNT).
044400     MOVE WRK-CAND-START-DT
044500                      TO APT-START-DT OF WRK-APPT-ENTRY           AU03114 
044600                                       (WRK-APPT-COUNT).
044700     MOVE WRK-CAND-END-DT
044800                      TO APT-END-DT OF WRK-APPT-ENTRY
044900                                       (WRK-APPT-COUNT).
045000     MOVE RCR-DURATION-MIN OF WRK-RCR-TEMPLATE
045100                      TO APT-DURATION-MIN OF WRK-APPT-ENTRY
045200                                       (WRK-APPT-COUNT).
045300     MOVE 'PENDING'   TO APT-STATUS OF WRK-APPT-ENTRY
045400                                       (WRK-APPT-COUNT).
045500     MOVE 'N'         TO APT-BOOKED-ONLINE OF WRK-APPT-ENTRY
045600                                       (WRK-APPT-COUNT).
045700     MOVE 'N'         TO APT-REMINDER-SENT OF WRK-APPT-ENTRY
045800                                       (WRK-APPT-COUNT).
045900     MOVE ZEROS       TO APT-CREATED-BY-ID OF WRK-APPT-ENTRY
046000                                       (WRK-APPT-COUNT).
046100
046200     MOVE 'Created from recurring appointment'
046300                          TO WRK-HIST-DESC.
046400     PERFORM 2900-WRITE-HISTORY.
046410     ADD 1                 TO WRK-OCCURS-COUNT.                    AU03114
046500*----------------------------------------------------------------*
046600 2300-99-EXIT.                   EXIT.
046700*----------------------------------------------------------------*
046800*----------------------------------------------------------------*
046900 2400-STEP-DATE                         SECTION.
047000*----------------------------------------------------------------*
047100     EVALUATE TRUE
047200        WHEN RCR-IS-DAILY OF WRK-RCR-TEMPLATE
047300           PERFORM 9400-ADD-ONE-DAY 1 TIMES
047400        WHEN RCR-IS-WEEKLY OF WRK-RCR-TEMPLATE
047500           PERFORM 9400-ADD-ONE-DAY 7 TIMES
047600        WHEN RCR-IS-BIWEEKLY OF WRK-RCR-TEMPLATE
047700           PERFORM 9400-ADD-ONE-DAY 14 TIMES
047800        WHEN RCR-IS-MONTHLY OF WRK-RCR-TEMPLATE
047900           PERFORM 9410-STEP-MONTHLY
048000        WHEN OTHER
048100           PERFORM 9400-ADD-ONE-DAY 1 TIMES
048200     END-EVALUATE.
048300*----------------------------------------------------------------*
048400 2400-99-EXIT.                   EXIT.
048500*----------------------------------------------------------------*
048600*----------------------------------------------------------------*
048700 2900-WRITE-HISTORY                     SECTION.
048800*----------------------------------------------------------------*
048900     MOVE WRK-NEW-APT-NUMBER        TO HST-APT-NUMBER.
049000     MOVE 'CREATED'                 TO HST-ACTION.
049100     MOVE WRK-HIST-DESC             TO HST-DESCRIPTION.
049200     MOVE ZEROS                     TO HST-PERFORMED-BY.
049300     MOVE CTL-NOW-DT OF WRK-CTL-CARD TO HST-TIMESTAMP.
049400     WRITE REC-HISTORY.
049500     PERFORM 8600-TEST-FS-HISTORY.
049600*----------------------------------------------------------------*
049700 2900-99-EXIT.                   EXIT.
049800*----------------------------------------------------------------*
049900*----------------------------------------------------------------*
050000 3000-FINALIZE                       SECTION.
050100*----------------------------------------------------------------*
050200     SET WRK-APPT-IX                   TO 1.
050300     PERFORM 3100-WRITE-APPTNEW
050400               UNTIL WRK-APPT-IX GREATER WRK-APPT-COUNT.
050500
050600     CLOSE RECURTP APPTNEW HISTORY.
050700
050800     PERFORM 9000-GET-DATE-TIME.
050900
051000     DISPLAY '**********************************'.
051100     DISPLAY '*   APSC0004  EXPANSION DONE     *'.
051200     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
051300     DISPLAY '*EXECUTED AT: 'WRK-CURRENT-DATE' 'WRK-CURRENT-TIME.
051400     DISPLAY '*APPOINTMENTS CREATED..: 'WRK-CREATED-COUNT.
051500     DISPLAY '*DUPLICATES SKIPPED....: 'WRK-SKIPPED-COUNT.
051600     DISPLAY '**********************************'.
051700*----------------------------------------------------------------*
051800 3000-99-EXIT.                   EXIT.
051900*----------------------------------------------------------------*
052000*----------------------------------------------------------------*
052100 3100-WRITE-APPTNEW                SECTION.
052200*----------------------------------------------------------------*
052300     WRITE REC-APPTNEW
052400             FROM WRK-APPT-ENTRY (WRK-APPT-IX).
052500     PERFORM 8400-TEST-FS-APPTNEW.
052600     SET WRK-APPT-IX                   UP BY 1.
052700*----------------------------------------------------------------*
052800 3100-99-EXIT.                   EXIT.
052900*----------------------------------------------------------------*
053000*----------------------------------------------------------------*
053100 8100-TEST-FS-CTLCARD             SECTION.
053200*----------------------------------------------------------------*
053300     IF WRK-FS-CTLCARD NOT EQUAL '00' AND NOT EQUAL '10'
053400        MOVE 'APSC0004'          TO WRK-PROGRAM
053500        MOVE 'CTLCARD FILE ERROR' TO WRK-ERROR-MSG
053600        MOVE WRK-FS-CTLCARD      TO WRK-ERROR-CODE
053700        PERFORM 9999-CALL-ABEND-PGM
053800     END-IF.
053900*----------------------------------------------------------------*
054000 8100-99-EXIT.                   EXIT.
054100*----------------------------------------------------------------*
054200*----------------------------------------------------------------*
054300 8200-TEST-FS-RECURTP             SECTION.
054400*----------------------------------------------------------------*
054500     IF WRK-FS-RECURTP NOT EQUAL '00' AND NOT EQUAL '10'
054600        MOVE 'APSC0004'          TO WRK-PROGRAM
054700        MOVE 'RECURTP FILE ERROR' TO WRK-ERROR-MSG
054800        MOVE WRK-FS-RECURTP      TO WRK-ERROR-CODE
054900        PERFORM 9999-CALL-ABEND-PGM
055000     END-IF.
055100*----------------------------------------------------------------*
055200 8200-99-EXIT.                   EXIT.
055300*----------------------------------------------------------------*
055400*----------------------------------------------------------------*
055500 8300-TEST-FS-APPTOLD              SECTION.
055600*----------------------------------------------------------------*
055700     IF WRK-FS-APPTOLD NOT EQUAL '00' AND NOT EQUAL '10'
055800        MOVE 'APSC0004'          TO WRK-PROGRAM
055900        MOVE 'APPTOLD FILE ERROR' TO WRK-ERROR-MSG
056000        MOVE WRK-FS-APPTOLD      TO WRK-ERROR-CODE
056100        PERFORM 9999-CALL-ABEND-PGM
056200     END-IF.
056300*----------------------------------------------------------------*
056400 8300-99-EXIT.                   EXIT.
056500*----------------------------------------------------------------*
056600*----------------------------------------------------------------*
056700 8400-TEST-FS-APPTNEW              SECTION.
056800*----------------------------------------------------------------*
056900     IF WRK-FS-APPTNEW NOT EQUAL '00'
057000        MOVE 'APSC0004'          TO WRK-PROGRAM
057100        MOVE 'APPTNEW FILE ERROR' TO WRK-ERROR-MSG
057200        MOVE WRK-FS-APPTNEW      TO WRK-ERROR-CODE
057300        PERFORM 9999-CALL-ABEND-PGM
057400     END-IF.
057500*----------------------------------------------------------------*
057600 8400-99-EXIT.                   EXIT.
057700*----------------------------------------------------------------*
057800*----------------------------------------------------------------*
057900 8600-TEST-FS-HISTORY              SECTION.
058000*----------------------------------------------------------------*
058100     IF WRK-FS-HISTORY NOT EQUAL '00' AND NOT EQUAL '05'
058200        MOVE 'APSC0004'          TO WRK-PROGRAM
058300        MOVE 'HISTORY FILE ERROR' TO WRK-ERROR-MSG
058400        MOVE WRK-FS-HISTORY      TO WRK-ERROR-CODE
058500        PERFORM 9999-CALL-ABEND-PGM
058600     END-IF.
058700*----------------------------------------------------------------*
058800 8600-99-EXIT.                   EXIT.
058900*----------------------------------------------------------------*
059000*----------------------------------------------------------------*
059100 9000-GET-DATE-TIME                SECTION.
059200*----------------------------------------------------------------*
059300*    COSMETIC TIMESTAMP ONLY - NEVER USED FOR BUSINESS DATES.      *
059400     ACCEPT WRK-CURRENT-DATE         FROM DATE.
059500     ACCEPT WRK-CURRENT-TIME         FROM TIME.
059600*----------------------------------------------------------------*
059700 9000-99-EXIT.                   EXIT.
059800*----------------------------------------------------------------*
059900*----------------------------------------------------------------*
060000 9100-CALC-DAY-OF-WEEK             SECTION.
060100*----------------------------------------------------------------*
060200*    WRK-DOW-Y/M/D IN, WRK-NEXT-BASE-DOW OUT (0=MONDAY).           *
060300     COMPUTE WRK-DOW-A = (WRK-DOW-M - 14) / 12.
060400
060500     COMPUTE WRK-DOW-T1 =
060600             (1461 * (WRK-DOW-Y + 4800 + WRK-DOW-A)) / 4.
060700
060800     COMPUTE WRK-DOW-T2 =
060900             (367 * (WRK-DOW-M - 2 - (12 * WRK-DOW-A))) / 12.
061000
061100     COMPUTE WRK-DOW-T3A =
061200             (WRK-DOW-Y + 4900 + WRK-DOW-A) / 100.
061300     COMPUTE WRK-DOW-T3 = (3 * WRK-DOW-T3A) / 4.
061400
061500     COMPUTE WRK-DOW-JDN =
061600             WRK-DOW-T1 + WRK-DOW-T2 - WRK-DOW-T3
061700             + WRK-DOW-D - 32075.
061800
061900     COMPUTE WRK-DOW-T4 = WRK-DOW-JDN / 7.                       RQ6611
062000     COMPUTE WRK-NEXT-BASE-DOW =
062100             WRK-DOW-JDN - (WRK-DOW-T4 * 7).                      RQ6611
062200*----------------------------------------------------------------*
062300 9100-99-EXIT.                   EXIT.
062400*----------------------------------------------------------------*
062500*----------------------------------------------------------------*
062600 9200-NEXT-OCCURRENCE               SECTION.
062700*----------------------------------------------------------------*
062800*    QUERY-ONLY ROUTINE - GIVEN WRK-NEXT-AFTER-DATE, WORKS OUT     *
062900*    THE TEMPLATE'S NEXT OCCURRENCE WITHOUT WALKING EVERY DATE.    *
063000*    USED FOR THE OPERATOR DIAGNOSTIC LINE; THE EXPANSION LOOP     *
063100*    ABOVE STEPS AT A FIXED CADENCE AND DOES NOT CALL THIS.        *
063200     IF RCR-END-DATE OF WRK-RCR-TEMPLATE NOT EQUAL ZEROS
063300        AND WRK-NEXT-AFTER-DATE GREATER
063400            RCR-END-DATE OF WRK-RCR-TEMPLATE
063500        MOVE ZEROS               TO WRK-NEXT-OCCURS-DATE
063600     ELSE
063700        IF RCR-START-DATE OF WRK-RCR-TEMPLATE GREATER
063800                   WRK-NEXT-AFTER-DATE
063900           MOVE RCR-START-DATE OF WRK-RCR-TEMPLATE
064000                                  TO WRK-NEXT-BASE-DATE
064100        ELSE
064200           MOVE WRK-NEXT-AFTER-DATE TO WRK-NEXT-BASE-DATE
064300        END-IF
064400
064500        EVALUATE TRUE
064600           WHEN RCR-IS-DAILY OF WRK-RCR-TEMPLATE
064700              MOVE WRK-NEXT-BASE-DATE TO WRK-NEXT-OCCURS-DATE
064800
064900           WHEN (RCR-IS-WEEKLY OF WRK-RCR-TEMPLATE
065000                   OR RCR-IS-BIWEEKLY OF WRK-RCR-TEMPLATE)
065100                 AND RCR-DAY-OF-WEEK OF WRK-RCR-TEMPLATE
065200                         NOT EQUAL 9
065300              MOVE WRK-NEXT-BASE-DATE TO WRK-STEP-DATE
065400              MOVE WRK-STEP-YEAR       TO WRK-DOW-Y
065500              MOVE WRK-STEP-MONTH      TO WRK-DOW-M
065600              MOVE WRK-STEP-DAY        TO WRK-DOW-D
065700              PERFORM 9100-CALC-DAY-OF-WEEK
065800              COMPUTE WRK-NEXT-ADVANCE-DAYS =
065900                      RCR-DAY-OF-WEEK OF WRK-RCR-TEMPLATE
066000                      - WRK-NEXT-BASE-DOW
066100              IF WRK-NEXT-ADVANCE-DAYS NOT GREATER ZEROS
066200                 IF RCR-IS-BIWEEKLY OF WRK-RCR-TEMPLATE
066300                    ADD 14            TO WRK-NEXT-ADVANCE-DAYS
066400                 ELSE
066500                    ADD 7             TO WRK-NEXT-ADVANCE-DAYS
066600                 END-IF
066700              END-IF
066800              PERFORM 9400-ADD-ONE-DAY
066900                      WRK-NEXT-ADVANCE-DAYS TIMES
067000              MOVE WRK-STEP-DATE       TO WRK-NEXT-OCCURS-DATE
067100
067200           WHEN RCR-IS-MONTHLY OF WRK-RCR-TEMPLATE
067300              MOVE WRK-NEXT-BASE-DATE  TO WRK-STEP-DATE
067400              DIVIDE RCR-START-DATE OF WRK-RCR-TEMPLATE BY 100
067500                      GIVING WRK-NEXT-DIVIDE-Q
067600                      REMAINDER WRK-NEXT-TEMPLATE-DOM
067700              MOVE WRK-NEXT-TEMPLATE-DOM TO WRK-STEP-DAY
067800              IF WRK-STEP-DATE NOT GREATER WRK-NEXT-BASE-DATE
067900                 PERFORM 9410-STEP-MONTHLY
068000              END-IF
068100              MOVE WRK-STEP-DATE       TO WRK-NEXT-OCCURS-DATE
068200
068300           WHEN OTHER
068400              MOVE WRK-NEXT-BASE-DATE  TO WRK-NEXT-OCCURS-DATE
068500        END-EVALUATE
068600     END-IF.
068700*----------------------------------------------------------------*
068800 9200-99-EXIT.                   EXIT.
068900*----------------------------------------------------------------*
069000*----------------------------------------------------------------*
069100 9400-ADD-ONE-DAY                    SECTION.
069200*----------------------------------------------------------------*
069300*    ADVANCES WRK-STEP-DATE BY ONE CALENDAR DAY.  CALLED N TIMES   *
069400*    BY THE EVALUATE IN 2400/9200 ABOVE RATHER THAN WRITTEN AS A   *
069500*    MULTI-DAY ADD, SINCE MONTH-END IS THE ONLY HARD PART.         *
069600     PERFORM 9420-TEST-LEAP-YEAR.
069700
069800     IF WRK-YEAR-IS-LEAP AND WRK-STEP-MONTH EQUAL 02
069900        ADD 1                 TO WRK-DAYS-IN-MONTH (2)
070000     END-IF.
070100
070200     ADD 1                    TO WRK-STEP-DAY.
070300
070400     IF WRK-STEP-DAY GREATER
070500                WRK-DAYS-IN-MONTH (WRK-STEP-MONTH)
070600        MOVE 1                TO WRK-STEP-DAY
070700        ADD 1                 TO WRK-STEP-MONTH
070800        IF WRK-STEP-MONTH GREATER 12
070900           MOVE 1             TO WRK-STEP-MONTH
071000           ADD 1              TO WRK-STEP-YEAR
071100        END-IF
071200     END-IF.
071300
071400     IF WRK-YEAR-IS-LEAP
071500        SUBTRACT 1             FROM WRK-DAYS-IN-MONTH (2)
071600     END-IF.
071700*----------------------------------------------------------------*
071800 9400-99-EXIT.                   EXIT.
071900*----------------------------------------------------------------*
072000*----------------------------------------------------------------*
072100 9410-STEP-MONTHLY                   SECTION.
072200*----------------------------------------------------------------*
072300*    SAME DAY-OF-MONTH, NEXT MONTH.  DECEMBER WRAPS TO JANUARY     *
072400*    OF THE FOLLOWING YEAR.  DAYS 29-31 ARE NOT SUPPORTED PER      *
072500*    THE SPEC'S RESTRICTION TO TEMPLATE DAYS 1-28.                 *
072600     ADD 1                     TO WRK-STEP-MONTH.
072700     IF WRK-STEP-MONTH GREATER 12
072800        MOVE 1                 TO WRK-STEP-MONTH
072900        ADD 1                  TO WRK-STEP-YEAR
073000     END-IF.
073100*----------------------------------------------------------------*
073200 9410-99-EXIT.                   EXIT.
073300*----------------------------------------------------------------*
073400*----------------------------------------------------------------*
073500 9420-TEST-LEAP-YEAR                  SECTION.
073600*----------------------------------------------------------------*
073700     MOVE 'N'                      TO WRK-LEAP-TEST-SW.
073800     DIVIDE WRK-STEP-YEAR BY 4
073900             GIVING WRK-LEAP-Q4 REMAINDER WRK-LEAP-R4.
074000     DIVIDE WRK-STEP-YEAR BY 100
074100             GIVING WRK-LEAP-Q100 REMAINDER WRK-LEAP-R100.
074200     DIVIDE WRK-STEP-YEAR BY 400
074300             GIVING WRK-LEAP-Q400 REMAINDER WRK-LEAP-R400.
074400
074500     IF WRK-LEAP-R4 EQUAL ZEROS
074600        IF WRK-LEAP-R100 NOT EQUAL ZEROS
074700           MOVE 'Y'               TO WRK-LEAP-TEST-SW
074800        ELSE
074900           IF WRK-LEAP-R400 EQUAL ZEROS
075000              MOVE 'Y'            TO WRK-LEAP-TEST-SW
075100           END-IF
075200        END-IF
075300     END-IF.
075400*----------------------------------------------------------------*
075500 9420-99-EXIT.                   EXIT.
075600*----------------------------------------------------------------*
075700*----------------------------------------------------------------*
075800 9999-CALL-ABEND-PGM               SECTION.
075900*----------------------------------------------------------------*
076000     PERFORM 9000-GET-DATE-TIME.
076100     MOVE WRK-CURRENT-DATE           TO WRK-ERROR-DATE.
076200     MOVE WRK-CURRENT-TIME           TO WRK-ERROR-TIME.
076300     CALL 'ABENDPGM' USING WRK-ERROR-LOG.
076400*----------------------------------------------------------------*
076500 9999-99-EXIT.                   EXIT.
076600*----------------------------------------------------------------*
