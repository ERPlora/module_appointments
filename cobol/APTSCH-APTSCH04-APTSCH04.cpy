000100*================================================================*
000200*    COPY MEMBER...: APTSCH04                                    *
000300*    CONTENTS......: BLOCKED-TIME RECORD (BLK-)                  *
000400*    USED BY.......: APSC0001 APSC0002 APSC0003 APSCCHK          *
000500*----------------------------------------------------------------*
000600*    BLK-STAFF-ID = 0 MEANS THE BLOCK APPLIES TO EVERY STAFF      *
000700*    MEMBER (HOLIDAYS, SHOP MAINTENANCE).  A NON-ZERO ID APPLIES  *
000800*    ONLY TO THAT STAFF MEMBER (VACATIONS, BREAKS).               *
000900*----------------------------------------------------------------*
001000*    03-22-87  DWA  ORIGINAL MEMBER FOR APTSCH.                   *
001100*    11-04-91  KOY  ADDED BLK-ALL-DAY FLAG.                       *
001200*================================================================*
001300    03  BLK-TITLE                     PIC X(30).
001400    03  BLK-TYPE                      PIC X(12).
001500        88  BLK-IS-HOLIDAY                 VALUE 'HOLIDAY'.
001600        88  BLK-IS-VACATION                VALUE 'VACATION'.
001700        88  BLK-IS-BREAK                   VALUE 'BREAK'.
001800        88  BLK-IS-MAINTENANCE             VALUE 'MAINTENANCE'.
001900        88  BLK-IS-OTHER                   VALUE 'OTHER'.
002000    03  BLK-START-DT                  PIC 9(12).
002100    03  BLK-END-DT                    PIC 9(12).
002200*    BLK-STAFF-ID..........: 0 = APPLIES TO ALL STAFF             *
002300    03  BLK-STAFF-ID                  PIC 9(09).
002400    03  BLK-ALL-DAY                   PIC X(01).                  RQ1288  
002500        88  BLK-IS-ALL-DAY                 VALUE 'Y'.
002600    03  BLK-REASON                    PIC X(50).
002700    03  FILLER                        PIC X(14).
