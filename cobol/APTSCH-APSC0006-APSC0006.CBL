000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     APSC0006.
000600 AUTHOR.         D. W. ANDERLE.
000700 INSTALLATION.   MERIDIAN DATA SERVICES.
000800 DATE-WRITTEN.   04-02-87.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.  NOT FOR
001100                 DISCLOSURE OUTSIDE MERIDIAN DATA SERVICES.
001200*----------------------------------------------------------------*
001300*                MERIDIAN DATA SERVICES - BATCH GROUP            *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: APSC0006.                                     *
001600*    ANALYST.....: D. W. ANDERLE                                *
001700*    PROGRAMMER..: D. W. ANDERLE                                *
001800*    DATE........: 04-02-87                                      *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: APPOINTMENT SCHEDULING BATCH SUITE - APTSCH   *
002100*----------------------------------------------------------------*
002200*    GOAL........: STATISTICS REPORTER.  OVER A DATE RANGE,       *
002300*                  COUNTS APPOINTMENTS BY STATUS, FIGURES THE     *
002400*                  COMPLETION/CANCEL/NO-SHOW RATES AND TOTALS      *
002500*                  COMPLETED REVENUE FOR THE FRONT OFFICE.         *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   CTLCARD          050         APTSCH09         *
002900*                   APPTOLD          250         APTSCH02         *
003000*                   STATSRP          132         (PRINT LINE)     *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                        *
003300*----------------------------------------------------------------*
003400*    CHANGE LOG.................................................*
003500*    04-02-87  DWA  ORIGINAL PROGRAM - OWNER WANTED A MONTH-END   *
003600*                   COUNT OF BOOKINGS WITHOUT PULLING THE BINDER. *
003700*    11-04-91  KOY  ADDED THE REVENUE LINE - OWNER NOW WANTS      *
003800*                   COMPLETED-SERVICE DOLLARS ON THE SAME SHEET.  *
003900*    06-14-99  PJN  Y2K REVIEW - RANGE FIELDS ARE 4-DIGIT YEAR     *
004000*                   DATES ALREADY.  NO CHANGE.                    *
004100*    03-09-03  RGH  DEFAULT RANGE IS NOW 1ST OF THE RUN MONTH     *
004200*                   THROUGH THE RUN DATE WHEN THE CARD LEAVES     *
004300*                   THE RANGE FIELDS ZERO - REQUEST 2003-114.     *
004400*================================================================*
004500*           E N V I R O N M E N T      D I V I S I O N           *
004600*================================================================*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000      C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT  CTLCARD  ASSIGN TO UTS-S-CTLCARD
005500             FILE STATUS IS WRK-FS-CTLCARD.
005600     SELECT  APPTOLD  ASSIGN TO UTS-S-APPTOLD
005700             FILE STATUS IS WRK-FS-APPTOLD.
005800     SELECT  STATSRP  ASSIGN TO UTS-S-STATSRP
005900             FILE STATUS IS WRK-FS-STATSRP.
006000
006100*================================================================*
006200*                  D A T A      D I V I S I O N                  *
006300*================================================================*
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  CTLCARD.
006800 01  REC-CTLCARD.
006900     COPY 'APTSCH09'.
007000
007100 FD  APPTOLD.
007200 01  REC-APPTOLD.
007300     COPY 'APTSCH02'.
007400
007500 FD  STATSRP
007600     RECORDING MODE IS F.
007700 01  PRT-LINE                          PIC X(132).
007800*-----------------------------------------------------------------*
007900*                  WORKING-STORAGE SECTION                        *
008000*-----------------------------------------------------------------*
008100 WORKING-STORAGE SECTION.
008200
008300 77  WRK-FS-CTLCARD                   PIC X(02) VALUE ZEROS.
008400 77  WRK-FS-APPTOLD                   PIC X(02) VALUE ZEROS.
008500 77  WRK-FS-STATSRP                   PIC X(02) VALUE ZEROS.
008600
008700 77  WRK-EOF-APPTOLD                   PIC X(01) VALUE 'N'.
008800     88  WRK-NO-MORE-APPTOLD                VALUE 'Y'.
008900
009000 01  WRK-CTL-CARD.
009100     COPY 'APTSCH09'.
009200
009300 01  WRK-STATS.
009400     COPY 'APTSCH08'.
009500
009600*ALTERNATE NUMERIC VIEW OF THE RUN DATE, USED TO FIGURE THE         *
009700*DEFAULT RANGE "1ST OF THE RUN MONTH THROUGH THE RUN DATE".         *
009800 01  WRK-TODAY-DATE                     PIC 9(08) VALUE ZEROS.
009900 01  WRK-TODAY-PARTS  REDEFINES WRK-TODAY-DATE.
010000     03  WRK-TODAY-YEAR                PIC 9(04).
010100     03  WRK-TODAY-MONTH                PIC 9(02).
010200     03  WRK-TODAY-DAY                  PIC 9(02).
010300
010400 01  WRK-RANGE-START                    PIC 9(08) VALUE ZEROS.
010410 01  WRK-RANGE-START-PARTS REDEFINES WRK-RANGE-START.             RQ2003114
010420     03  WRK-RANGE-START-YEAR            PIC 9(04).               RQ2003114
010430     03  WRK-RANGE-START-MONTH           PIC 9(02).               RQ2003114
010440     03  WRK-RANGE-START-DAY             PIC 9(02).               RQ2003114
010500 01  WRK-RANGE-END                      PIC 9(08) VALUE ZEROS.
010510 01  WRK-RANGE-END-PARTS REDEFINES WRK-RANGE-END.                 RQ2003114
010520     03  WRK-RANGE-END-YEAR               PIC 9(04).               RQ2003114
010530     03  WRK-RANGE-END-MONTH              PIC 9(02).               RQ2003114
010540     03  WRK-RANGE-END-DAY                PIC 9(02).               RQ2003114
010600
010700 77  WRK-LINE-COUNT                     PIC 9(04) COMP
010800                                             VALUE ZEROS.
010900
011000 77  WRK-CURRENT-DATE                    PIC X(10) VALUE SPACES.
011100 77  WRK-CURRENT-TIME                    PIC X(08) VALUE SPACES.
011200
011300 01  WRK-ERROR-LOG.
011400     03  WRK-PROGRAM                   PIC X(08).
011500     03  WRK-ERROR-MSG                 PIC X(30).
011600     03  WRK-ERROR-CODE                PIC X(30).
011700     03  WRK-ERROR-DATE                PIC X(10).
011800     03  WRK-ERROR-TIME                PIC X(08).
011900     03  FILLER                        PIC X(05).
012000
012100*-----------------------------------------------------------------*
012200*                  REPORT LINE LAYOUTS (01 GROUPS BUILT AND       *
012300*                  THEN MOVED TO PRT-LINE BEFORE EACH WRITE)      *
012400*-----------------------------------------------------------------*
012500 01  HDG-LINE-1.
012600     03  FILLER                        PIC X(40) VALUE SPACES.
012700     03  FILLER                        PIC X(40)
012800                VALUE 'APTSCH  -  APPOINTMENT STATISTICS REPORT'.
012900     03  FILLER                        PIC X(52) VALUE SPACES.
013000
013100 01  HDG-LINE-2.
013200     03  FILLER                        PIC X(40) VALUE SPACES.
013300     03  FILLER                        PIC X(14)
013400                VALUE 'FOR THE PERIOD'.
013500     03  FILLER                        PIC X(01) VALUE SPACE.
013600     03  HDG-RANGE-START-ED            PIC 9999/99/99.
013700     03  FILLER                        PIC X(07)
013800                VALUE ' THRU  '.
013900     03  HDG-RANGE-END-ED              PIC 9999/99/99.
014000     03  FILLER                        PIC X(58) VALUE SPACES.
014100
014200 01  DTL-LINE.
014300     03  DTL-STATUS-NAME               PIC X(12).
014400     03  FILLER                        PIC X(04) VALUE SPACES.
014500     03  DTL-COUNT-ED                  PIC Z(05)9.
014600     03  FILLER                        PIC X(04) VALUE SPACES.
014700     03  DTL-RATE-ED                   PIC ZZ9.99.
014800     03  FILLER                        PIC X(01) VALUE '%'.
014900     03  FILLER                        PIC X(100) VALUE SPACES.
015000
015100 01  TOT-LINE.
015200     03  FILLER                        PIC X(12)
015300                VALUE 'TOTAL BOOKED'.
015400     03  FILLER                        PIC X(04) VALUE SPACES.
015500     03  TOT-COUNT-ED                  PIC Z(05)9.
015600     03  FILLER                        PIC X(106) VALUE SPACES.
015700
015800 01  REV-LINE.
015900     03  FILLER                        PIC X(24)
016000                VALUE 'TOTAL COMPLETED REVENUE.'.
016100     03  FILLER                        PIC X(02) VALUE SPACES.
016200     03  REV-AMOUNT-ED                 PIC ZZZ,ZZZ,ZZ9.99.
016300     03  FILLER                        PIC X(94) VALUE SPACES.
016400*================================================================*
016500 PROCEDURE                       DIVISION.
016600*================================================================*
016700*----------------------------------------------------------------*
016800 0000-MAIN-PROCESS               SECTION.
016900*----------------------------------------------------------------*
017000     PERFORM 1000-INITIALIZE.
017100
017200     PERFORM 2000-ACCUMULATE
017300             UNTIL WRK-NO-MORE-APPTOLD.
017400
017500     PERFORM 3000-FINALIZE.
017600
017700     STOP RUN.
017800*----------------------------------------------------------------*
017900 0000-99-EXIT.                   EXIT.
018000*----------------------------------------------------------------*
018100*----------------------------------------------------------------*
018200 1000-INITIALIZE                 SECTION.
018300*----------------------------------------------------------------*
018400     OPEN INPUT  CTLCARD.
018500     PERFORM 8100-TEST-FS-CTLCARD.
018600     READ CTLCARD INTO WRK-CTL-CARD.
018700     PERFORM 8100-TEST-FS-CTLCARD.
018800     CLOSE CTLCARD.
018900
019000     PERFORM 1100-SET-RANGE.
019100
019200     MOVE ZEROS                    TO WRK-STATS.
019300     MOVE WRK-RANGE-START           TO STA-RANGE-START.
019400     MOVE WRK-RANGE-END             TO STA-RANGE-END.
019500
019600     OPEN INPUT  APPTOLD.
019700     PERFORM 8200-TEST-FS-APPTOLD.
019800
019900     OPEN OUTPUT STATSRP.
020000     PERFORM 8300-TEST-FS-STATSRP.
020100
020200     PERFORM 2100-READ-APPTOLD.
020300*----------------------------------------------------------------*
020400 1000-99-EXIT.                   EXIT.
020500*----------------------------------------------------------------*
020600*----------------------------------------------------------------*
020700 1100-SET-RANGE                   SECTION.                        RQ03114 
020800*----------------------------------------------------------------*
020900*    WHEN THE CARD LEAVES THE RANGE FIELDS ZERO, DEFAULT TO THE    *
021000*    1ST OF THE RUN MONTH THROUGH THE RUN DATE - REQUEST 2003-114. *
021100     IF CTL-RANGE-START OF WRK-CTL-CARD EQUAL ZEROS
021200        AND CTL-RANGE-END OF WRK-CTL-CARD EQUAL ZEROS
021300        MOVE CTL-NOW-DATE OF WRK-CTL-CARD TO WRK-TODAY-DATE
021400        COMPUTE WRK-RANGE-START =
021500                (WRK-TODAY-YEAR * 10000)
021600                + (WRK-TODAY-MONTH * 100) + 1
021700        MOVE CTL-NOW-DATE OF WRK-CTL-CARD TO WRK-RANGE-END
021800     ELSE
021900        MOVE CTL-RANGE-START OF WRK-CTL-CARD TO WRK-RANGE-START
022000        MOVE CTL-RANGE-END OF WRK-CTL-CARD   TO WRK-RANGE-END
022100     END-IF.
022110     DISPLAY 'STATISTICS RANGE IS ' WRK-RANGE-START-YEAR '/'       RQ2003114
022120             WRK-RANGE-START-MONTH '/' WRK-RANGE-START-DAY         RQ2003114
022130             ' THRU ' WRK-RANGE-END-YEAR '/' WRK-RANGE-END-MONTH   RQ2003114
022140             '/' WRK-RANGE-END-DAY.                                RQ2003114
022200*----------------------------------------------------------------*
022300 1100-99-EXIT.                   EXIT.
022400*----------------------------------------------------------------*
022500*----------------------------------------------------------------*
022600 2000-ACCUMULATE                  SECTION.
022700*----------------------------------------------------------------*
022800     IF APT-START-DATE OF REC-APPTOLD NOT LESS WRK-RANGE-START
022900        AND APT-START-DATE OF REC-APPTOLD NOT GREATER
023000                                       WRK-RANGE-END
023100        PERFORM 2100-TALLY-ONE-APPT
023200     END-IF.
023300
023400     PERFORM 2100-READ-APPTOLD.
023500*----------------------------------------------------------------*
023600 2000-99-EXIT.                   EXIT.
023700*----------------------------------------------------------------*
023800*----------------------------------------------------------------*
023900 2100-READ-APPTOLD                SECTION.
024000*----------------------------------------------------------------*
024100     READ APPTOLD INTO REC-APPTOLD
024200          AT END
024300          MOVE 'Y'             TO WRK-EOF-APPTOLD
024400     END-READ.
024500     PERFORM 8200-TEST-FS-APPTOLD.
024600*----------------------------------------------------------------*
024700 2100-99-EXIT.                   EXIT.
024800*----------------------------------------------------------------*
024900*----------------------------------------------------------------*
025000 2100-TALLY-ONE-APPT               SECTION.
025100*----------------------------------------------------------------*
025200     ADD 1                          TO STA-TOTAL-COUNT.
025300
025400     EVALUATE TRUE
025500        WHEN APT-IS-PENDING OF REC-APPTOLD
025600           ADD 1                    TO STA-PENDING-COUNT
025700        WHEN APT-IS-CONFIRMED OF REC-APPTOLD
025800           ADD 1                    TO STA-CONFIRMED-COUNT
025900        WHEN APT-IS-IN-PROGRESS OF REC-APPTOLD
026000           ADD 1                    TO STA-INPROGRS-COUNT
026100        WHEN APT-IS-COMPLETED OF REC-APPTOLD
026200           ADD 1                    TO STA-COMPLETED-COUNT
026300           ADD APT-SERVICE-PRICE OF REC-APPTOLD
026400                                    TO STA-REVENUE
026500        WHEN APT-IS-CANCELLED OF REC-APPTOLD
026600           ADD 1                    TO STA-CANCELLED-COUNT
026700        WHEN APT-IS-NO-SHOW OF REC-APPTOLD
026800           ADD 1                    TO STA-NOSHOW-COUNT
026900     END-EVALUATE.
027000*----------------------------------------------------------------*
027100 2100-99-EXIT.                   EXIT.
027200*----------------------------------------------------------------*
027300*----------------------------------------------------------------*
027400*----------------------------------------------------------------*
027500 3000-FINALIZE                    SECTION.
027600*----------------------------------------------------------------*
027610*    RGH 03-09-03 - ONE STRAIGHT RUN FROM RATES THROUGH TOTALS,    RQ2003114
027620*    WITH THE HEADING SECTION BRANCHING PAST THE STATUS LINES      RQ2003114
027630*    WHEN THE RANGE CAME UP EMPTY - REQUEST 2003-114.              RQ2003114
027700     PERFORM 3100-CALC-RATES THRU 3400-99-EXIT.                    RQ2003114
028100
028200     CLOSE APPTOLD.
028300     CLOSE STATSRP.
028400
028500     PERFORM 9000-GET-DATE-TIME.
028600
028700     DISPLAY '**********************************'.
028800     DISPLAY '*   APSC0006  STATISTICS RUN DONE *'.
028900     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
029000     DISPLAY '*EXECUTED AT: 'WRK-CURRENT-DATE' 'WRK-CURRENT-TIME.
029100     DISPLAY '*APPOINTMENTS IN RANGE: 'STA-TOTAL-COUNT.
029200     DISPLAY '**********************************'.
029300*----------------------------------------------------------------*
029400 3000-99-EXIT.                   EXIT.
029500*----------------------------------------------------------------*
029600*----------------------------------------------------------------*
029700 3100-CALC-RATES                  SECTION.
029800*----------------------------------------------------------------*
029900*    RATE = COUNT / TOTAL X 100, ROUNDED HALF-UP, 2 DECIMALS,      *
030000*    ZERO WHEN THE TOTAL IS ZERO.                                 *
030100     MOVE ZEROS                   TO STA-COMPLETED-RATE
030200                                      STA-CANCELLED-RATE
030300                                      STA-NOSHOW-RATE.
030400
030500     IF STA-TOTAL-COUNT NOT EQUAL ZEROS
030600        COMPUTE STA-COMPLETED-RATE ROUNDED =
030700                (STA-COMPLETED-COUNT / STA-TOTAL-COUNT) * 100
030800        COMPUTE STA-CANCELLED-RATE ROUNDED =
030900                (STA-CANCELLED-COUNT / STA-TOTAL-COUNT) * 100
031000        COMPUTE STA-NOSHOW-RATE    ROUNDED =
031100                (STA-NOSHOW-COUNT / STA-TOTAL-COUNT) * 100
031200     END-IF.
031300*----------------------------------------------------------------*
031400 3100-99-EXIT.                   EXIT.
031500*----------------------------------------------------------------*
031600*----------------------------------------------------------------*
031700 3200-PRINT-HEADINGS               SECTION.
031800*----------------------------------------------------------------*
031900     MOVE HDG-LINE-1               TO PRT-LINE.
032000     WRITE PRT-LINE AFTER ADVANCING PAGE.
032100     PERFORM 8300-TEST-FS-STATSRP.
032200
032300     MOVE STA-RANGE-START          TO HDG-RANGE-START-ED.
032400     MOVE STA-RANGE-END            TO HDG-RANGE-END-ED.
032500     MOVE HDG-LINE-2               TO PRT-LINE.
032600     WRITE PRT-LINE AFTER ADVANCING 2 LINES.
032700     PERFORM 8300-TEST-FS-STATSRP.
032800
032900     MOVE SPACES                   TO PRT-LINE.
033000     WRITE PRT-LINE AFTER ADVANCING 1 LINES.
033100     PERFORM 8300-TEST-FS-STATSRP.
033200
033300     MOVE 4                        TO WRK-LINE-COUNT.
033310
033320     IF STA-TOTAL-COUNT EQUAL ZEROS                                RQ2003114
033330        GO TO 3400-PRINT-TOTALS                                   RQ2003114
033340     END-IF.
033400*----------------------------------------------------------------*
033500 3200-99-EXIT.                   EXIT.
033600*----------------------------------------------------------------*
033700*----------------------------------------------------------------*
033800 3300-PRINT-STATUS-LINE            SECTION.
033900*----------------------------------------------------------------*
034000*    SIX STATUS LINES.  RATES ARE SHOWN ONLY FOR COMPLETED,       *
034100*    CANCELLED AND NO-SHOW, PER THE REPORT SPEC.                  *
034200     MOVE 'PENDING'                TO DTL-STATUS-NAME.
034300     MOVE STA-PENDING-COUNT        TO DTL-COUNT-ED.
034400     MOVE ZEROS                    TO DTL-RATE-ED.
034500     MOVE DTL-LINE                 TO PRT-LINE.
034600     PERFORM 3310-WRITE-DETAIL.
034700
034800     MOVE 'CONFIRMED'              TO DTL-STATUS-NAME.
034900     MOVE STA-CONFIRMED-COUNT      TO DTL-COUNT-ED.
035000     MOVE ZEROS                    TO DTL-RATE-ED.
035100     MOVE DTL-LINE                 TO PRT-LINE.
035200     PERFORM 3310-WRITE-DETAIL.
035300
035400     MOVE 'IN-PROGRESS'            TO DTL-STATUS-NAME.
035500     MOVE STA-INPROGRS-COUNT       TO DTL-COUNT-ED.
035600     MOVE ZEROS                    TO DTL-RATE-ED.
035700     MOVE DTL-LINE                 TO PRT-LINE.
035800     PERFORM 3310-WRITE-DETAIL.
035900
036000     MOVE 'COMPLETED'              TO DTL-STATUS-NAME.
036100     MOVE STA-COMPLETED-COUNT      TO DTL-COUNT-ED.
036200     MOVE STA-COMPLETED-RATE       TO DTL-RATE-ED.
036300     MOVE DTL-LINE                 TO PRT-LINE.
036400     PERFORM 3310-WRITE-DETAIL.
036500
036600     MOVE 'CANCELLED'              TO DTL-STATUS-NAME.
036700     MOVE STA-CANCELLED-COUNT      TO DTL-COUNT-ED.
036800     MOVE STA-CANCELLED-RATE       TO DTL-RATE-ED.
036900     MOVE DTL-LINE                 TO PRT-LINE.
037000     PERFORM 3310-WRITE-DETAIL.
037100
037200     MOVE 'NO-SHOW'                TO DTL-STATUS-NAME.
037300     MOVE STA-NOSHOW-COUNT         TO DTL-COUNT-ED.
037400     MOVE STA-NOSHOW-RATE          TO DTL-RATE-ED.
037500     MOVE DTL-LINE                 TO PRT-LINE.
037600     PERFORM 3310-WRITE-DETAIL.
037700*----------------------------------------------------------------*
037800 3300-99-EXIT.                   EXIT.
037900*----------------------------------------------------------------*
038000*----------------------------------------------------------------*
038100 3310-WRITE-DETAIL                 SECTION.
038200*----------------------------------------------------------------*
038300     WRITE PRT-LINE AFTER ADVANCING 1 LINES.
038400     PERFORM 8300-TEST-FS-STATSRP.
038500     ADD 1                         TO WRK-LINE-COUNT.
038600*----------------------------------------------------------------*
038700 3310-99-EXIT.                   EXIT.
038800*----------------------------------------------------------------*
038900*----------------------------------------------------------------*
039000 3400-PRINT-TOTALS                 SECTION.
039100*----------------------------------------------------------------*
039200     MOVE SPACES                   TO PRT-LINE.
039300     WRITE PRT-LINE AFTER ADVANCING 1 LINES.
039400     PERFORM 8300-TEST-FS-STATSRP.
039500
039600     MOVE STA-TOTAL-COUNT          TO TOT-COUNT-ED.
039700     MOVE TOT-LINE                 TO PRT-LINE.
039800     WRITE PRT-LINE AFTER ADVANCING 1 LINES.
039900     PERFORM 8300-TEST-FS-STATSRP.
040000
040100     MOVE STA-REVENUE              TO REV-AMOUNT-ED.
040200     MOVE REV-LINE                 TO PRT-LINE.
040300     WRITE PRT-LINE AFTER ADVANCING 1 LINES.
040400     PERFORM 8300-TEST-FS-STATSRP.
040500*----------------------------------------------------------------*
040600 3400-99-EXIT.                   EXIT.
040700*----------------------------------------------------------------*
040800*----------------------------------------------------------------*
040900 8100-TEST-FS-CTLCARD             SECTION.
041000*----------------------------------------------------------------*
041100     IF WRK-FS-CTLCARD NOT EQUAL '00' AND NOT EQUAL '10'
041200        MOVE 'APSC0006'          TO WRK-PROGRAM
041300        MOVE 'CTLCARD FILE ERROR' TO WRK-ERROR-MSG
041400        MOVE WRK-FS-CTLCARD      TO WRK-ERROR-CODE
041500        PERFORM 9999-CALL-ABEND-PGM
041600     END-IF.
041700*----------------------------------------------------------------*
041800 8100-99-EXIT.                   EXIT.
041900*----------------------------------------------------------------*
042000*----------------------------------------------------------------*
042100 8200-TEST-FS-APPTOLD              SECTION.
042200*----------------------------------------------------------------*
042300     IF WRK-FS-APPTOLD NOT EQUAL '00' AND NOT EQUAL '10'
042400        MOVE 'APSC0006'          TO WRK-PROGRAM
042500        MOVE 'APPTOLD FILE ERROR' TO WRK-ERROR-MSG
042600        MOVE WRK-FS-APPTOLD      TO WRK-ERROR-CODE
042700        PERFORM 9999-CALL-ABEND-PGM
042800     END-IF.
042900*----------------------------------------------------------------*
043000 8200-99-EXIT.                   EXIT.
043100*----------------------------------------------------------------*
043200*----------------------------------------------------------------*
043300 8300-TEST-FS-STATSRP              SECTION.
043400*----------------------------------------------------------------*
043500     IF WRK-FS-STATSRP NOT EQUAL '00'
043600        MOVE 'APSC0006'          TO WRK-PROGRAM
043700        MOVE 'STATSRP FILE ERROR' TO WRK-ERROR-MSG
043800        MOVE WRK-FS-STATSRP      TO WRK-ERROR-CODE
043900        PERFORM 9999-CALL-ABEND-PGM
044000     END-IF.
044100*----------------------------------------------------------------*
044200 8300-99-EXIT.                   EXIT.
044300*----------------------------------------------------------------*
044400*----------------------------------------------------------------*
044500 9000-GET-DATE-TIME                SECTION.
044600*----------------------------------------------------------------*
044700*    COSMETIC TIMESTAMP ONLY - NEVER USED FOR BUSINESS DATES.      *
044800     ACCEPT WRK-CURRENT-DATE         FROM DATE.
044900     ACCEPT WRK-CURRENT-TIME         FROM TIME.
045000*----------------------------------------------------------------*
045100 9000-99-EXIT.                   EXIT.
045200*----------------------------------------------------------------*
045300*----------------------------------------------------------------*
045400 9999-CALL-ABEND-PGM               SECTION.
045500*----------------------------------------------------------------*
045600     PERFORM 9000-GET-DATE-TIME.
045700     MOVE WRK-CURRENT-DATE           TO WRK-ERROR-DATE.
045800     MOVE WRK-CURRENT-TIME           TO WRK-ERROR-TIME.
045900     CALL 'ABENDPGM' USING WRK-ERROR-LOG.
046000*----------------------------------------------------------------*
046100 9999-99-EXIT.                   EXIT.
046200*----------------------------------------------------------------*
