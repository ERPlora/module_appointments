000100*================================================================*
000200*    COPY MEMBER...: APTSCH01                                    *
000300*    CONTENTS......: SCHEDULING CONFIGURATION RECORD (CFG-)      *
000400*    USED BY.......: APSC0001 APSC0002 APSC0003 APSC0005         *
000500*----------------------------------------------------------------*
000600*    ONE RECORD PER RUN.  WHEN THE CONFIG FILE IS EMPTY THE       *
000700*    CALLING PROGRAM MUST MOVE THE DEFAULTS SHOWN BELOW BEFORE    *
000800*    USING THE FIELDS (SEE 1000-INITIALIZE IN EACH PROGRAM).      *
000900*----------------------------------------------------------------*
001000*    03-22-87  DWA  ORIGINAL MEMBER FOR APTSCH.                   *
001100*    11-04-91  KOY  ADDED CFG-CAL-START-HOUR/CFG-CAL-END-HOUR.    *
001200*    06-14-99  PJN  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS HERE.     *
001300*================================================================*
001400*    CFG-DEFAULT-DURATION..: DEFAULT APPT LENGTH, MINUTES (60)    *
001500    03  CFG-DEFAULT-DURATION          PIC 9(04).
001600*    CFG-MIN-BOOK-NOTICE...: MIN BOOKING NOTICE, MINUTES (60)     *
001700    03  CFG-MIN-BOOK-NOTICE           PIC 9(04).
001800*    CFG-MAX-ADV-DAYS......: MAX DAYS ADVANCE BOOKING (90)        *
001900    03  CFG-MAX-ADV-DAYS              PIC 9(03).
002000*    CFG-ALLOW-OVERLAP.....: ALLOW STAFF DOUBLE-BOOKING (N)       *
002100    03  CFG-ALLOW-OVERLAP             PIC X(01).
002200        88  CFG-OVERLAP-ALLOWED           VALUE 'Y'.
002300        88  CFG-OVERLAP-NOT-ALLOWED       VALUE 'N'.
002400*    CFG-SEND-REMINDERS....: REMINDERS FEATURE ON/OFF (Y)         *
002500    03  CFG-SEND-REMINDERS            PIC X(01).
002600        88  CFG-REMINDERS-ON              VALUE 'Y'.
002700        88  CFG-REMINDERS-OFF             VALUE 'N'.
002800*    CFG-REMIND-HOURS......: HOURS BEFORE START TO REMIND (24)    *
002900    03  CFG-REMIND-HOURS              PIC 9(03).
003000*    CFG-ALLOW-CUST-CANCEL.: CUSTOMER MAY CANCEL (Y)              *
003100    03  CFG-ALLOW-CUST-CANCEL         PIC X(01).
003200        88  CFG-CUST-CANCEL-ALLOWED       VALUE 'Y'.
003300        88  CFG-CUST-CANCEL-BARRED        VALUE 'N'.
003400*    CFG-CANCEL-NOTICE-HRS.: MIN HOURS NOTICE TO CANCEL (24)      *
003500    03  CFG-CANCEL-NOTICE-HRS         PIC 9(03).
003600*    CFG-CAL-START-HOUR....: CALENDAR DISPLAY START HOUR (08)     *
003700    03  CFG-CAL-START-HOUR            PIC 9(02).                  RQ1288  
003800*    CFG-CAL-END-HOUR......: CALENDAR DISPLAY END HOUR (20)       *
003900    03  CFG-CAL-END-HOUR              PIC 9(02).                  RQ1288  
004000*    CFG-SLOT-INTERVAL.....: SLOT-GENERATION STEP, MINUTES (15)   *
004100    03  CFG-SLOT-INTERVAL             PIC 9(03).
004200*    PAD TO A ROUND RECORD LENGTH OF 50 BYTES.                    *
004300    03  FILLER                        PIC X(23).
