000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     APSC0003.
000600 AUTHOR.         K. O. YOUNT.
000700 INSTALLATION.   MERIDIAN DATA SERVICES.
000800 DATE-WRITTEN.   11/06/91.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.  NOT FOR
001100                 DISCLOSURE OUTSIDE MERIDIAN DATA SERVICES.
001200*----------------------------------------------------------------*
001300*                MERIDIAN DATA SERVICES - BATCH GROUP            *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: APSC0003.                                     *
001600*    ANALYST.....: K. O. YOUNT                                   *
001700*    PROGRAMMER..: K. O. YOUNT                                   *
001800*    DATE........: 11/06/91                                      *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: APPOINTMENT SCHEDULING BATCH SUITE - APTSCH   *
002100*----------------------------------------------------------------*
002200*    GOAL........: AVAILABLE-SLOT GENERATOR.  FOR THE TARGET      *
002300*                  DATE ON THE CONTROL CARD, WALKS THE ACTIVE     *
002400*                  SCHEDULE'S TIME SLOTS FOR THAT DAY OF WEEK     *
002500*                  AT THE CONFIGURED STEP AND PRINTS EVERY        *
002600*                  START TIME THE REQUESTED DURATION WILL FIT     *
002700*                  WITH NO CONFLICT OR BLOCK.                     *
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000*                   CTLCARD          050         APTSCH09         *
003100*                   CONFIG           050         APTSCH01         *
003200*                   BLOCKED          135         APTSCH04         *
003300*                   APPTMST          250         APTSCH02         *
003400*                   SCHEDUL          085         APTSCH03         *
003500*                   AVAILSL          020         APTSCH07         *
003600*----------------------------------------------------------------*
003700*    TABLE DB2...:  NONE.                                        *
003800*----------------------------------------------------------------*
003900*    CHANGE LOG.................................................*
004000*    11-06-91  KOY  ORIGINAL PROGRAM, REQUEST 1140 - THE FRONT    *
004100*                   DESK WANTED A PRINTED LIST OF OPEN TIMES      *
004200*                   INSTEAD OF PAGING THROUGH THE BINDER.         *
004300*    07-30-94  TLV  NOW CALLS APSCCHK FOR BOTH THE CONFLICT AND   *
004400*                   BLOCKED-TIME TESTS INSTEAD OF ITS OWN COPY.   *
004500*    06-14-99  PJN  Y2K REVIEW - THE DAY-OF-WEEK ROUTINE USES A   *
004600*                   4-DIGIT YEAR THROUGHOUT.  NO CHANGE NEEDED.   *
004610*    08-14-07  MTK  REQUEST 6611 - 9100-CALC-DAY-OF-WEEK WAS ONE   *
004620*                   WEEKDAY OFF EVERY RUN.  THE FINAL JDN-TO-DOW   *
004630*                   REMAINDER HAD A STRAY +5 CARRIED OVER FROM A   *
004640*                   DIFFERENT SHOP'S CONVENTION - DROPPED IT.      *
004700*================================================================*
004800*           E N V I R O N M E N T      D I V I S I O N           *
004900*================================================================*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300      C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT  CTLCARD  ASSIGN TO UTS-S-CTLCARD
005800             FILE STATUS IS WRK-FS-CTLCARD.
005900     SELECT  CONFIG   ASSIGN TO UTS-S-CONFIG
006000             FILE STATUS IS WRK-FS-CONFIG.
006100     SELECT  BLOCKED  ASSIGN TO UTS-S-BLOCKED
006200             FILE STATUS IS WRK-FS-BLOCKED.
006300     SELECT  APPTMST  ASSIGN TO UTS-S-APPTMST
006400             FILE STATUS IS WRK-FS-APPTMST.
006500     SELECT  SCHEDUL  ASSIGN TO UTS-S-SCHEDUL
006600             FILE STATUS IS WRK-FS-SCHEDUL.
006700     SELECT  AVAILSL  ASSIGN TO UTS-S-AVAILSL
006800             FILE STATUS IS WRK-FS-AVAILSL.
006900
007000*================================================================*
007100*                  D A T A      D I V I S I O N                  *
007200*================================================================*
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  CTLCARD.
007700 01  REC-CTLCARD.
007800     COPY 'APTSCH09'.
007900
008000 FD  CONFIG.
008100 01  REC-CONFIG.
008200     COPY 'APTSCH01'.
008300
008400 FD  BLOCKED.
008500 01  REC-BLOCKED.
008600     COPY 'APTSCH04'.
008700
008800 FD  APPTMST.
008900 01  REC-APPTMST.
009000     COPY 'APTSCH02'.
009100
009200 FD  SCHEDUL.
009300 01  REC-SCHEDUL.
009400     COPY 'APTSCH03'.
009500
009600 FD  AVAILSL.
009700 01  REC-AVAILSL.
009800     COPY 'APTSCH07'.
009900*-----------------------------------------------------------------*
010000*                  WORKING-STORAGE SECTION                        *
010100*-----------------------------------------------------------------*
010200 WORKING-STORAGE SECTION.
010300
010400 77  WRK-FS-CTLCARD                   PIC X(02) VALUE ZEROS.
010500 77  WRK-FS-CONFIG                    PIC X(02) VALUE ZEROS.
010600 77  WRK-FS-BLOCKED                   PIC X(02) VALUE ZEROS.
010700 77  WRK-FS-APPTMST                   PIC X(02) VALUE ZEROS.
010800 77  WRK-FS-SCHEDUL                   PIC X(02) VALUE ZEROS.
010900 77  WRK-FS-AVAILSL                   PIC X(02) VALUE ZEROS.
011000
011100 77  WRK-EOF-APPTMST                  PIC X(01) VALUE 'N'.
011200     88  WRK-NO-MORE-APPTMST                VALUE 'Y'.
011300 77  WRK-EOF-BLOCKED                  PIC X(01) VALUE 'N'.
011400     88  WRK-NO-MORE-BLOCKED                VALUE 'Y'.
011500 77  WRK-EOF-SCHEDUL                  PIC X(01) VALUE 'N'.
011600     88  WRK-NO-MORE-SCHEDUL                VALUE 'Y'.
011700
011800 01  WRK-CTL-CARD.
011900     COPY 'APTSCH09'.
012000
012100 01  WRK-CONFIG.
012200     COPY 'APTSCH01'.
012300
012400 77  WRK-APPT-COUNT                    PIC 9(06) COMP
012500                                            VALUE ZEROS.
012600 01  WRK-APPT-TABLE.
012700     05  WRK-APPT-ENTRY  OCCURS 3000 TIMES
012800                         INDEXED BY WRK-APPT-IX.
012900         COPY 'APTSCH02'.
013000
013100 77  WRK-BLOCKED-COUNT                 PIC 9(06) COMP
013200                                            VALUE ZEROS.
013300 01  WRK-BLOCKED-TABLE.
013400     05  WRK-BLOCKED-ENTRY OCCURS 500 TIMES
013500                         INDEXED BY WRK-BLK-IX.
013600         COPY 'APTSCH04'.
013700
013800*SCHEDULE/SLOT TABLE - LOADED IN THE ORDER THE FILE ARRIVES,       *
013900*WHICH THE SORT STEP UPSTREAM OF THIS RUN GUARANTEES IS            *
014000*SCHEDULE/DAY/START-TIME ORDER.                                    *
014100 77  WRK-SLOT-COUNT                     PIC 9(06) COMP
014200                                             VALUE ZEROS.
014300 01  WRK-SLOT-TABLE.
014400     05  WRK-SLOT-ENTRY  OCCURS 2000 TIMES
014500                         INDEXED BY WRK-SLT-IX.
014600         COPY 'APTSCH03'.
014700
014800 77  WRK-TARGET-SCHEDULE-ID             PIC 9(04) VALUE ZEROS.
014900 77  WRK-TARGET-DAY-OF-WEEK             PIC 9(01) VALUE ZEROS.
015000 77  WRK-TODAY-SW                       PIC X(01) VALUE 'N'.
015100     88  WRK-TARGET-IS-TODAY                 VALUE 'Y'.
015200
015300 77  WRK-CURSOR-TIME                    PIC 9(04) VALUE ZEROS.
015400 77  WRK-CURSOR-END-TIME                PIC 9(04) VALUE ZEROS.
015500 77  WRK-CURSOR-START-DT                PIC 9(12) VALUE ZEROS.
015600 77  WRK-CURSOR-END-DT                  PIC 9(12) VALUE ZEROS.
015610*MINIMUM BOOKABLE START FOR A TODAY-SLOT - DATE/TIME BROKEN OUT   CH073094
015620*THE SAME WAY THE REST OF THE SUITE BREAKS OUT A PACKED DT.       CH073094
015700 01  WRK-MIN-START-DT                    PIC 9(12) VALUE ZEROS.
015710 01  WRK-MIN-START-DT-PARTS REDEFINES WRK-MIN-START-DT.           CH073094
015720     03  WRK-MIN-START-DATE              PIC 9(08).               CH073094
015730     03  WRK-MIN-START-TIME              PIC 9(04).               CH073094
015800 77  WRK-ELIGIBLE-SW                      PIC X(01) VALUE 'N'.
015900     88  WRK-CURSOR-IS-ELIGIBLE                VALUE 'Y'.
016000
016100*CONFLICT / BLOCKED-TIME PARAMETER BLOCK PASSED TO APSCCHK - SEE   *
016200*APSCCHK FOR THE MATCHING LINKAGE SECTION.                         *
016300 01  WRK-CHK-PARMS.
016400     03  CHK-CANDIDATE-STAFF-ID         PIC 9(09).
016500     03  CHK-CANDIDATE-START-DT         PIC 9(12).
016600     03  CHK-CANDIDATE-END-DT           PIC 9(12).
016700     03  CHK-EXCLUDE-APT-NUMBER         PIC X(20).
016800     03  CHK-OVERLAP-ALLOWED            PIC X(01).
016900     03  CHK-CONFLICT-FOUND             PIC X(01).
017000     03  CHK-CONFLICT-APT-NUMBER        PIC X(20).
017100     03  CHK-BLOCKED-FOUND              PIC X(01).
017200     03  CHK-BLOCKED-TITLE              PIC X(30).
017300     03  FILLER                         PIC X(10).
017400
017500*JULIAN-DAY-NUMBER WORK AREA FOR 9100-CALC-DAY-OF-WEEK - FLIEGEL   *
017600*AND VAN FLANDERN'S INTEGER FORMULA, THE ONLY WAY TO GET A         *
017700*DAY-OF-WEEK OUT OF A DATE WITHOUT AN INTRINSIC FUNCTION.          *
017800 01  WRK-DOW-Y                           PIC S9(9) COMP
017900                                              VALUE ZEROS.
018000 77  WRK-DOW-M                           PIC S9(9) COMP
018100                                              VALUE ZEROS.
018200 77  WRK-DOW-D                           PIC S9(9) COMP
018300                                              VALUE ZEROS.
018400 01  WRK-DOW-DATE-PACKED REDEFINES WRK-DOW-Y.
018500     05  FILLER                          PIC X(05).
018600*    (REDEFINES RETAINED FOR SYMMETRY WITH THE REST OF THE SUITE  *
018700*    - SEE 9100 BELOW, WHICH NEVER ADDRESSES THIS VIEW DIRECTLY.) *
018800 77  WRK-DOW-A                           PIC S9(9) COMP
018900                                              VALUE ZEROS.
019000 77  WRK-DOW-T1                          PIC S9(9) COMP
019100                                              VALUE ZEROS.
019200 77  WRK-DOW-T2                          PIC S9(9) COMP
019300                                              VALUE ZEROS.
019400 77  WRK-DOW-T3A                         PIC S9(9) COMP
019500                                              VALUE ZEROS.
019600 77  WRK-DOW-T3                          PIC S9(9) COMP
019700                                              VALUE ZEROS.
019800 77  WRK-DOW-T4                          PIC S9(9) COMP
019900                                              VALUE ZEROS.
020000 77  WRK-DOW-JDN                         PIC S9(9) COMP
020100                                              VALUE ZEROS.
020200
020300 01  WRK-TARGET-DATE-PARTS.
020400     05  WRK-TARGET-YEAR                 PIC 9(04).
020500     05  WRK-TARGET-MONTH                PIC 9(02).
020600     05  WRK-TARGET-DAY                  PIC 9(02).
020700 01  WRK-TARGET-DATE-X REDEFINES WRK-TARGET-DATE-PARTS
020800                                          PIC 9(08).
020900
021000 77  WRK-CURRENT-DATE                    PIC X(10) VALUE SPACES.
021100 77  WRK-CURRENT-TIME                    PIC X(08) VALUE SPACES.
021200
021300 77  WRK-COUNT-AVAILABLE                 PIC 9(06) COMP
021400                                              VALUE ZEROS.
021500
021600 01  WRK-ERROR-LOG.
021700     03  WRK-PROGRAM                   PIC X(08).
021800     03  WRK-ERROR-MSG                 PIC X(30).
021900     03  WRK-ERROR-CODE                PIC X(30).
022000     03  WRK-ERROR-DATE                PIC X(10).
022100     03  WRK-ERROR-TIME                PIC X(08).
022200     03  FILLER                        PIC X(05).
022300*================================================================*
022400 PROCEDURE                       DIVISION.
022500*================================================================*
022600*----------------------------------------------------------------*
022700 0000-MAIN-PROCESS               SECTION.
022800*----------------------------------------------------------------*
022900     PERFORM 1000-INITIALIZE.
023000
023100     PERFORM 2000-GENERATE-SLOTS.
023200
023300     PERFORM 3000-FINALIZE.
023400
023500     STOP RUN.
023600*----------------------------------------------------------------*
023700 0000-99-EXIT.                   EXIT.
023800*----------------------------------------------------------------*
023900*----------------------------------------------------------------*
024000 1000-INITIALIZE                 SECTION.
024100*----------------------------------------------------------------*
024200     OPEN INPUT  CTLCARD.
024300     PERFORM 8100-TEST-FS-CTLCARD.
024400     READ CTLCARD INTO WRK-CTL-CARD.
024500     PERFORM 8100-TEST-FS-CTLCARD.
024600     CLOSE CTLCARD.
024700
024800     MOVE 015                  TO CFG-SLOT-INTERVAL.
024900     MOVE 0060                 TO CFG-MIN-BOOK-NOTICE.
025000
025100     OPEN INPUT  CONFIG.
025200     PERFORM 8200-TEST-FS-CONFIG.
025300     IF WRK-FS-CONFIG EQUAL '00'
025400        READ CONFIG INTO WRK-CONFIG
025500        PERFORM 8200-TEST-FS-CONFIG
025600     END-IF.
025700     CLOSE CONFIG.
025800
025900     OPEN INPUT  BLOCKED.
026000     PERFORM 8300-TEST-FS-BLOCKED.
026100     PERFORM 1100-LOAD-BLOCKED
026200             UNTIL WRK-NO-MORE-BLOCKED.
026300     CLOSE BLOCKED.
026400
026500     OPEN INPUT  APPTMST.
026600     PERFORM 8400-TEST-FS-APPTMST.
026700     PERFORM 1200-LOAD-APPTMST
026800             UNTIL WRK-NO-MORE-APPTMST.
026900     CLOSE APPTMST.
027000
027100     OPEN INPUT  SCHEDUL.
027200     PERFORM 8500-TEST-FS-SCHEDUL.
027300     PERFORM 1300-LOAD-SCHEDULE
027400             UNTIL WRK-NO-MORE-SCHEDUL.
027500     CLOSE SCHEDUL.
027600
027700     OPEN OUTPUT AVAILSL.
027800     PERFORM 8600-TEST-FS-AVAILSL.
027900
028000     MOVE CTL-SLOT-DATE OF WRK-CTL-CARD TO WRK-TARGET-DATE-X.
028100     MOVE WRK-TARGET-YEAR                TO WRK-DOW-Y.
028200     MOVE WRK-TARGET-MONTH                TO WRK-DOW-M.
028300     MOVE WRK-TARGET-DAY                  TO WRK-DOW-D.
028400     PERFORM 9100-CALC-DAY-OF-WEEK.
028500
028600     IF CTL-SLOT-DATE OF WRK-CTL-CARD
028700                        EQUAL CTL-NOW-DATE OF WRK-CTL-CARD
028800        MOVE 'Y'                TO WRK-TODAY-SW
028900     ELSE
029000        MOVE 'N'                TO WRK-TODAY-SW
029100     END-IF.
029200     COMPUTE WRK-MIN-START-DT =
029300             CTL-NOW-DT OF WRK-CTL-CARD + CFG-MIN-BOOK-NOTICE.
029400
029500     PERFORM 1400-RESOLVE-SCHEDULE.
029600*----------------------------------------------------------------*
029700 1000-99-EXIT.                   EXIT.
029800*----------------------------------------------------------------*
029900*----------------------------------------------------------------*
030000 1100-LOAD-BLOCKED                SECTION.
030100*----------------------------------------------------------------*
030200     READ BLOCKED INTO
030300          WRK-BLOCKED-ENTRY (WRK-BLOCKED-COUNT + 1)
030400          AT END
030500          MOVE 'Y'             TO WRK-EOF-BLOCKED
030600     END-READ.
030700     PERFORM 8300-TEST-FS-BLOCKED.
030800     IF NOT WRK-NO-MORE-BLOCKED
030900        ADD 1                 TO WRK-BLOCKED-COUNT
031000     END-IF.
031100*----------------------------------------------------------------*
031200 1100-99-EXIT.                   EXIT.
031300*----------------------------------------------------------------*
031400*----------------------------------------------------------------*
031500 1200-LOAD-APPTMST                SECTION.
031600*----------------------------------------------------------------*
031700     READ APPTMST INTO
031800          WRK-APPT-ENTRY (WRK-APPT-COUNT + 1)
031900          AT END
032000          MOVE 'Y'             TO WRK-EOF-APPTMST
032100     END-READ.
032200     PERFORM 8400-TEST-FS-APPTMST.
032300     IF NOT WRK-NO-MORE-APPTMST
032400        ADD 1                 TO WRK-APPT-COUNT
032500     END-IF.
032600*----------------------------------------------------------------*
032700 1200-99-EXIT.                   EXIT.
032800*----------------------------------------------------------------*
032900*----------------------------------------------------------------*
033000 1300-LOAD-SCHEDULE                SECTION.
033100*----------------------------------------------------------------*
033200     READ SCHEDUL INTO
033300          WRK-SLOT-ENTRY (WRK-SLOT-COUNT + 1)
033400          AT END
033500          MOVE 'Y'             TO WRK-EOF-SCHEDUL
033600     END-READ.
033700     PERFORM 8500-TEST-FS-SCHEDUL.
033800     IF NOT WRK-NO-MORE-SCHEDUL
033900        ADD 1                 TO WRK-SLOT-COUNT
034000     END-IF.
034100*----------------------------------------------------------------*
034200 1300-99-EXIT.                   EXIT.
034300*----------------------------------------------------------------*
034400*----------------------------------------------------------------*
034500 1400-RESOLVE-SCHEDULE             SECTION.
034600*----------------------------------------------------------------*
034700*    A SCHEDULE ID OF ZERO ON THE CONTROL CARD MEANS "USE THE     *
034800*    DEFAULT ACTIVE SCHEDULE."  ZERO STAYS ZERO (NO SLOTS WILL    *
034900*    EVER MATCH SLT-SCHEDULE-ID OF ZERO) WHEN NONE IS FOUND.      *
035000     IF CTL-SLOT-SCHEDULE-ID OF WRK-CTL-CARD NOT EQUAL ZEROS
035100        MOVE CTL-SLOT-SCHEDULE-ID OF WRK-CTL-CARD
035200                              TO WRK-TARGET-SCHEDULE-ID
035300     ELSE
035400        MOVE ZEROS            TO WRK-TARGET-SCHEDULE-ID
035500        SET WRK-SLT-IX        TO 1
035600        PERFORM 1410-FIND-DEFAULT-SCHED
035700               UNTIL WRK-SLT-IX GREATER WRK-SLOT-COUNT
035800                  OR WRK-TARGET-SCHEDULE-ID NOT EQUAL ZEROS
035900     END-IF.
036000*----------------------------------------------------------------*
036100 1400-99-EXIT.                   EXIT.
036200*----------------------------------------------------------------*
036300*----------------------------------------------------------------*
036400 1410-FIND-DEFAULT-SCHED            SECTION.
036500*----------------------------------------------------------------*
036600     IF SCH-IS-DEFAULT OF WRK-SLOT-ENTRY (WRK-SLT-IX)
036700        AND SCH-IS-ACTIVE OF WRK-SLOT-ENTRY (WRK-SLT-IX)
036800        MOVE SCH-ID OF WRK-SLOT-ENTRY (WRK-SLT-IX)
036900                        TO WRK-TARGET-SCHEDULE-ID
037000     END-IF.
037100     SET WRK-SLT-IX              UP BY 1.
037200*----------------------------------------------------------------*
037300 1410-99-EXIT.                   EXIT.
037400*----------------------------------------------------------------*
037500*----------------------------------------------------------------*
037600 2000-GENERATE-SLOTS               SECTION.
037700*----------------------------------------------------------------*
037800     IF WRK-TARGET-SCHEDULE-ID NOT EQUAL ZEROS
037900        SET WRK-SLT-IX           TO 1
038000        PERFORM 2050-CHECK-SLOT-MATCH
038100                  UNTIL WRK-SLT-IX GREATER WRK-SLOT-COUNT
038200     END-IF.
038300*----------------------------------------------------------------*
038400 2000-99-EXIT.                   EXIT.
038500*----------------------------------------------------------------*
038600*----------------------------------------------------------------*
038700 2050-CHECK-SLOT-MATCH              SECTION.
038800*----------------------------------------------------------------*
038900     IF SLT-SCHEDULE-ID OF WRK-SLOT-ENTRY (WRK-SLT-IX)
039000                   EQUAL WRK-TARGET-SCHEDULE-ID
039100        AND SLT-DAY-OF-WEEK OF WRK-SLOT-ENTRY (WRK-SLT-IX)
039200                   EQUAL WRK-TARGET-DAY-OF-WEEK
039300        AND SLT-IS-ACTIVE OF WRK-SLOT-ENTRY (WRK-SLT-IX)
039400        PERFORM 2100-WALK-SLOT
039500     END-IF.
039600     SET WRK-SLT-IX              UP BY 1.
039700*----------------------------------------------------------------*
039800 2050-99-EXIT.                   EXIT.
039900*----------------------------------------------------------------*
040000*----------------------------------------------------------------*
040100 2100-WALK-SLOT                    SECTION.
040200*----------------------------------------------------------------*
040300     MOVE SLT-START-TIME OF WRK-SLOT-ENTRY (WRK-SLT-IX)
040400                              TO WRK-CURSOR-TIME.
040500
040600     PERFORM 2150-WALK-CURSOR
040700             UNTIL WRK-CURSOR-TIME + CTL-SLOT-DURATION-MIN
040800                          OF WRK-CTL-CARD GREATER
040900                   SLT-END-TIME OF WRK-SLOT-ENTRY (WRK-SLT-IX).
041000*----------------------------------------------------------------*
041100 2100-99-EXIT.                   EXIT.
041200*----------------------------------------------------------------*
041300*----------------------------------------------------------------*
041400 2150-WALK-CURSOR                    SECTION.
041500*----------------------------------------------------------------*
041600     COMPUTE WRK-CURSOR-END-TIME =
041700             WRK-CURSOR-TIME
041800             + CTL-SLOT-DURATION-MIN OF WRK-CTL-CARD.
041900
042000     COMPUTE WRK-CURSOR-START-DT =
042100             (CTL-SLOT-DATE OF WRK-CTL-CARD * 10000)
042200             + WRK-CURSOR-TIME.
042300     COMPUTE WRK-CURSOR-END-DT =
042400             (CTL-SLOT-DATE OF WRK-CTL-CARD * 10000)
042500             + WRK-CURSOR-END-TIME.
042600
042690*    ELIGIBILITY CHECK AND THE SLOT WRITE RUN AS ONE PERFORM-THRU CH073094
042695*    RANGE - THE GUARD AT THE BOTTOM OF 2200 SKIPS THE WRITE      CH073094
042698*    WHEN THE CURSOR SLOT IS NOT ELIGIBLE.                        CH073094
042700     PERFORM 2200-CHECK-ELIGIBLE THRU 2900-99-EXIT.
043300     ADD CFG-SLOT-INTERVAL      TO WRK-CURSOR-TIME.
043400*----------------------------------------------------------------*
043500 2150-99-EXIT.                   EXIT.
043600*----------------------------------------------------------------*
043700*----------------------------------------------------------------*
043800 2200-CHECK-ELIGIBLE                SECTION.
043900*----------------------------------------------------------------*
044000     MOVE 'Y'                       TO WRK-ELIGIBLE-SW.
044100
044200     IF WRK-TARGET-IS-TODAY
044300        AND WRK-CURSOR-START-DT LESS WRK-MIN-START-DT
044400        MOVE 'N'                    TO WRK-ELIGIBLE-SW
044500     END-IF.
044600
044700     IF WRK-CURSOR-IS-ELIGIBLE
044800        MOVE CTL-SLOT-STAFF-ID OF WRK-CTL-CARD
044900                                 TO CHK-CANDIDATE-STAFF-ID
045000        MOVE WRK-CURSOR-START-DT TO CHK-CANDIDATE-START-DT
045100        MOVE WRK-CURSOR-END-DT   TO CHK-CANDIDATE-END-DT
045200        MOVE SPACES              TO CHK-EXCLUDE-APT-NUMBER
045300        MOVE 'N'                 TO CHK-OVERLAP-ALLOWED
045400
045500        CALL 'APSCCHK' USING WRK-CHK-PARMS                        CH073094
045600                              WRK-APPT-TABLE
045700                              WRK-APPT-COUNT
045800                              WRK-BLOCKED-TABLE
045900                              WRK-BLOCKED-COUNT
046000
046100        IF CHK-CONFLICT-FOUND EQUAL 'Y'
046200           OR CHK-BLOCKED-FOUND EQUAL 'Y'
046300           MOVE 'N'              TO WRK-ELIGIBLE-SW
046400        END-IF
046500     END-IF.
046550     IF NOT WRK-CURSOR-IS-ELIGIBLE                                CH073094
046560        GO TO 2900-99-EXIT                                        CH073094
046570     END-IF.
046600*----------------------------------------------------------------*
046700 2200-99-EXIT.                   EXIT.
046800*----------------------------------------------------------------*
046900*----------------------------------------------------------------*
047000 2900-WRITE-AVAILSL                  SECTION.
047100*----------------------------------------------------------------*
047200     MOVE CTL-SLOT-DATE OF WRK-CTL-CARD  TO AVS-DATE.
047300     MOVE WRK-CURSOR-TIME                TO AVS-START-TIME.
047400     MOVE WRK-CURSOR-END-TIME            TO AVS-END-TIME.
047500     WRITE REC-AVAILSL.
047600     PERFORM 8600-TEST-FS-AVAILSL.
047700
047800     ADD 1                      TO WRK-COUNT-AVAILABLE.
047900*----------------------------------------------------------------*
048000 2900-99-EXIT.                   EXIT.
048100*----------------------------------------------------------------*
048200*----------------------------------------------------------------*
048300 3000-FINALIZE                       SECTION.
048400*----------------------------------------------------------------*
048500     CLOSE AVAILSL.
048600
048700     PERFORM 9000-GET-DATE-TIME.
048800
048900     DISPLAY '**********************************'.
049000     DISPLAY '*    APSC0003  SLOT RUN DONE     *'.
049100     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
049200     DISPLAY '*EXECUTED AT: 'WRK-CURRENT-DATE' 'WRK-CURRENT-TIME.
049300     DISPLAY '*TARGET DATE........: '
049400              CTL-SLOT-DATE OF WRK-CTL-CARD.
049500     DISPLAY '*DAY OF WEEK (0=MON).: 'WRK-TARGET-DAY-OF-WEEK.
049600     DISPLAY '*SLOTS AVAILABLE.....: 'WRK-COUNT-AVAILABLE.
049700     DISPLAY '**********************************'.
049800*----------------------------------------------------------------*
049900 3000-99-EXIT.                   EXIT.
050000*----------------------------------------------------------------*
050100*----------------------------------------------------------------*
050200 8100-TEST-FS-CTLCARD             SECTION.
050300*----------------------------------------------------------------*
050400     IF WRK-FS-CTLCARD NOT EQUAL '00' AND NOT EQUAL '10'
050500        MOVE 'APSC0003'          TO WRK-PROGRAM
050600        MOVE 'CTLCARD FILE ERROR' TO WRK-ERROR-MSG
050700        MOVE WRK-FS-CTLCARD      TO WRK-ERROR-CODE
050800        PERFORM 9999-CALL-ABEND-PGM
050900     END-IF.
051000*----------------------------------------------------------------*
051100 8100-99-EXIT.                   EXIT.
051200*----------------------------------------------------------------*
051300*----------------------------------------------------------------*
051400 8200-TEST-FS-CONFIG              SECTION.
051500*----------------------------------------------------------------*
051600     IF WRK-FS-CONFIG NOT EQUAL '00' AND NOT EQUAL '10'
051700        MOVE 'APSC0003'          TO WRK-PROGRAM
051800        MOVE 'CONFIG FILE ERROR'  TO WRK-ERROR-MSG
051900        MOVE WRK-FS-CONFIG       TO WRK-ERROR-CODE
052000        PERFORM 9999-CALL-ABEND-PGM
052100     END-IF.
052200*----------------------------------------------------------------*
052300 8200-99-EXIT.                   EXIT.
052400*----------------------------------------------------------------*
052500*----------------------------------------------------------------*
052600 8300-TEST-FS-BLOCKED             SECTION.
052700*----------------------------------------------------------------*
052800     IF WRK-FS-BLOCKED NOT EQUAL '00' AND NOT EQUAL '10'
052900        MOVE 'APSC0003'          TO WRK-PROGRAM
053000        MOVE 'BLOCKED FILE ERROR' TO WRK-ERROR-MSG
053100        MOVE WRK-FS-BLOCKED      TO WRK-ERROR-CODE
053200        PERFORM 9999-CALL-ABEND-PGM
053300     END-IF.
053400*----------------------------------------------------------------*
053500 8300-99-EXIT.                   EXIT.
053600*----------------------------------------------------------------*
053700*----------------------------------------------------------------*
053800 8400-TEST-FS-APPTMST              SECTION.
053900*----------------------------------------------------------------*
054000     IF WRK-FS-APPTMST NOT EQUAL '00' AND NOT EQUAL '10'
054100        MOVE 'APSC0003'          TO WRK-PROGRAM
054200        MOVE 'APPTMST FILE ERROR' TO WRK-ERROR-MSG
054300        MOVE WRK-FS-APPTMST      TO WRK-ERROR-CODE
054400        PERFORM 9999-CALL-ABEND-PGM
054500     END-IF.
054600*----------------------------------------------------------------*
054700 8400-99-EXIT.                   EXIT.
054800*----------------------------------------------------------------*
054900*----------------------------------------------------------------*
055000 8500-TEST-FS-SCHEDUL              SECTION.
055100*----------------------------------------------------------------*
055200     IF WRK-FS-SCHEDUL NOT EQUAL '00' AND NOT EQUAL '10'
055300        MOVE 'APSC0003'          TO WRK-PROGRAM
055400        MOVE 'SCHEDUL FILE ERROR' TO WRK-ERROR-MSG
055500        MOVE WRK-FS-SCHEDUL      TO WRK-ERROR-CODE
055600        PERFORM 9999-CALL-ABEND-PGM
055700     END-IF.
055800*----------------------------------------------------------------*
055900 8500-99-EXIT.                   EXIT.
056000*----------------------------------------------------------------*
056100*----------------------------------------------------------------*
056200 8600-TEST-FS-AVAILSL              SECTION.
056300*----------------------------------------------------------------*
056400     IF WRK-FS-AVAILSL NOT EQUAL '00'
056500        MOVE 'APSC0003'          TO WRK-PROGRAM
056600        MOVE 'AVAILSL FILE ERROR' TO WRK-ERROR-MSG
056700        MOVE WRK-FS-AVAILSL      TO WRK-ERROR-CODE
056800        PERFORM 9999-CALL-ABEND-PGM
056900     END-IF.
057000*----------------------------------------------------------------*
057100 8600-99-EXIT.                   EXIT.
057200*----------------------------------------------------------------*
057300*----------------------------------------------------------------*
057400 9000-GET-DATE-TIME                SECTION.
057500*----------------------------------------------------------------*
057600*    COSMETIC TIMESTAMP ONLY - NEVER USED FOR BUSINESS DATES.      *
057700     ACCEPT WRK-CURRENT-DATE         FROM DATE.
057800     ACCEPT WRK-CURRENT-TIME         FROM TIME.
057900*----------------------------------------------------------------*
058000 9000-99-EXIT.                   EXIT.
058100*----------------------------------------------------------------*
058200*----------------------------------------------------------------*
058300 9100-CALC-DAY-OF-WEEK             SECTION.
058400*----------------------------------------------------------------*
058500*    WRK-DOW-Y/M/D IN, WRK-TARGET-DAY-OF-WEEK OUT (0=MONDAY).      *
058600     COMPUTE WRK-DOW-A = (WRK-DOW-M - 14) / 12.
058700
058800     COMPUTE WRK-DOW-T1 =
058900             (1461 * (WRK-DOW-Y + 4800 + WRK-DOW-A)) / 4.
059000
059100     COMPUTE WRK-DOW-T2 =
059200             (367 * (WRK-DOW-M - 2 - (12 * WRK-DOW-A))) / 12.
059300
059400     COMPUTE WRK-DOW-T3A =
059500             (WRK-DOW-Y + 4900 + WRK-DOW-A) / 100.
059600     COMPUTE WRK-DOW-T3 = (3 * WRK-DOW-T3A) / 4.
059700
059800     COMPUTE WRK-DOW-JDN =
059900             WRK-DOW-T1 + WRK-DOW-T2 - WRK-DOW-T3
060000             + WRK-DOW-D - 32075.
060100
060200     COMPUTE WRK-DOW-T4 = WRK-DOW-JDN / 7.                        RQ6611
060300     COMPUTE WRK-TARGET-DAY-OF-WEEK =
060400             WRK-DOW-JDN - (WRK-DOW-T4 * 7).                      RQ6611
060500*----------------------------------------------------------------*
060600 9100-99-EXIT.                   EXIT.
060700*----------------------------------------------------------------*
060800*----------------------------------------------------------------*
060900 9999-CALL-ABEND-PGM               SECTION.
061000*----------------------------------------------------------------*
061100     PERFORM 9000-GET-DATE-TIME.
061200     MOVE WRK-CURRENT-DATE           TO WRK-ERROR-DATE.
061300     MOVE WRK-CURRENT-TIME           TO WRK-ERROR-TIME.
061400     CALL 'ABENDPGM' USING WRK-ERROR-LOG.
061500*----------------------------------------------------------------*
061600 9999-99-EXIT.                   EXIT.
061700*----------------------------------------------------------------*
