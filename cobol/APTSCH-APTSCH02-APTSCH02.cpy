000100*================================================================*
000200*    COPY MEMBER...: APTSCH02                                    *
000300*    CONTENTS......: APPOINTMENT MASTER RECORD (APT-)             *
000400*    USED BY.......: APSC0001 APSC0002 APSC0003 APSC0004         *
000500*                    APSC0005 APSC0006 APSCCHK                  *
000600*----------------------------------------------------------------*
000700*    THIS IS THE ONE RECORD LAYOUT EVERY BATCH PROGRAM IN THE     *
000800*    SCHEDULING SUITE LOADS TO A WORKING-STORAGE TABLE BEFORE     *
000900*    IT DOES ANYTHING ELSE.  KEEP IT IN CUSTOMER/STAFF/SERVICE/   *
001000*    TIMING/STATUS ORDER - DO NOT SLIP A NEW FIELD IN BETWEEN     *
001100*    GROUPS WITHOUT RE-COUNTING THE FILLER AT THE BOTTOM.         *
001200*----------------------------------------------------------------*
001300*    03-22-87  DWA  ORIGINAL MEMBER FOR APTSCH.                   *
001400*    11-04-91  KOY  ADDED APT-BOOKED-ONLINE FOR THE NEW KIOSK     *
001500*                   TERMINALS IN THE WAITING ROOMS.               *
001600*    07-30-94  TLV  ADDED APT-CREATED-BY-ID, APT-CANCELLED-AT,    *
001700*                   APT-CANCEL-REASON FOR THE AUDIT PROJECT.      *
001800*    06-14-99  PJN  Y2K REVIEW - ALL DATE/TIME FIELDS ALREADY     *
001900*                   4-DIGIT YEAR (APT-START-DT ETC).  NO CHANGE.  *
002000*    09-09-03  RFQ  ADDED 88-LEVELS UNDER APT-STATUS SO THE       *
002100*                   LIFECYCLE PROGRAM CAN DROP SOME LITERAL       *
002200*                   COMPARES.  NO LAYOUT CHANGE.                  *
002300*================================================================*
002400*---------------- IDENTIFICATION / KEY --------------------------*
002500*    APT-NUMBER............: APT-YYYYMMDD-XXXXXX, UNIQUE           *
002600    03  APT-NUMBER                    PIC X(20).
002700    03  APT-NUMBER-PARTS  REDEFINES APT-NUMBER.
002800        05  APT-NUM-LIT               PIC X(04).
002900        05  APT-NUM-RUNDATE           PIC 9(08).
003000        05  APT-NUM-DASH              PIC X(01).
003100        05  APT-NUM-SUFFIX            PIC X(06).
003200        05  FILLER                    PIC X(01).
003300*---------------- CUSTOMER ---------------------------------------*
003400*    APT-CUSTOMER-ID.......: 0 = NONE ON FILE                     *
003500    03  APT-CUSTOMER-ID               PIC 9(09).
003600    03  APT-CUSTOMER-NAME             PIC X(30).
003700    03  APT-CUSTOMER-PHONE            PIC X(15).
003800    03  APT-CUSTOMER-EMAIL            PIC X(30).
003900*---------------- STAFF ------------------------------------------*
004000*    APT-STAFF-ID..........: 0 = UNASSIGNED                       *
004100    03  APT-STAFF-ID                  PIC 9(09).
004200    03  APT-STAFF-NAME                PIC X(30).
004300*---------------- SERVICE ------------------------------------------*
004400*    APT-SERVICE-ID........: 0 = NONE                             *
004500    03  APT-SERVICE-ID                PIC 9(09).
004600    03  APT-SERVICE-NAME              PIC X(30).
004700    03  APT-SERVICE-PRICE             PIC S9(8)V99.
004800*---------------- TIMING -----------------------------------------*
004900*    APT-START-DT / APT-END-DT.: YYYYMMDDHHMM                     *
005000    03  APT-START-DT                  PIC 9(12).
005100    03  APT-START-DT-PARTS REDEFINES APT-START-DT.
005200        05  APT-START-DATE            PIC 9(08).
005300        05  APT-START-TIME            PIC 9(04).
005400    03  APT-END-DT                    PIC 9(12).
005500    03  APT-END-DT-PARTS   REDEFINES APT-END-DT.
005600        05  APT-END-DATE              PIC 9(08).
005700        05  APT-END-TIME              PIC 9(04).
005800    03  APT-DURATION-MIN              PIC 9(04).
005900*---------------- LIFECYCLE ---------------------------------------*
006000    03  APT-STATUS                    PIC X(12).
006100        88  APT-IS-PENDING                VALUE 'PENDING'.        RQ4471  
006200        88  APT-IS-CONFIRMED              VALUE 'CONFIRMED'.      RQ4471  
006300        88  APT-IS-IN-PROGRESS            VALUE 'IN-PROGRESS'.    RQ4471  
006400        88  APT-IS-COMPLETED              VALUE 'COMPLETED'.      RQ4471  
006500        88  APT-IS-CANCELLED              VALUE 'CANCELLED'.      RQ4471  
006600        88  APT-IS-NO-SHOW                VALUE 'NO-SHOW'.        RQ4471  
006700        88  APT-HOLDS-THE-CALENDAR        VALUE 'PENDING'         RQ4471  
006800                                                 'CONFIRMED'
006900                                                 'IN-PROGRESS'.
007000    03  APT-NOTES                     PIC X(50).
007100*---------------- REMINDER ----------------------------------------*
007200    03  APT-REMINDER-SENT             PIC X(01).
007300        88  APT-REMINDER-WAS-SENT         VALUE 'Y'.              RQ4471  
007400        88  APT-REMINDER-NOT-SENT         VALUE 'N'.              RQ4471  
007500    03  APT-REMINDER-AT               PIC 9(12).
007600*---------------- SOURCE / AUDIT -----------------------------------*
007700    03  APT-BOOKED-ONLINE             PIC X(01).
007800        88  APT-WAS-BOOKED-ONLINE         VALUE 'Y'.
007900    03  APT-CREATED-BY-ID             PIC 9(09).
008000    03  APT-CANCELLED-AT              PIC 9(12).
008100    03  APT-CANCEL-REASON             PIC X(50).
008200*---------------- FILLER TO ROUND THE RECORD OUT ---------------------*
008300    03  FILLER                        PIC X(33).
