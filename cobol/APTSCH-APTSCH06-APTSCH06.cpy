000100*================================================================*
000200*    COPY MEMBER...: APTSCH06                                    *
000300*    CONTENTS......: APPOINTMENT HISTORY RECORD (HST-)           *
000400*    USED BY.......: APSC0001 APSC0002 APSC0004 APSC0005         *
000500*----------------------------------------------------------------*
000600*    ONE RECORD IS APPENDED TO THE HISTORY FILE FOR EVERY         *
000700*    SUCCESSFUL STATE CHANGE.  HST-PERFORMED-BY = 0 MEANS THE     *
000800*    BATCH ITSELF MADE THE CHANGE (NO OPERATOR INVOLVED).         *
000900*----------------------------------------------------------------*
001000*    03-22-87  DWA  ORIGINAL MEMBER FOR APTSCH.                   *
001100*================================================================*
001200    03  HST-APT-NUMBER                PIC X(20).
001300    03  HST-ACTION                    PIC X(12).
001400        88  HST-IS-CREATED                 VALUE 'CREATED'.
001500        88  HST-IS-CONFIRMED               VALUE 'CONFIRMED'.
001600        88  HST-IS-RESCHEDULED             VALUE 'RESCHEDULED'.
001700        88  HST-IS-CANCELLED               VALUE 'CANCELLED'.
001800        88  HST-IS-COMPLETED               VALUE 'COMPLETED'.
001900        88  HST-IS-NO-SHOW                 VALUE 'NO-SHOW'.
002000        88  HST-IS-NOTE-ADDED              VALUE 'NOTE-ADDED'.
002100    03  HST-DESCRIPTION                PIC X(60).
002200*    HST-PERFORMED-BY......: 0 = SYSTEM                          *
002300    03  HST-PERFORMED-BY               PIC 9(09).
002400    03  HST-TIMESTAMP                  PIC 9(12).
002500    03  FILLER                         PIC X(07).
