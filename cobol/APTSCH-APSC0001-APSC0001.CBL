000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     APSC0001.
000600 AUTHOR.         D. ASHWORTH.
000700 INSTALLATION.   MERIDIAN DATA SERVICES.
000800 DATE-WRITTEN.   03/22/87.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.  NOT FOR
001100                 DISCLOSURE OUTSIDE MERIDIAN DATA SERVICES.
001200*----------------------------------------------------------------*
001300*                MERIDIAN DATA SERVICES - BATCH GROUP            *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: APSC0001.                                     *
001600*    ANALYST.....: D. ASHWORTH                                   *
001700*    PROGRAMMER..: D. ASHWORTH                                   *
001800*    DATE........: 03/22/87                                      *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: APPOINTMENT SCHEDULING BATCH SUITE - APTSCH   *
002100*----------------------------------------------------------------*
002200*    GOAL........: BOOKING VALIDATOR / APPOINTMENT CREATOR.       *
002300*                  READS THE BOOKING-REQUEST FILE, VALIDATES      *
002400*                  EACH REQUEST AGAINST THE NOTICE, ADVANCE,      *
002500*                  CONFLICT AND BLOCKED-TIME RULES IN THAT        *
002600*                  ORDER, AND EITHER CREATES THE APPOINTMENT OR   *
002700*                  WRITES IT TO THE REJECT LISTING.               *
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000*                   CTLCARD          050         APTSCH09         *
003100*                   CONFIG           050         APTSCH01         *
003200*                   BLOCKED          135         APTSCH04         *
003300*                   APPTOLD          250         APTSCH02         *
003400*                   APPTNEW          250         APTSCH02         *
003500*                   BOOKREQ          250         APTSCH10         *
003600*                   HISTORY          100         APTSCH06         *
003700*                   REJECTS          060         (NONE - LOCAL)   *
003800*----------------------------------------------------------------*
003900*    TABLE DB2...:  NONE.                                        *
004000*----------------------------------------------------------------*
004100*    CHANGE LOG.................................................*
004200*    03-22-87  DWA  ORIGINAL PROGRAM, BUILT ON THE OLD CUSTOMER   *
004300*                   REGISTRATION MATCH/MERGE SKELETON (CSRG0001)  *
004400*                   - THE COMPOSITE-KEY REDEFINES TRICK THAT      *
004500*                   PROGRAM USED FOR ITS FILE KEY IS REUSED HERE  *
004600*                   TO BUILD THE NEW APPOINTMENT NUMBER.           *
004700*    11-04-91  KOY  ADDED THE BOOKED-ONLINE FLAG FOR THE KIOSK    *
004800*                   TERMINAL PROJECT.                             *
004900*    07-30-94  TLV  SPLIT THE CONFLICT/BLOCKED-TIME TEST OUT TO   *
005000*                   THE NEW APSCCHK SUBROUTINE SO APSC0002 COULD  *
005100*                   SHARE IT FOR RESCHEDULE.                     *
005200*    06-14-99  PJN  Y2K REVIEW - ALL DATES ON THIS PROGRAM ARE    *
005300*                   ALREADY 4-DIGIT YEAR.  NO CHANGE REQUIRED.    *
005400*    09-09-03  RFQ  REQUEST 4471 - ADDED CTL-NOW-DT TO THE        *
005500*                   CONTROL CARD SO THE NOTICE/ADVANCE CHECKS     *
005600*                   NO LONGER ACCEPT THE OPERATOR'S CLOCK.        *
005700*================================================================*
005800*           E N V I R O N M E N T      D I V I S I O N           *
005900*================================================================*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300      C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT  CTLCARD  ASSIGN TO UTS-S-CTLCARD
006800             FILE STATUS IS WRK-FS-CTLCARD.
006900     SELECT  CONFIG   ASSIGN TO UTS-S-CONFIG
007000             FILE STATUS IS WRK-FS-CONFIG.
007100     SELECT  BLOCKED  ASSIGN TO UTS-S-BLOCKED
007200             FILE STATUS IS WRK-FS-BLOCKED.
007300     SELECT  APPTOLD  ASSIGN TO UTS-S-APPTOLD
007400             FILE STATUS IS WRK-FS-APPTOLD.
007500     SELECT  APPTNEW  ASSIGN TO UTS-S-APPTNEW
007600             FILE STATUS IS WRK-FS-APPTNEW.
007700     SELECT  BOOKREQ  ASSIGN TO UTS-S-BOOKREQ
007800             FILE STATUS IS WRK-FS-BOOKREQ.
007900     SELECT  HISTORY  ASSIGN TO UTS-S-HISTORY
008000             FILE STATUS IS WRK-FS-HISTORY.
008100     SELECT  REJECTS  ASSIGN TO UTS-S-REJECTS
008200             FILE STATUS IS WRK-FS-REJECTS.
008300
008400*================================================================*
008500*                  D A T A      D I V I S I O N                  *
008600*================================================================*
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  CTLCARD.
009100 01  REC-CTLCARD.
009200     COPY 'APTSCH09'.
009300
009400 FD  CONFIG.
009500 01  REC-CONFIG.
009600     COPY 'APTSCH01'.
009700
009800 FD  BLOCKED.
009900 01  REC-BLOCKED.
010000     COPY 'APTSCH04'.
010100
010200 FD  APPTOLD.
010300 01  REC-APPTOLD.
010400     COPY 'APTSCH02'.
010500
010600 FD  APPTNEW.
010700 01  REC-APPTNEW.
010800     COPY 'APTSCH02'.
010900
011000 FD  BOOKREQ.
011100 01  REC-BOOKREQ.
011200     COPY 'APTSCH10'.
011300
011400 FD  HISTORY.
011500 01  REC-HISTORY.
011600     COPY 'APTSCH06'.
011700
011800 FD  REJECTS.
011900 01  REC-REJECTS.
012000     03  REJ-REQUEST-ID               PIC X(10).
012100     03  FILLER                       PIC X(01).
012200     03  REJ-REASON                   PIC X(49).
012300*-----------------------------------------------------------------*
012400*                  WORKING-STORAGE SECTION                        *
012500*-----------------------------------------------------------------*
012600 WORKING-STORAGE SECTION.
012700
012800 77  WRK-FS-CTLCARD                   PIC X(02) VALUE ZEROS.
012900 77  WRK-FS-CONFIG                    PIC X(02) VALUE ZEROS.
013000 77  WRK-FS-BLOCKED                   PIC X(02) VALUE ZEROS.
013100 77  WRK-FS-APPTOLD                   PIC X(02) VALUE ZEROS.
013200 77  WRK-FS-APPTNEW                   PIC X(02) VALUE ZEROS.
013300 77  WRK-FS-BOOKREQ                   PIC X(02) VALUE ZEROS.
013400 77  WRK-FS-HISTORY                   PIC X(02) VALUE ZEROS.
013500 77  WRK-FS-REJECTS                   PIC X(02) VALUE ZEROS.
013600
013700 77  WRK-EOF-BOOKREQ                  PIC X(01) VALUE 'N'.
013800     88  WRK-NO-MORE-BOOKREQ                VALUE 'Y'.
013900 77  WRK-EOF-APPTOLD                  PIC X(01) VALUE 'N'.
014000     88  WRK-NO-MORE-APPTOLD                VALUE 'Y'.
014100 77  WRK-EOF-BLOCKED                  PIC X(01) VALUE 'N'.
014200     88  WRK-NO-MORE-BLOCKED                VALUE 'Y'.
014300
014400 01  WRK-CTL-CARD.
014500     COPY 'APTSCH09'.
014600
014700 01  WRK-CONFIG.
014800     COPY 'APTSCH01'.
014900
015000*APPOINTMENT TABLE - LOADED FROM APPTOLD AT 1000-INITIALIZE, THE   *
015100*NEW APPOINTMENT GOES ON THE END OF THIS TABLE, AND THE WHOLE      *
015200*TABLE IS REWRITTEN TO APPTNEW AT 3000-FINALIZE.                   *
015300 77  WRK-APPT-COUNT                    PIC 9(06) COMP
015400                                            VALUE ZEROS.
015500 01  WRK-APPT-TABLE.
015600     05  WRK-APPT-ENTRY  OCCURS 3000 TIMES
015700                         INDEXED BY WRK-APPT-IX.
015800         COPY 'APTSCH02'.
015900
016000*BLOCKED-TIME TABLE - LOADED ONCE, READ ONLY.                      *
016100 77  WRK-BLOCKED-COUNT                 PIC 9(06) COMP
016200                                            VALUE ZEROS.
016300 01  WRK-BLOCKED-TABLE.
016400     05  WRK-BLOCKED-ENTRY OCCURS 500 TIMES
016500                         INDEXED BY WRK-BLK-IX.
016600         COPY 'APTSCH04'.
016700
016800*CONFLICT / BLOCKED-TIME PARAMETER BLOCK PASSED TO APSCCHK - SEE   *
016900*APSCCHK FOR THE MATCHING LINKAGE SECTION.                         *
017000 01  WRK-CHK-PARMS.
017100     03  CHK-CANDIDATE-STAFF-ID         PIC 9(09).
017200     03  CHK-CANDIDATE-START-DT         PIC 9(12).
017300     03  CHK-CANDIDATE-END-DT           PIC 9(12).
017400     03  CHK-EXCLUDE-APT-NUMBER         PIC X(20).
017500     03  CHK-OVERLAP-ALLOWED            PIC X(01).
017600     03  CHK-CONFLICT-FOUND             PIC X(01).
017700     03  CHK-CONFLICT-APT-NUMBER        PIC X(20).
017800     03  CHK-BLOCKED-FOUND              PIC X(01).
017900     03  CHK-BLOCKED-TITLE              PIC X(30).
018000     03  FILLER                         PIC X(10).
018100
018200*DOTTED COMPOSITE-KEY VIEW OF THE NEW APPOINTMENT NUMBER, THE      *
018300*SAME WAY THE OLD CUSTOMER SUITE BROKE OUT ITS FILE KEY.           *
018400 01  WRK-NEW-APT-NUMBER                 PIC X(20).
018500 01  WRK-NEW-APT-NUM-PARTS REDEFINES WRK-NEW-APT-NUMBER.
018600     05  WRK-NUM-LIT                     PIC X(04) VALUE 'APT-'.
018700     05  WRK-NUM-RUNDATE                 PIC 9(08).
018800     05  WRK-NUM-DASH                    PIC X(01) VALUE '-'.
018900     05  WRK-NUM-SUFFIX                  PIC 9(06).
019000     05  FILLER                          PIC X(01).
019100
019200 77  WRK-SUFFIX-SEQ                     PIC 9(06) COMP
019300                                             VALUE ZEROS.
019400
019500 77  WRK-CANDIDATE-END-DT                PIC 9(12) VALUE ZEROS.
019510*MIN/MAX BOOKABLE WINDOW - BROKEN OUT DATE/TIME THE SAME WAY      RQ4471
019520*WRK-WINDOW-END-DT-PARTS IS BROKEN OUT OVER IN APSC0005.          RQ4471
019530 01  WRK-MIN-START-DT                    PIC 9(12) VALUE ZEROS.
019540 01  WRK-MIN-START-DT-PARTS REDEFINES WRK-MIN-START-DT.           RQ4471
019550     03  WRK-MIN-START-DATE              PIC 9(08).               RQ4471
019560     03  WRK-MIN-START-TIME              PIC 9(04).               RQ4471
019600 01  WRK-MAX-START-DT                    PIC 9(12) VALUE ZEROS.
019610 01  WRK-MAX-START-DT-PARTS REDEFINES WRK-MAX-START-DT.           RQ4471
019620     03  WRK-MAX-START-DATE              PIC 9(08).               RQ4471
019630     03  WRK-MAX-START-TIME              PIC 9(04).               RQ4471
019800
019900*EXPANDED NUMERIC WORK AREA FOR THE NOTICE/ADVANCE ARITHMETIC -    *
020000*KEPT AS A SEPARATE SIGNED FIELD SO MINUTE ADD/SUBTRACT NEVER      *
020100*TOUCHES THE PACKED DATETIME DIRECTLY.                             *
020200 77  WRK-MINUTES-SIGNED                  PIC S9(9) COMP
020300                                             VALUE ZEROS.
020400 77  WRK-DAYS-SIGNED                     PIC S9(5) COMP
020500                                             VALUE ZEROS.
020600
020700 77  WRK-REJECT-REASON                   PIC X(49) VALUE SPACES.
020800 77  WRK-ACCEPTED-SW                     PIC X(01) VALUE 'N'.
020900     88  WRK-REQUEST-ACCEPTED                VALUE 'Y'.
021000
021100 77  WRK-CURRENT-DATE                    PIC X(10) VALUE SPACES.
021200 77  WRK-CURRENT-TIME                    PIC X(08) VALUE SPACES.
021300
021400 77  WRK-COUNT-READ                      PIC 9(06) COMP
021500                                             VALUE ZEROS.
021600 77  WRK-COUNT-ACCEPTED                  PIC 9(06) COMP
021700                                             VALUE ZEROS.
021800 77  WRK-COUNT-REJECTED                  PIC 9(06) COMP
021900                                             VALUE ZEROS.
022000
022100 01  WRK-ERROR-LOG.
022200     03  WRK-PROGRAM                   PIC X(08).
022300     03  WRK-ERROR-MSG                 PIC X(30).
022400     03  WRK-ERROR-CODE                PIC X(30).
022500     03  WRK-ERROR-DATE                PIC X(10).
022600     03  WRK-ERROR-TIME                PIC X(08).
022700     03  FILLER                        PIC X(05).
022800*================================================================*
022900 PROCEDURE                       DIVISION.
023000*================================================================*
023100*----------------------------------------------------------------*
023200 0000-MAIN-PROCESS               SECTION.
023300*----------------------------------------------------------------*
023400     PERFORM 1000-INITIALIZE.
023500
023600     PERFORM 2000-PROCESS-REQUEST
023700             UNTIL WRK-NO-MORE-BOOKREQ.
023800
023900     PERFORM 3000-FINALIZE.
024000
024100     STOP RUN.
024200*----------------------------------------------------------------*
024300 0000-99-EXIT.                   EXIT.
024400*----------------------------------------------------------------*
024500*----------------------------------------------------------------*
024600 1000-INITIALIZE                 SECTION.
024700*----------------------------------------------------------------*
024800     OPEN INPUT  CTLCARD.
024900     PERFORM 8100-TEST-FS-CTLCARD.
025000     READ CTLCARD INTO WRK-CTL-CARD.
025100     PERFORM 8100-TEST-FS-CTLCARD.
025200     CLOSE CTLCARD.
025300
025400     MOVE 0060                 TO CFG-DEFAULT-DURATION.
025500     MOVE 0060                 TO CFG-MIN-BOOK-NOTICE.
025600     MOVE 090                  TO CFG-MAX-ADV-DAYS.
025700     MOVE 'N'                  TO CFG-ALLOW-OVERLAP.
025800
025900     OPEN INPUT  CONFIG.
026000     PERFORM 8200-TEST-FS-CONFIG.
026100     IF WRK-FS-CONFIG EQUAL '00'
026200        READ CONFIG INTO WRK-CONFIG
026300        PERFORM 8200-TEST-FS-CONFIG
026400     END-IF.
026500     CLOSE CONFIG.
026600
026700     OPEN INPUT  BLOCKED.
026800     PERFORM 8300-TEST-FS-BLOCKED.
026900     PERFORM 1100-LOAD-BLOCKED
027000             UNTIL WRK-NO-MORE-BLOCKED.
027100     CLOSE BLOCKED.
027200
027300     OPEN INPUT  APPTOLD.
027400     PERFORM 8400-TEST-FS-APPTOLD.
027500     PERFORM 1200-LOAD-APPTMST
027600             UNTIL WRK-NO-MORE-APPTOLD.
027700     CLOSE APPTOLD.
027800
027900     OPEN INPUT  BOOKREQ.
028000     PERFORM 8500-TEST-FS-BOOKREQ.
028100     OPEN EXTEND HISTORY.
028200     PERFORM 8600-TEST-FS-HISTORY.
028300     OPEN OUTPUT REJECTS.
028400     PERFORM 8700-TEST-FS-REJECTS.
028500
028600     COMPUTE WRK-NUM-RUNDATE = CTL-NOW-DATE OF WRK-CTL-CARD.
028700
028800     PERFORM 2100-READ-BOOKREQ.
028900*----------------------------------------------------------------*
029000 1000-99-EXIT.                   EXIT.
029100*----------------------------------------------------------------*
029200*----------------------------------------------------------------*
029300 1100-LOAD-BLOCKED                SECTION.
029400*----------------------------------------------------------------*
029500     READ BLOCKED INTO
029600          WRK-BLOCKED-ENTRY (WRK-BLOCKED-COUNT + 1)
029700          AT END
029800          MOVE 'Y'             TO WRK-EOF-BLOCKED
029900     END-READ.
030000     PERFORM 8300-TEST-FS-BLOCKED.
030100     IF NOT WRK-NO-MORE-BLOCKED
030200        ADD 1                 TO WRK-BLOCKED-COUNT
030300     END-IF.
030400*----------------------------------------------------------------*
030500 1100-99-EXIT.                   EXIT.
030600*----------------------------------------------------------------*
030700*----------------------------------------------------------------*
030800 1200-LOAD-APPTMST                SECTION.
030900*----------------------------------------------------------------*
031000     READ APPTOLD INTO
031100          WRK-APPT-ENTRY (WRK-APPT-COUNT + 1)
031200          AT END
031300          MOVE 'Y'             TO WRK-EOF-APPTOLD
031400     END-READ.
031500     PERFORM 8400-TEST-FS-APPTOLD.
031600     IF NOT WRK-NO-MORE-APPTOLD
031700        ADD 1                 TO WRK-APPT-COUNT
031800     END-IF.
031900*----------------------------------------------------------------*
032000 1200-99-EXIT.                   EXIT.
032100*----------------------------------------------------------------*
032200*----------------------------------------------------------------*
032300 2000-PROCESS-REQUEST             SECTION.
032400*----------------------------------------------------------------*
032500     ADD 1                       TO WRK-COUNT-READ.
032600     MOVE 'N'                    TO WRK-ACCEPTED-SW.
032700     MOVE SPACES                 TO WRK-REJECT-REASON.
032800
032900     COMPUTE WRK-CANDIDATE-END-DT =
033000             BRQ-START-DT + BRQ-DURATION-MIN.
033100
033190*    THE NOTICE/ADVANCE/CONFLICT/BLOCKED CHAIN RUNS AS ONE        RQ4471
033195*    PERFORM-THRU RANGE - EACH CHECK BRANCHES PAST THE REST ON    RQ4471
033198*    A REJECT SO A FAILED REQUEST STOPS BEING TESTED AT ONCE.     RQ4471
033200     PERFORM 2200-CHECK-NOTICE THRU 2700-99-EXIT.
034900     PERFORM 2100-READ-BOOKREQ.
035000*----------------------------------------------------------------*
035100 2000-99-EXIT.                   EXIT.
035200*----------------------------------------------------------------*
035300*----------------------------------------------------------------*
035400 2100-READ-BOOKREQ                SECTION.
035500*----------------------------------------------------------------*
035600     READ BOOKREQ INTO REC-BOOKREQ
035700          AT END
035800          MOVE 'Y'             TO WRK-EOF-BOOKREQ
035900     END-READ.
036000     PERFORM 8500-TEST-FS-BOOKREQ.
036100*----------------------------------------------------------------*
036200 2100-99-EXIT.                   EXIT.
036300*----------------------------------------------------------------*
036400*----------------------------------------------------------------*
036500 2200-CHECK-NOTICE                SECTION.
036600*----------------------------------------------------------------*
036700*    REJECT IF START IS BEFORE NOW + MIN-BOOK-NOTICE MINUTES.      *
036800     MOVE CTL-NOW-DT OF WRK-CTL-CARD  TO WRK-MIN-START-DT.        RQ4471  
036900     COMPUTE WRK-MIN-START-DT =
037000             CTL-NOW-DT OF WRK-CTL-CARD + CFG-MIN-BOOK-NOTICE.    RQ4471  
037100     IF BRQ-START-DT OF REC-BOOKREQ LESS WRK-MIN-START-DT
037200        MOVE 'INSUFFICIENT BOOKING NOTICE'
037300                              TO WRK-REJECT-REASON
037400     END-IF.
037410     IF WRK-REJECT-REASON NOT EQUAL SPACES                        RQ4471
037420        GO TO 2700-REJECT-REQUEST                                 RQ4471
037430     END-IF.
037500*----------------------------------------------------------------*
037600 2200-99-EXIT.                   EXIT.
037700*----------------------------------------------------------------*
037800*----------------------------------------------------------------*
037900 2300-CHECK-ADVANCE               SECTION.
038000*----------------------------------------------------------------*
038100*    REJECT IF START IS MORE THAN MAX-ADV-DAYS BEYOND NOW.         *
038200     COMPUTE WRK-MAX-START-DT =
038300             CTL-NOW-DT OF WRK-CTL-CARD                           RQ4471  
038400             + (CFG-MAX-ADV-DAYS * 1440).
038500     IF BRQ-START-DT OF REC-BOOKREQ GREATER WRK-MAX-START-DT
038600        MOVE 'REQUESTED DATE EXCEEDS MAX ADVANCE BOOKING'
038700                              TO WRK-REJECT-REASON
038800     END-IF.
038810     IF WRK-REJECT-REASON NOT EQUAL SPACES                        RQ4471
038820        GO TO 2700-REJECT-REQUEST                                 RQ4471
038830     END-IF.
038900*----------------------------------------------------------------*
039000 2300-99-EXIT.                   EXIT.
039100*----------------------------------------------------------------*
039200*----------------------------------------------------------------*
039300 2400-CHECK-CONFLICT              SECTION.
039400*----------------------------------------------------------------*
039500     IF BRQ-STAFF-ID OF REC-BOOKREQ NOT EQUAL ZEROS
039600        AND CFG-OVERLAP-NOT-ALLOWED
039700
039800        MOVE BRQ-STAFF-ID OF REC-BOOKREQ
039900                              TO CHK-CANDIDATE-STAFF-ID
040000        MOVE BRQ-START-DT OF REC-BOOKREQ
040100                              TO CHK-CANDIDATE-START-DT
040200        MOVE WRK-CANDIDATE-END-DT
040300                              TO CHK-CANDIDATE-END-DT
040400        MOVE SPACES           TO CHK-EXCLUDE-APT-NUMBER
040500        MOVE 'N'              TO CHK-OVERLAP-ALLOWED
040600
040700        CALL 'APSCCHK' USING WRK-CHK-PARMS
040800                              WRK-APPT-TABLE
040900                              WRK-APPT-COUNT
041000                              WRK-BLOCKED-TABLE
041100                              WRK-BLOCKED-COUNT
041200
041300        IF CHK-CONFLICT-FOUND EQUAL 'Y'
041400           STRING 'CONFLICTS WITH APPOINTMENT '
041500                   CHK-CONFLICT-APT-NUMBER
041600                   DELIMITED BY SIZE
041700                   INTO WRK-REJECT-REASON
041800           END-STRING
041900        END-IF
042000     END-IF.
042010     IF WRK-REJECT-REASON NOT EQUAL SPACES                        RQ4471
042020        GO TO 2700-REJECT-REQUEST                                 RQ4471
042030     END-IF.
042100*----------------------------------------------------------------*
042200 2400-99-EXIT.                   EXIT.
042300*----------------------------------------------------------------*
042400*----------------------------------------------------------------*
042500 2500-CHECK-BLOCKED               SECTION.
042600*----------------------------------------------------------------*
042700     MOVE BRQ-STAFF-ID OF REC-BOOKREQ  TO CHK-CANDIDATE-STAFF-ID.
042800     MOVE BRQ-START-DT OF REC-BOOKREQ  TO CHK-CANDIDATE-START-DT.
042900     MOVE WRK-CANDIDATE-END-DT         TO CHK-CANDIDATE-END-DT.
043000     MOVE SPACES                       TO CHK-EXCLUDE-APT-NUMBER.
043100     MOVE 'Y'                          TO CHK-OVERLAP-ALLOWED.
043200
043300     CALL 'APSCCHK' USING WRK-CHK-PARMS
043400                           WRK-APPT-TABLE
043500                           WRK-APPT-COUNT
043600                           WRK-BLOCKED-TABLE
043700                           WRK-BLOCKED-COUNT.
043800
043900     IF CHK-BLOCKED-FOUND EQUAL 'Y'
044000        STRING 'BLOCKED - '
044100                CHK-BLOCKED-TITLE
044200                DELIMITED BY SIZE
044300                INTO WRK-REJECT-REASON
044400        END-STRING
044500     END-IF.
044510     IF WRK-REJECT-REASON NOT EQUAL SPACES                        RQ4471
044520        GO TO 2700-REJECT-REQUEST                                 RQ4471
044530     END-IF.
044600*----------------------------------------------------------------*
044700 2500-99-EXIT.                   EXIT.
044800*----------------------------------------------------------------*
044900*----------------------------------------------------------------*
045000 2600-ACCEPT-REQUEST              SECTION.
045100*----------------------------------------------------------------*
045200     ADD 1                    TO WRK-SUFFIX-SEQ.
045300     MOVE WRK-SUFFIX-SEQ      TO WRK-NUM-SUFFIX.
045400
045500     ADD 1                    TO WRK-APPT-COUNT.
045600
045700     MOVE WRK-NEW-APT-NUMBER  TO APT-NUMBER
045800                              OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
045900     MOVE BRQ-CUSTOMER-ID OF REC-BOOKREQ  TO
046000          APT-CUSTOMER-ID OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
046100     MOVE BRQ-CUSTOMER-NAME OF REC-BOOKREQ  TO
046200          APT-CUSTOMER-NAME OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
046300     MOVE BRQ-CUSTOMER-PHONE OF REC-BOOKREQ  TO
046400          APT-CUSTOMER-PHONE OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
046500     MOVE BRQ-CUSTOMER-EMAIL OF REC-BOOKREQ  TO
046600          APT-CUSTOMER-EMAIL OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
046700     MOVE BRQ-STAFF-ID OF REC-BOOKREQ  TO
046800          APT-STAFF-ID OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
046900     MOVE BRQ-STAFF-NAME OF REC-BOOKREQ  TO
047000          APT-STAFF-NAME OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
047100     MOVE BRQ-SERVICE-ID OF REC-BOOKREQ  TO
047200          APT-SERVICE-ID OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
047300     MOVE BRQ-SERVICE-NAME OF REC-BOOKREQ  TO
047400          APT-SERVICE-NAME OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
047500     MOVE BRQ-SERVICE-PRICE OF REC-BOOKREQ  TO
047600          APT-SERVICE-PRICE OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
047700     MOVE BRQ-START-DT OF REC-BOOKREQ  TO
047800          APT-START-DT OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
047900     MOVE WRK-CANDIDATE-END-DT  TO
048000          APT-END-DT OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
048100     MOVE BRQ-DURATION-MIN OF REC-BOOKREQ  TO
048200          APT-DURATION-MIN OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
048300     MOVE 'PENDING'           TO
048400          APT-STATUS OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
048500     MOVE BRQ-NOTES OF REC-BOOKREQ  TO
048600          APT-NOTES OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
048700     MOVE 'N'                 TO
048800          APT-REMINDER-SENT OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
048900     MOVE ZEROS               TO
049000          APT-REMINDER-AT OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
049100     MOVE BRQ-BOOKED-ONLINE OF REC-BOOKREQ  TO
049200          APT-BOOKED-ONLINE OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
049300     MOVE BRQ-CREATED-BY-ID OF REC-BOOKREQ  TO
049400          APT-CREATED-BY-ID OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
049500     MOVE ZEROS               TO
049600          APT-CANCELLED-AT OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
049700     MOVE SPACES              TO
049800          APT-CANCEL-REASON OF WRK-APPT-ENTRY (WRK-APPT-COUNT).
049900
050000     MOVE WRK-NEW-APT-NUMBER  TO HST-APT-NUMBER.
050100     MOVE 'CREATED'           TO HST-ACTION.
050200     MOVE 'APPOINTMENT CREATED BY BOOKING REQUEST'
050300                              TO HST-DESCRIPTION.
050400     MOVE BRQ-CREATED-BY-ID OF REC-BOOKREQ  TO HST-PERFORMED-BY.
050500     MOVE CTL-NOW-DT OF WRK-CTL-CARD  TO HST-TIMESTAMP.           RQ4471  
050600     WRITE REC-HISTORY.
050700     PERFORM 8600-TEST-FS-HISTORY.
050800
050900     ADD 1                    TO WRK-COUNT-ACCEPTED.
050950     GO TO 2700-99-EXIT.                                          RQ4471
051000*----------------------------------------------------------------*
051100 2600-99-EXIT.                   EXIT.
051200*----------------------------------------------------------------*
051300*----------------------------------------------------------------*
051400 2700-REJECT-REQUEST              SECTION.
051500*----------------------------------------------------------------*
051600     MOVE BRQ-REQUEST-ID OF REC-BOOKREQ  TO REJ-REQUEST-ID.
051700     MOVE WRK-REJECT-REASON              TO REJ-REASON.
051800     WRITE REC-REJECTS.
051900     PERFORM 8700-TEST-FS-REJECTS.
052000
052100     ADD 1                     TO WRK-COUNT-REJECTED.
052200*----------------------------------------------------------------*
052300 2700-99-EXIT.                   EXIT.
052400*----------------------------------------------------------------*
052500*----------------------------------------------------------------*
052600 3000-FINALIZE                    SECTION.
052700*----------------------------------------------------------------*
052800     CLOSE BOOKREQ.
052900     CLOSE HISTORY.
053000     CLOSE REJECTS.
053100
053200     OPEN OUTPUT APPTNEW.
053300     PERFORM 8900-TEST-FS-APPTNEW.
053400     SET WRK-APPT-IX                TO 1.
053500     PERFORM 3100-WRITE-APPTNEW
053600               UNTIL WRK-APPT-IX GREATER WRK-APPT-COUNT.
053700     CLOSE APPTNEW.
053800
053900     PERFORM 9000-GET-DATE-TIME.
054000
054100     DISPLAY '**********************************'.
054200     DISPLAY '*    APSC0001  BOOKING RUN DONE  *'.
054300     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
054400     DISPLAY '*EXECUTED AT: 'WRK-CURRENT-DATE' 'WRK-CURRENT-TIME.
054500     DISPLAY '*REQUESTS READ......: 'WRK-COUNT-READ.
054600     DISPLAY '*REQUESTS ACCEPTED..: 'WRK-COUNT-ACCEPTED.
054700     DISPLAY '*REQUESTS REJECTED..: 'WRK-COUNT-REJECTED.
054800     DISPLAY '**********************************'.
054900*----------------------------------------------------------------*
055000 3000-99-EXIT.                   EXIT.
055100*----------------------------------------------------------------*
055200*----------------------------------------------------------------*
055300 3100-WRITE-APPTNEW                SECTION.
055400*----------------------------------------------------------------*
055500     MOVE WRK-APPT-ENTRY (WRK-APPT-IX)  TO REC-APPTNEW.
055600     WRITE REC-APPTNEW.
055700     PERFORM 8900-TEST-FS-APPTNEW.
055800     SET WRK-APPT-IX                   UP BY 1.
055900*----------------------------------------------------------------*
056000 3100-99-EXIT.                   EXIT.
056100*----------------------------------------------------------------*
056200*----------------------------------------------------------------*
056300 8100-TEST-FS-CTLCARD             SECTION.
056400*----------------------------------------------------------------*
056500     IF WRK-FS-CTLCARD NOT EQUAL '00' AND NOT EQUAL '10'
056600        MOVE 'APSC0001'          TO WRK-PROGRAM
056700        MOVE 'CTLCARD FILE ERROR' TO WRK-ERROR-MSG
056800        MOVE WRK-FS-CTLCARD      TO WRK-ERROR-CODE
056900        PERFORM 9999-CALL-ABEND-PGM
057000     END-IF.
057100*----------------------------------------------------------------*
057200 8100-99-EXIT.                   EXIT.
057300*----------------------------------------------------------------*
057400*----------------------------------------------------------------*
057500 8200-TEST-FS-CONFIG              SECTION.
057600*----------------------------------------------------------------*
057700     IF WRK-FS-CONFIG NOT EQUAL '00' AND NOT EQUAL '10'
057800        MOVE 'APSC0001'          TO WRK-PROGRAM
057900        MOVE 'CONFIG FILE ERROR'  TO WRK-ERROR-MSG
058000        MOVE WRK-FS-CONFIG       TO WRK-ERROR-CODE
058100        PERFORM 9999-CALL-ABEND-PGM
058200     END-IF.
058300*----------------------------------------------------------------*
058400 8200-99-EXIT.                   EXIT.
058500*----------------------------------------------------------------*
058600*----------------------------------------------------------------*
058700 8300-TEST-FS-BLOCKED             SECTION.
058800*----------------------------------------------------------------*
058900     IF WRK-FS-BLOCKED NOT EQUAL '00' AND NOT EQUAL '10'
059000        MOVE 'APSC0001'          TO WRK-PROGRAM
059100        MOVE 'BLOCKED FILE ERROR' TO WRK-ERROR-MSG
059200        MOVE WRK-FS-BLOCKED      TO WRK-ERROR-CODE
059300        PERFORM 9999-CALL-ABEND-PGM
059400     END-IF.
059500*----------------------------------------------------------------*
059600 8300-99-EXIT.                   EXIT.
059700*----------------------------------------------------------------*
059800*----------------------------------------------------------------*
059900 8400-TEST-FS-APPTOLD              SECTION.
060000*----------------------------------------------------------------*
060100     IF WRK-FS-APPTOLD NOT EQUAL '00' AND NOT EQUAL '10'
060200        MOVE 'APSC0001'          TO WRK-PROGRAM
060300        MOVE 'APPTOLD FILE ERROR' TO WRK-ERROR-MSG
060400        MOVE WRK-FS-APPTOLD      TO WRK-ERROR-CODE
060500        PERFORM 9999-CALL-ABEND-PGM
060600     END-IF.
060700*----------------------------------------------------------------*
060800 8400-99-EXIT.                   EXIT.
060900*----------------------------------------------------------------*
061000*----------------------------------------------------------------*
061100 8500-TEST-FS-BOOKREQ              SECTION.
061200*----------------------------------------------------------------*
061300     IF WRK-FS-BOOKREQ NOT EQUAL '00' AND NOT EQUAL '10'
061400        MOVE 'APSC0001'          TO WRK-PROGRAM
061500        MOVE 'BOOKREQ FILE ERROR' TO WRK-ERROR-MSG
061600        MOVE WRK-FS-BOOKREQ      TO WRK-ERROR-CODE
061700        PERFORM 9999-CALL-ABEND-PGM
061800     END-IF.
061900*----------------------------------------------------------------*
062000 8500-99-EXIT.                   EXIT.
062100*----------------------------------------------------------------*
062200*----------------------------------------------------------------*
062300 8600-TEST-FS-HISTORY              SECTION.
062400*----------------------------------------------------------------*
062500     IF WRK-FS-HISTORY NOT EQUAL '00' AND NOT EQUAL '05'
062600        MOVE 'APSC0001'          TO WRK-PROGRAM
062700        MOVE 'HISTORY FILE ERROR' TO WRK-ERROR-MSG
062800        MOVE WRK-FS-HISTORY      TO WRK-ERROR-CODE
062900        PERFORM 9999-CALL-ABEND-PGM
063000     END-IF.
063100*----------------------------------------------------------------*
063200 8600-99-EXIT.                   EXIT.
063300*----------------------------------------------------------------*
063400*----------------------------------------------------------------*
063500 8700-TEST-FS-REJECTS              SECTION.
063600*----------------------------------------------------------------*
063700     IF WRK-FS-REJECTS NOT EQUAL '00'
063800        MOVE 'APSC0001'          TO WRK-PROGRAM
063900        MOVE 'REJECTS FILE ERROR' TO WRK-ERROR-MSG
064000        MOVE WRK-FS-REJECTS      TO WRK-ERROR-CODE
064100        PERFORM 9999-CALL-ABEND-PGM
064200     END-IF.
064300*----------------------------------------------------------------*
064400 8700-99-EXIT.                   EXIT.
064500*----------------------------------------------------------------*
064600*----------------------------------------------------------------*
064700 8900-TEST-FS-APPTNEW              SECTION.
064800*----------------------------------------------------------------*
064900     IF WRK-FS-APPTNEW NOT EQUAL '00'
065000        MOVE 'APSC0001'          TO WRK-PROGRAM
065100        MOVE 'APPTNEW FILE ERROR' TO WRK-ERROR-MSG
065200        MOVE WRK-FS-APPTNEW      TO WRK-ERROR-CODE
065300        PERFORM 9999-CALL-ABEND-PGM
065400     END-IF.
065500*----------------------------------------------------------------*
065600 8900-99-EXIT.                   EXIT.
065700*----------------------------------------------------------------*
065800*----------------------------------------------------------------*
065900 9000-GET-DATE-TIME                SECTION.
066000*----------------------------------------------------------------*
066100*    COSMETIC TIMESTAMP ONLY - NEVER USED FOR BUSINESS DATES.      *
066200     ACCEPT WRK-CURRENT-DATE         FROM DATE.
066300     ACCEPT WRK-CURRENT-TIME         FROM TIME.
066400*----------------------------------------------------------------*
066500 9000-99-EXIT.                   EXIT.
066600*----------------------------------------------------------------*
066700*----------------------------------------------------------------*
066800 9999-CALL-ABEND-PGM               SECTION.
066900*----------------------------------------------------------------*
067000     PERFORM 9000-GET-DATE-TIME.
067100     MOVE WRK-CURRENT-DATE           TO WRK-ERROR-DATE.
067200     MOVE WRK-CURRENT-TIME           TO WRK-ERROR-TIME.
067300     CALL 'ABENDPGM' USING WRK-ERROR-LOG.
067400*----------------------------------------------------------------*
067500 9999-99-EXIT.                   EXIT.
067600*----------------------------------------------------------------*
