000100*================================================================*
000200*    COPY MEMBER...: APTSCH08                                    *
000300*    CONTENTS......: STATISTICS ACCUMULATOR / REPORT WORK        *
000400*                    AREA (STA-)                                 *
000500*    USED BY.......: APSC0006                                    *
000600*----------------------------------------------------------------*
000700*    RATES ARE STORED AS SIGNED PERCENT WITH TWO DECIMALS,        *
000800*    ROUNDED HALF-UP, ZERO WHEN STA-TOTAL-COUNT IS ZERO.          *
000900*----------------------------------------------------------------*
001000*    03-22-87  DWA  ORIGINAL MEMBER FOR APTSCH.                   *
001100*================================================================*
001200    03  STA-RANGE-START               PIC 9(08).
001300    03  STA-RANGE-END                 PIC 9(08).
001400    03  STA-TOTAL-COUNT               PIC 9(06)  COMP.
001500    03  STA-PENDING-COUNT             PIC 9(06)  COMP.
001600    03  STA-CONFIRMED-COUNT           PIC 9(06)  COMP.
001700    03  STA-INPROGRS-COUNT            PIC 9(06)  COMP.
001800    03  STA-COMPLETED-COUNT           PIC 9(06)  COMP.
001900    03  STA-CANCELLED-COUNT           PIC 9(06)  COMP.
002000    03  STA-NOSHOW-COUNT              PIC 9(06)  COMP.
002100    03  STA-COMPLETED-RATE            PIC S9(3)V99.
002200    03  STA-CANCELLED-RATE            PIC S9(3)V99.
002300    03  STA-NOSHOW-RATE               PIC S9(3)V99.
002400    03  STA-REVENUE                   PIC S9(10)V99.
002500    03  FILLER                        PIC X(10).
