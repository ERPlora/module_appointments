000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     APSCCHK.
000600 AUTHOR.         D. ASHWORTH.
000700 INSTALLATION.   MERIDIAN DATA SERVICES.
000800 DATE-WRITTEN.   03/29/87.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.  NOT FOR
001100                 DISCLOSURE OUTSIDE MERIDIAN DATA SERVICES.
001200*----------------------------------------------------------------*
001300*                MERIDIAN DATA SERVICES - BATCH GROUP            *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: APSCCHK.                                      *
001600*    ANALYST.....: D. ASHWORTH                                   *
001700*    PROGRAMMER..: D. ASHWORTH                                   *
001800*    DATE........: 03/29/87                                      *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: APPOINTMENT SCHEDULING BATCH SUITE - APTSCH   *
002100*----------------------------------------------------------------*
002200*    GOAL........: SHARED CONFLICT / BLOCKED-TIME SUBROUTINE.    *
002300*                  CALLED BY APSC0001, APSC0002 AND APSC0003 SO  *
002400*                  THE OVERLAP RULE IS CODED EXACTLY ONCE.       *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   NONE - TABLES ARE PASSED BY THE CALLER.      *
002800*----------------------------------------------------------------*
002900*    TABLE DB2...:  NONE.                                        *
003000*----------------------------------------------------------------*
003100*    CHANGE LOG.................................................*
003200*    03-29-87  DWA  ORIGINAL CHECKER, SPLIT OUT OF APSC0001 SO   *
003300*                   APSC0002 DID NOT HAVE TO DUPLICATE THE       *
003400*                   OVERLAP TEST FOR RESCHEDULE.                 *
003500*    11-04-91  KOY  ADDED THE BLOCKED-TIME SCAN (WAS A SEPARATE  *
003600*                   ROUTINE UNTIL NOW - THE SHOP WANTED BOTH     *
003700*                   TESTS BEHIND ONE CALL).                      *
003800*    07-30-94  TLV  ADDED CHK-EXCLUDE-APT-NUMBER FOR RESCHEDULE  *
003900*                   SO AN APPOINTMENT DOES NOT CONFLICT WITH     *
004000*                   ITSELF.                                      *
004100*    06-14-99  PJN  Y2K REVIEW - ALL DATETIMES ARE ALREADY       *
004200*                   12-DIGIT YYYYMMDDHHMM.  NO CHANGE.            *
004300*================================================================*
004400*           E N V I R O N M E N T      D I V I S I O N           *
004500*================================================================*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900      C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400*================================================================*
005500*                  D A T A      D I V I S I O N                  *
005600*================================================================*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000*-----------------------------------------------------------------*
006100*                  WORKING-STORAGE SECTION                        *
006200*-----------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400
006500 77  WRK-APPT-IDX                             PIC 9(06) COMP
006600                                                   VALUE ZEROS.
006700 77  WRK-BLK-IDX                              PIC 9(06) COMP
006800                                                   VALUE ZEROS.
006900
007000*ALTERNATE NUMERIC/TEXT VIEW OF THE CANDIDATE STAFF ID, USED      *
007100*WHEN WE HAVE TO DECIDE WHETHER "NO STAFF" (ZERO) WAS PASSED IN.  *
007200 01  WRK-STAFF-SIGNED                         PIC S9(9)
007300                                                   VALUE ZEROS.
007400 01  WRK-STAFF-NUMERIC  REDEFINES WRK-STAFF-SIGNED.
007500     05  FILLER                               PIC X(01).
007600     05  WRK-STAFF-DIGITS                      PIC 9(09).
007700 01  WRK-STAFF-TEXT     REDEFINES WRK-STAFF-SIGNED.
007800     05  WRK-STAFF-X                           PIC X(10).
007810*CANDIDATE WINDOW START, BROKEN OUT DATE/TIME THE SAME WAY THE    CH073094
007820*CALLING PROGRAMS DO, FOR THE TRACE LINE BELOW.                   CH073094
007830 01  WRK-CAND-START-DT                        PIC 9(12)
007840                                                   VALUE ZEROS.   CH073094
007850 01  WRK-CAND-START-DT-PARTS REDEFINES WRK-CAND-START-DT.         CH073094
007860     05  WRK-CAND-START-DATE                  PIC 9(08).          CH073094
007870     05  WRK-CAND-START-TIME                  PIC 9(04).          CH073094
007900
008000*-----------------------------------------------------------------*
008100*                      LINKAGE SECTION                            *
008200*-----------------------------------------------------------------*
008300 LINKAGE SECTION.
008400*CONFLICT / BLOCKED-TIME PARAMETER BLOCK - SEE APSC0001/2/3 FOR   *
008500*THE MATCHING WORKING-STORAGE DECLARATION.                       *
008600 01  LNK-CHK-PARMS.
008700     03  LNK-CANDIDATE-STAFF-ID               PIC 9(09).
008800     03  LNK-CANDIDATE-START-DT                PIC 9(12).
008900     03  LNK-CANDIDATE-END-DT                  PIC 9(12).
009000     03  LNK-EXCLUDE-APT-NUMBER                PIC X(20).         CH073094
009100     03  LNK-OVERLAP-ALLOWED                   PIC X(01).
009200     03  LNK-CONFLICT-FOUND                    PIC X(01).
009300     03  LNK-CONFLICT-APT-NUMBER               PIC X(20).
009400     03  LNK-BLOCKED-FOUND                     PIC X(01).
009500     03  LNK-BLOCKED-TITLE                     PIC X(30).
009600     03  FILLER                                PIC X(10).
009700
009800 01  LNK-APPT-COUNT                            PIC 9(06) COMP.
009900 01  LNK-APPT-TABLE.
010000     05  LNK-APPT-ENTRY  OCCURS 3000 TIMES
010100                         INDEXED BY LNK-APPT-IX.
010200         COPY 'APTSCH02'.
010300
010400 01  LNK-BLOCKED-COUNT                         PIC 9(06) COMP.
010500 01  LNK-BLOCKED-TABLE.
010600     05  LNK-BLOCKED-ENTRY OCCURS 500 TIMES
010700                         INDEXED BY LNK-BLK-IX.
010800         COPY 'APTSCH04'.
010900*================================================================*
011000 PROCEDURE                       DIVISION  USING LNK-CHK-PARMS
011100                                                  LNK-APPT-TABLE
011200                                                  LNK-APPT-COUNT
011300                                             LNK-BLOCKED-TABLE
011400                                             LNK-BLOCKED-COUNT.
011500*================================================================*
011600*----------------------------------------------------------------*
011700 0000-MAIN-PROCESS               SECTION.
011800*----------------------------------------------------------------*
011900     MOVE 'N'                    TO   LNK-CONFLICT-FOUND.
012000     MOVE SPACES                 TO   LNK-CONFLICT-APT-NUMBER.
012100     MOVE 'N'                    TO   LNK-BLOCKED-FOUND.
012200     MOVE SPACES                 TO   LNK-BLOCKED-TITLE.
012300
012400     MOVE LNK-CANDIDATE-STAFF-ID TO   WRK-STAFF-DIGITS.
012410     MOVE LNK-CANDIDATE-START-DT TO   WRK-CAND-START-DT.           CH073094
012420     DISPLAY 'APSCCHK CHECKING STAFF ' WRK-STAFF-DIGITS            CH073094
012430             ' AGAINST WINDOW START ' WRK-CAND-START-DATE          CH073094
012440             ' ' WRK-CAND-START-TIME.                              CH073094
012450*    RGH 03-09-03 - ONE STRAIGHT RUN FROM THE CONFLICT SCAN        CH073094
012460*    THROUGH THE BLOCKED SCAN, WITH 1000 BRANCHING PAST ITSELF     CH073094
012470*    WHEN THE OVERLAP TEST DOES NOT APPLY.                         CH073094
012480     PERFORM 1000-SCAN-CONFLICT THRU 2000-99-EXIT.                 CH073094
013200*----------------------------------------------------------------*
013300 0000-99-EXIT.                   EXIT.
013400*----------------------------------------------------------------*
013500*----------------------------------------------------------------*
013600 1000-SCAN-CONFLICT              SECTION.
013700*----------------------------------------------------------------*
013800*    FIRST PENDING/CONFIRMED/IN-PROGRESS APPOINTMENT OF THE       *
013900*    CANDIDATE'S STAFF MEMBER WHOSE WINDOW OVERLAPS THE           *
014000*    CANDIDATE'S WINDOW (STRICT - TOUCHING ENDS DO NOT CONFLICT). *
014010     IF NOT (WRK-STAFF-DIGITS        NOT EQUAL ZEROS               CH073094
014020         AND LNK-OVERLAP-ALLOWED     EQUAL 'N')                    CH073094
014030        GO TO 2000-SCAN-BLOCKED                                   CH073094
014040     END-IF.
014100     MOVE 1                       TO WRK-APPT-IDX.
014200     PERFORM 1050-TEST-ONE-APPT
014300               UNTIL WRK-APPT-IDX GREATER LNK-APPT-COUNT
014400                  OR LNK-CONFLICT-FOUND EQUAL 'Y'.
014500*----------------------------------------------------------------*
014600 1000-99-EXIT.                   EXIT.
014700*----------------------------------------------------------------*
014800*----------------------------------------------------------------*
014900 1050-TEST-ONE-APPT               SECTION.
015000*----------------------------------------------------------------*
015100     IF APT-STAFF-ID  OF LNK-APPT-ENTRY (WRK-APPT-IDX)
015200                          EQUAL LNK-CANDIDATE-STAFF-ID
015300        AND APT-NUMBER OF LNK-APPT-ENTRY (WRK-APPT-IDX)
015400                          NOT EQUAL LNK-EXCLUDE-APT-NUMBER        CH073094
015500        AND APT-HOLDS-THE-CALENDAR OF
015600                          LNK-APPT-ENTRY (WRK-APPT-IDX)
015700
015800        IF APT-START-DT OF LNK-APPT-ENTRY (WRK-APPT-IDX)
015900                         LESS LNK-CANDIDATE-END-DT
016000           AND APT-END-DT OF LNK-APPT-ENTRY (WRK-APPT-IDX)
016100                         GREATER LNK-CANDIDATE-START-DT
016200           MOVE 'Y'            TO LNK-CONFLICT-FOUND
016300           MOVE APT-NUMBER OF LNK-APPT-ENTRY (WRK-APPT-IDX)
016400                               TO LNK-CONFLICT-APT-NUMBER
016500        END-IF
016600     END-IF.
016700
016800     ADD 1                       TO WRK-APPT-IDX.
016900*----------------------------------------------------------------*
017000 1050-99-EXIT.                   EXIT.
017100*----------------------------------------------------------------*
017200*----------------------------------------------------------------*
017300 2000-SCAN-BLOCKED                SECTION.
017400*----------------------------------------------------------------*
017500*    A BLOCK WITH STAFF ID ZERO APPLIES TO EVERYONE.  A BLOCK     *
017600*    WITH A STAFF ID APPLIES ONLY TO THAT STAFF MEMBER.  WHEN     *
017700*    THE CANDIDATE HAS NO STAFF ID ONLY STAFF-ID-ZERO BLOCKS      *
017800*    APPLY.                                                      *
017900     MOVE 1                       TO WRK-BLK-IDX.
018000     PERFORM 2050-TEST-ONE-BLOCK
018100               UNTIL WRK-BLK-IDX GREATER LNK-BLOCKED-COUNT
018200                  OR LNK-BLOCKED-FOUND EQUAL 'Y'.
018300*----------------------------------------------------------------*
018400 2000-99-EXIT.                   EXIT.
018500*----------------------------------------------------------------*
018600*----------------------------------------------------------------*
018700 2050-TEST-ONE-BLOCK               SECTION.
018800*----------------------------------------------------------------*
018900     IF (BLK-STAFF-ID OF LNK-BLOCKED-ENTRY (WRK-BLK-IDX)
019000                          EQUAL ZEROS)
019100        OR (BLK-STAFF-ID OF LNK-BLOCKED-ENTRY (WRK-BLK-IDX)
019200                          EQUAL LNK-CANDIDATE-STAFF-ID
019300            AND WRK-STAFF-DIGITS NOT EQUAL ZEROS)
019400
019500        IF BLK-START-DT OF LNK-BLOCKED-ENTRY (WRK-BLK-IDX)
019600                         LESS LNK-CANDIDATE-END-DT
019700           AND BLK-END-DT OF LNK-BLOCKED-ENTRY (WRK-BLK-IDX)
019800                         GREATER LNK-CANDIDATE-START-DT
019900           MOVE 'Y'            TO LNK-BLOCKED-FOUND
020000           MOVE BLK-TITLE OF LNK-BLOCKED-ENTRY (WRK-BLK-IDX)
020100                               TO LNK-BLOCKED-TITLE
020200        END-IF
020300     END-IF.
020400
020500     ADD 1                       TO WRK-BLK-IDX.
020600*----------------------------------------------------------------*
020700 2050-99-EXIT.                   EXIT.
020800*----------------------------------------------------------------*
