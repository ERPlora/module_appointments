000100*================================================================*
000200*    COPY MEMBER...: APTSCH10                                    *
000300*    CONTENTS......: BOOKING-REQUEST TRANSACTION RECORD (BRQ-)   *
000400*    USED BY.......: APSC0001                                    *
000500*----------------------------------------------------------------*
000600*    ONE RECORD PER REQUESTED APPOINTMENT.  BRQ-REQUEST-ID IS     *
000700*    THE ONLY FIELD CARRIED OVER TO THE REJECT LISTING WHEN A     *
000800*    REQUEST FAILS VALIDATION - IT IS NOT THE APPOINTMENT NUMBER, *
000900*    WHICH DOES NOT EXIST UNTIL THE REQUEST IS ACCEPTED.          *
001000*----------------------------------------------------------------*
001100*    03-22-87  DWA  ORIGINAL MEMBER FOR APTSCH.                   *
001200*================================================================*
001300    03  BRQ-REQUEST-ID                PIC X(10).
001400    03  BRQ-CUSTOMER-ID               PIC 9(09).
001500    03  BRQ-CUSTOMER-NAME             PIC X(30).
001600    03  BRQ-CUSTOMER-PHONE            PIC X(15).
001700    03  BRQ-CUSTOMER-EMAIL            PIC X(30).
001800    03  BRQ-STAFF-ID                  PIC 9(09).
001900    03  BRQ-STAFF-NAME                PIC X(30).
002000    03  BRQ-SERVICE-ID                PIC 9(09).
002100    03  BRQ-SERVICE-NAME              PIC X(30).
002200    03  BRQ-SERVICE-PRICE             PIC S9(8)V99.
002300    03  BRQ-START-DT                  PIC 9(12).
002400    03  BRQ-DURATION-MIN              PIC 9(04).
002500    03  BRQ-NOTES                     PIC X(50).
002600    03  BRQ-BOOKED-ONLINE             PIC X(01).
002700    03  BRQ-CREATED-BY-ID             PIC 9(09).
002800    03  FILLER                        PIC X(10).
