000100*================================================================*
000200*    COPY MEMBER...: APTSCH07                                    *
000300*    CONTENTS......: AVAILABLE-SLOT OUTPUT RECORD (AVS-)         *
000400*    USED BY.......: APSC0003                                    *
000500*----------------------------------------------------------------*
000600*    03-22-87  DWA  ORIGINAL MEMBER FOR APTSCH.                   *
000700*================================================================*
000800    03  AVS-DATE                      PIC 9(08).
000900    03  AVS-START-TIME                PIC 9(04).
001000    03  AVS-END-TIME                  PIC 9(04).
001100    03  FILLER                        PIC X(04).
