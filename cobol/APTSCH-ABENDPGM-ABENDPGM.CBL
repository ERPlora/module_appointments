000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         D. ASHWORTH.
000700 INSTALLATION.   MERIDIAN DATA SERVICES.
000800 DATE-WRITTEN.   03/22/87.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.  NOT FOR
001100                 DISCLOSURE OUTSIDE MERIDIAN DATA SERVICES.
001200*----------------------------------------------------------------*
001300*                MERIDIAN DATA SERVICES - BATCH GROUP            *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: ABENDPGM.                                     *
001600*    ANALYST.....: D. ASHWORTH                                   *
001700*    PROGRAMMER..: D. ASHWORTH                                   *
001800*    DATE........: 03/22/87                                      *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: APPOINTMENT SCHEDULING BATCH SUITE - APTSCH   *
002100*----------------------------------------------------------------*
002200*    GOAL........: SHOP-WIDE ABNORMAL-END HANDLER.  EVERY BATCH  *
002300*                  PROGRAM IN THE SUITE CALLS THIS ONE ON A      *
002400*                  FATAL FILE-STATUS OR OUT-OF-SEQUENCE ERROR    *
002500*                  SO THE OPERATOR SEES ONE CONSISTENT MESSAGE.  *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   NONE.                                        *
002900*----------------------------------------------------------------*
003000*    TABLE DB2...:  NONE.                                        *
003100*----------------------------------------------------------------*
003200*    CHANGE LOG.................................................*
003300*    03-22-87  DWA  ORIGINAL ABEND HANDLER, CARRIED OVER FROM    *
003400*                   THE CUSTOMER REGISTRATION SUITE AS THE       *
003500*                   SHOP'S STANDARD ABEND ROUTINE.                *
003600*    11-04-91  KOY  NO LOGIC CHANGE - RECOMPILED AGAINST THE      *
003700*                   NEW LINK LIBRARY AFTER THE OS UPGRADE.        *
003800*    06-14-99  PJN  Y2K REVIEW - WRK-ERROR-DATE IS PASSED IN      *
003900*                   ALREADY FORMATTED BY THE CALLER.  NO FIELD    *
004000*                   IN THIS PROGRAM HOLDS A 2-DIGIT YEAR.         *
004100*    09-09-03  RFQ  ADDED THE REQUEST-NUMBER DISPLAY LINE SO      *
004200*                   THE OPERATOR CAN QUOTE IT BACK TO US.         *
004210*    04-11-07  LWK  REQUEST 5102 - ERROR CODE LINE NOW ECHOES A   *
004220*                   NUMERIC VIEW WHEN THE CALLER PASSED A         *
004230*                   NUMERIC CODE, SAME AS THE OLD SQLCODE TRICK.  *
004300*================================================================*
004400*           E N V I R O N M E N T      D I V I S I O N           *
004500*================================================================*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900      C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400*================================================================*
005500*                  D A T A      D I V I S I O N                  *
005600*================================================================*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000*-----------------------------------------------------------------*
006100*                  WORKING-STORAGE SECTION                        *
006200*-----------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400
006500 01  WRK-REQUEST-NUMBER                         PIC 9(06) COMP    RQ4471  
006600                                                     VALUE ZEROS.
006700 01  WRK-REQUEST-NUMBER-X REDEFINES WRK-REQUEST-NUMBER            RQ4471  
006800                                                 PIC X(06).
006900
007000*DIAGNOSTIC SCRATCH AREA - USED TO FORCE THE ERROR CODE THE       *
007100*CALLER PASSED US INTO A SIGNED NUMERIC VIEW FOR THE REQUEST LOG, *
007200*SAME TRICK THE OLD CUSTOMER SUITE USED ON SQLCODE.               *
007300 01  WRK-DIAG-SIGNED                             PIC S9(9)
007400                                                     VALUE ZEROS.
007500 01  WRK-DIAG-NUMERIC   REDEFINES WRK-DIAG-SIGNED.
007600     05  FILLER                                  PIC X(01).
007700     05  WRK-DIAG-DIGITS                          PIC 9(09).
007800 01  WRK-DIAG-TEXT      REDEFINES WRK-DIAG-SIGNED.
007900     05  WRK-DIAG-X                                PIC X(10).
007910
007920 77  WRK-DIAG-NUMERIC-SW                            PIC X(01)     RQ5102
007930                                                   VALUE 'N'.     RQ5102
007940     88  WRK-DIAG-IS-NUMERIC                            VALUE 'Y'.
008000
008100*-----------------------------------------------------------------*
008200*                      LINKAGE SECTION                            *
008300*-----------------------------------------------------------------*
008400 LINKAGE SECTION.
008500 01  WRK-ERROR-LOG.
008600     03  WRK-PROGRAM                         PIC X(08).
008700     03  WRK-ERROR-MSG                       PIC X(30).
008800     03  WRK-ERROR-CODE                      PIC X(30).
008900     03  WRK-ERROR-DATE                      PIC X(10).
009000     03  WRK-ERROR-TIME                      PIC X(08).
009100     03  FILLER                              PIC X(05).
009200*================================================================*
009300 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
009400*================================================================*
009500*----------------------------------------------------------------*
009600 0000-MAIN-PROCESS               SECTION.
009700*----------------------------------------------------------------*
009800     ADD 1                       TO   WRK-REQUEST-NUMBER.         RQ4471  
009900
010000     DISPLAY '**********************************'.
010100     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
010200     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
010300     DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.
010400     DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
010500     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
010600     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.
010700     DISPLAY '*HELP DESK REQUEST #:'WRK-REQUEST-NUMBER'      *'.  RQ4471
010710     PERFORM 0100-SHOW-ERROR-CODE THRU 0100-99-EXIT.               RQ5102
011000     DISPLAY '*ERROR MESSAGE:                  *'.
011100     DISPLAY '* 'WRK-ERROR-MSG' *'.
011200     DISPLAY '**********************************'.
011300
011400     STOP RUN.
011500*----------------------------------------------------------------*
011600 0000-99-EXIT.                   EXIT.
011610*----------------------------------------------------------------*
011620 0100-SHOW-ERROR-CODE            SECTION.
011630*----------------------------------------------------------------*
011640     MOVE WRK-ERROR-CODE (1:10)     TO WRK-DIAG-X.                 RQ5102
011650     MOVE 'N'                       TO WRK-DIAG-NUMERIC-SW.        RQ5102
011660     IF WRK-DIAG-DIGITS IS NUMERIC                                 RQ5102
011670        MOVE 'Y'                    TO WRK-DIAG-NUMERIC-SW         RQ5102
011680     END-IF.
011690     IF NOT WRK-DIAG-IS-NUMERIC                                    RQ5102
011700        DISPLAY '*ERROR CODE:                     *'               RQ5102
011710        DISPLAY '* 'WRK-ERROR-CODE' *'                             RQ5102
011720        GO TO 0100-99-EXIT                                        RQ5102
011730     END-IF.
011740     DISPLAY '*ERROR CODE:                     *'.                 RQ5102
011750     DISPLAY '* 'WRK-ERROR-CODE' (NUMERIC 'WRK-DIAG-SIGNED') *'.    RQ5102
011760*----------------------------------------------------------------*
011770 0100-99-EXIT.                   EXIT.
011780*----------------------------------------------------------------*
